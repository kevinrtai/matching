000010*////////////////// (BLKTAB) //////////////////////////////////////
000020***********************************************************
000030*     TABLA DE LISTA NEGRA, UNA POSICION POR MUJER            *
000040*     (EN EL MISMO ORDEN QUE WS-TABLA-MUJ-ORIG)                *
000050***********************************************************
000060 01  WS-TABLA-BLACK.
000070*     CANTIDAD DE HOMBRES PROHIBIDOS, UNO POR CADA MUJER
000080*     (SUBINDICE = POSICION DE LA MUJER EN WS-TABLA-MUJ-ORIG)
000090     03  WS-BLACK-CANT OCCURS 50 TIMES
000100                       PIC 9(02) COMP VALUE ZEROS.
000110*     NOMBRES DE LOS HOMBRES PROHIBIDOS PARA ESA MUJER
000120     03  WS-BLACK-HOMBRE OCCURS 50 TIMES.
000130         05  WS-BLACK-NOMBRE OCCURS 50 TIMES
000140                             PIC X(20) VALUE SPACES.
