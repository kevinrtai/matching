000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMMTRN.
000030 AUTHOR. R-CAAMANO.
000040 INSTALLATION. DEPTO DESARROLLO BATCH.
000050 DATE-WRITTEN. 04/14/1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - SIN RESTRICCIONES.
000080
000090******************************************************************
000100*    PGMMTRN - GENERADOR DE NUMEROS PSEUDOALEATORIOS            *
000110*    =================================================          *
000120*  RUTINA CALLADA POR PGMMTLC Y PGMMTGS CUANDO NECESITAN UN     *
000130*  ENTERO UNIFORME EN EL RANGO 1..N (N <= 50) PARA COMPLETAR    *
000140*  LISTAS DE PREFERENCIA O PARA DESORDENAR LA COLA DE MUJERES   *
000150*  LIBRES DEL ALGORITMO DE GALE-SHAPLEY.                        *
000160*                                                                *
000170*  EL GENERADOR ES EL "MINIMAL STANDARD" DE LEHMER/PARK-MILLER: *
000180*       SEMILLA' = (SEMILLA * 16807) MOD (2**31 - 1)            *
000190*  LA SEMILLA VIAJA POR LINKAGE Y EL INVOCANTE LA CONSERVA      *
000200*  DE UNA LLAMADA A LA SIGUIENTE; SI LLEGA EN CERO SE LA         *
000210*  REEMPLAZA POR 1 (EL CERO ES UN PUNTO FIJO DEL GENERADOR).    *
000220******************************************************************
000230*    HISTORIAL DE CAMBIOS
000240*    -------------------
000250*    04/14/1989 RCA TKT-0000 ALTA DEL PROGRAMA.
000260*    09/02/1991 LMF TKT-0118 SE AGREGA REENCUADRE DE SEMILLA
000270*               CERO PARA EVITAR EL PUNTO FIJO DEL GENERADOR.
000280*    11/30/1998 JQP TKT-0204 AJUSTE Y2K: DATE-COMPILED SE DEJA
000290*               EN BLANCO, EL COMPILADOR LA RELLENA EN LA CORRIDA
000300*               DE ENSAMBLE DE FIN DE SIGLO.
000310*    03/17/2003 MHG TKT-0261 SE DOCUMENTA EL RANGO VALIDO DE
000320*               LK-RAN-LIMITE (1 A 50) EN EL PARRAFO DE VALIDAR.
000330*    08/05/2009 DTO TKT-0339 REVISION GENERAL DE COMENTARIOS.
000340*    04/02/2014 RVG TKT-0418 LOS PARRAFOS NUMERADOS PASAN A LLEVAR
000350*               EL SUFIJO '-I' EN LA ENTRADA (YA LO TENIAN EN LA
000360*               SALIDA CON '-F'), PARA SEGUIR LA NORMA DEL AREA
000370*               DE PERFORM ... THRU ... USADA EN EL RESTO DE LOS
000380*               PROGRAMAS DEL SISTEMA (AUDITORIA DE ESTANDARES).
000390
000400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480
000490*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000500 DATA DIVISION.
000510 FILE SECTION.
000520
000530 WORKING-STORAGE SECTION.
000540*=======================*
000550
000560 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000570
000580*----  CONSTANTES DEL GENERADOR  --------------------------------
000590 77  WS-MULTIPLICADOR    PIC 9(09)    COMP VALUE 16807.
000600*    03/17/2003 MHG TKT-0261 - VISTA ALFA PARA VOLCADO EN DISPLAY
000610 77  WS-MULTIPLICADOR-ALFA REDEFINES WS-MULTIPLICADOR
000620                              PIC X(04).
000630 77  WS-MODULO           PIC 9(10)    COMP VALUE 2147483647.
000640 77  WS-MODULO-ALFA REDEFINES WS-MODULO
000650                              PIC X(08).
000660
000670*----  AREA DE TRABAJO  ------------------------------------------
000680 01  WS-AREA-TRABAJO.
000690     03  WS-SEMILLA-ACTUAL   PIC 9(10)    COMP VALUE ZEROS.
000700     03  WS-PRODUCTO         PIC 9(18)    COMP VALUE ZEROS.
000710     03  WS-COCIENTE         PIC 9(10)    COMP VALUE ZEROS.
000720     03  WS-SEMILLA-NUEVA    PIC 9(10)    COMP VALUE ZEROS.
000730     03  WS-RESTO-RANGO      PIC 9(02)    COMP VALUE ZEROS.
000740     03  FILLER              PIC X(05)    VALUE SPACES.
000750
000760*    03/17/2003 MHG TKT-0261 - VISTA DE VOLCADO PARA DIAGNOSTICO
000770 01  WS-AREA-TRABAJO-ALFA REDEFINES WS-AREA-TRABAJO
000780                              PIC X(39).
000790
000800 77  WS-CODIGO-ERROR      PIC 9(02)    COMP VALUE ZEROS.
000810
000820 77  FILLER              PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
000830
000840*------------------------------------------------------------------
000850 LINKAGE SECTION.
000860*==================*
000870 01  LK-RANDOM.
000880     03  LK-RAN-SEMILLA      PIC 9(10)    COMP.
000890     03  LK-RAN-LIMITE       PIC 9(02)    COMP.
000900     03  LK-RAN-RESULTADO    PIC 9(02)    COMP.
000910     03  FILLER              PIC X(04).
000920
000930*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000940 PROCEDURE DIVISION USING LK-RANDOM.
000950
000960 MAIN-PROGRAM.
000970
000980     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
000990     PERFORM 2000-PROCESO-I      THRU 2000-PROCESO-F
001000     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
001010
001020 MAIN-PROGRAM-F. GOBACK.
001030
001040*----  CUERPO INICIO - RECIBE Y VALIDA LA SEMILLA  --------------
001050 1000-INICIO-I.
001060
001070     MOVE ZEROS             TO WS-CODIGO-ERROR
001080     MOVE LK-RAN-SEMILLA    TO WS-SEMILLA-ACTUAL
001090
001100     IF WS-SEMILLA-ACTUAL = ZEROS THEN
001110        MOVE 1 TO WS-SEMILLA-ACTUAL
001120     END-IF
001130
001140*    09/02/1991 LMF TKT-0118 - VALIDAR RANGO DE LK-RAN-LIMITE
001150     IF LK-RAN-LIMITE = ZEROS OR LK-RAN-LIMITE > 50 THEN
001160        MOVE 05 TO WS-CODIGO-ERROR
001170        DISPLAY '*PGMMTRN - LIMITE FUERA DE RANGO (1-50) = '
001180                 LK-RAN-LIMITE
001190     END-IF.
001200
001210 1000-INICIO-F. EXIT.
001220
001230*----  CUERPO PRINCIPAL - UN PASO DEL GENERADOR LEHMER  ---------
001240 2000-PROCESO-I.
001250
001260     IF WS-CODIGO-ERROR NOT = ZEROS THEN
001270        GO TO 2000-PROCESO-F
001280     END-IF
001290
001300     COMPUTE WS-PRODUCTO = WS-SEMILLA-ACTUAL * WS-MULTIPLICADOR
001310
001320     DIVIDE WS-PRODUCTO BY WS-MODULO
001330            GIVING WS-COCIENTE
001340            REMAINDER WS-SEMILLA-NUEVA
001350
001360     IF WS-SEMILLA-NUEVA = ZEROS THEN
001370        MOVE 1 TO WS-SEMILLA-NUEVA
001380     END-IF
001390
001400     MOVE WS-SEMILLA-NUEVA  TO WS-SEMILLA-ACTUAL
001410
001420*    ESCALAR A 1..LK-RAN-LIMITE POR RESTO DE LA DIVISION
001430     DIVIDE WS-SEMILLA-ACTUAL BY LK-RAN-LIMITE
001440            GIVING WS-COCIENTE
001450            REMAINDER WS-RESTO-RANGO
001460
001470     ADD 1 TO WS-RESTO-RANGO GIVING LK-RAN-RESULTADO.
001480
001490 2000-PROCESO-F. EXIT.
001500
001510*----  CUERPO FINAL - DEVUELVE LA SEMILLA AL INVOCANTE  ---------
001520 9999-FINAL-I.
001530
001540     MOVE WS-SEMILLA-ACTUAL TO LK-RAN-SEMILLA
001550
001560     IF WS-CODIGO-ERROR NOT = ZEROS THEN
001570        MOVE 1 TO LK-RAN-RESULTADO
001580     END-IF.
001590
001600 9999-FINAL-F. EXIT.
