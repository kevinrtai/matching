000010*////////////////// (PREFREG) /////////////////////////////////////
000020***********************************************************
000030*     LAYOUT LISTA DE PREFERENCIAS DE UNA PERSONA             *
000040*     LARGO REGISTRO = 1070 BYTES (MAXIMO)                    *
000050***********************************************************
000060*     UNA LINEA DE WOMEN-PREFS O MEN-PREFS, YA PARSEADA:
000070*     "NOMBRE:OPCION1,OPCION2,..." PASA A QUEDAR ASI:
000080 01  WS-REG-PREF.
000090*     POSICION RELATIVA (1:20) NOMBRE DE LA PERSONA
000100     03  PREF-NOMBRE           PIC X(20)    VALUE SPACES.
000110*     POSICION RELATIVA (21:2) CANTIDAD DE OPCIONES LISTADAS
000120*     (LISTA ORIGINAL, PUEDE SER INCOMPLETA)
000130     03  PREF-CANT-ORIG        PIC 9(02) COMP VALUE ZEROS.
000140*     POSICION RELATIVA (23:1000) OPCIONES EN EL ORDEN LEIDO,
000150*     DE MAYOR A MENOR PREFERENCIA (50 X 20 BYTES)
000160     03  PREF-LISTA-ORIG OCCURS 50 TIMES
000170                               PIC X(20)    VALUE SPACES.
000180*     POSICION RELATIVA (1023:47) PARA USO FUTURO
000190     03  FILLER                PIC X(47)    VALUE SPACES.
