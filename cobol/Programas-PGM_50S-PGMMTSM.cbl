000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMMTSM.
000030 AUTHOR. M-HIDALGO-GOMEZ.
000040 INSTALLATION. DEPTO DESARROLLO BATCH.
000050 DATE-WRITTEN. 09/18/1994.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - SIN RESTRICCIONES.
000080
000090******************************************************************
000100*    PGMMTSM - MOTOR DE EMPAREJAMIENTO, METODO SMP (GALE-SHAPLEY) *
000110*    =========================================================   *
000120*  LEE LA TARJETA DE CONTROL (DDPARM), LOS PADRONES DE PREFEREN- *
000130*  CIAS DE MUJERES Y HOMBRES (DDMUJPRF/DDHOMPRF) Y, SI LA TARJETA*
000140*  LO INDICA, LA LISTA NEGRA DE PARES PROHIBIDOS (DDBLACK).      *
000150*  EJECUTA N INTENTOS DEL METODO DE LISTAS ESTABLES (SMP), CADA  *
000160*  UNO CON UNA SEMILLA DISTINTA DERIVADA DE LA SEMILLA INICIAL,  *
000170*  COMPLETANDO LISTAS INCOMPLETAS (PGMMTLC), VALIDANDO LOS       *
000180*  PADRONES (PGMMTVL), RESOLVIENDO POR GALE-SHAPLEY (PGMMTGS),   *
000190*  DESCARTANDO LOS INTENTOS QUE CAEN EN LA LISTA NEGRA Y         *
000200*  PUNTUANDO LOS RESTANTES (PGMMTSC). CONSERVA EL MEJOR INTENTO  *
000210*  Y LO VUELCA, ORDENADO ASCENDENTE POR NOMBRE DE MUJER, AL      *
000220*  REPORTE Y AL ARCHIVO DDARCHIV.                                *
000230******************************************************************
000240*    HISTORIAL DE CAMBIOS
000250*    -------------------
000260*    09/18/1994 MHG TKT-0290 ALTA DEL PROGRAMA.
000270*    04/02/1996 LMF TKT-0305 SE AGREGA EL FILTRO DE LISTA NEGRA
000280*               LUEGO DE RESOLVER CADA INTENTO.
000290*    11/29/1998 JQP TKT-0318 AJUSTE Y2K: DATE-COMPILED EN BLANCO
000300*               Y REVISION DE TODAS LAS COMPARACIONES DE FECHA.
000310*    06/11/2001 DTO TKT-0347 SE ORDENA LA MEJOR SOLUCION ASCEN-
000320*               DENTE POR NOMBRE DE MUJER ANTES DE IMPRIMIR Y
000330*               ARCHIVAR (PEDIDO DE AUDITORIA ACADEMICA).
000340*    02/23/2006 MHG TKT-0371 SE CORRIGE EL CASO EN QUE EL PRIMER
000350*               INTENTO CONSERVADO NO ES EL INTENTO NUMERO 1
000360*               (PODIAN QUEDAR DESCARTADOS POR LISTA NEGRA).
000370*    10/05/2010 RVG TKT-0402 SE AGREGA EL MENSAJE FATAL CUANDO
000380*               TODOS LOS INTENTOS QUEDAN EN LA LISTA NEGRA.
000390*    03/11/2014 RVG TKT-0415 ARC-SCORE EN 'TR'/'MJ' GUARDABA EL
000400*               SCORE RECALCULADO PAR POR PAR; AHORA SE GRABA EL
000410*               SCORE GLOBAL DEL INTENTO O DE LA MEJOR SOLUCION,
000420*               TAL COMO LO DOCUMENTA EL LAYOUT DE ARCVREG.
000430*    04/02/2014 RVG TKT-0418 LOS PARRAFOS NUMERADOS PASAN A LLEVAR
000440*               EL SUFIJO '-I' EN LA ENTRADA (YA LO TENIAN EN LA
000450*               SALIDA CON '-F'), PARA SEGUIR LA NORMA DEL AREA
000460*               DE PERFORM ... THRU ... USADA EN EL RESTO DE LOS
000470*               PROGRAMAS DEL SISTEMA (AUDITORIA DE ESTANDARES).
000480*    04/18/2014 RVG TKT-0419 3610/3611/3621 PUNTUABAN CONTRA LAS
000490*               LISTAS *-COMP (YA COMPLETADAS CON TODO EL GRUPO
000500*               OPUESTO), NO CONTRA LAS *-ORIG; ESO HACIA QUE EL
000510*               SCORER ONE_ZERO DIERA SIEMPRE PUNTAJE MAXIMO Y EL
000520*               MEJOR-DE-N-INTENTOS NUNCA DISCRIMINARA. SE CORRIGE
000530*               PARA PUNTUAR SIEMPRE CONTRA LA LISTA ORIGINAL DE
000540*               CADA PERSONA (IGUAL QUE YA LO HACE PGMMTHG).
000550
000560*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT ARCH-PARM    ASSIGN DDPARM
000650     FILE STATUS IS FS-PARM.
000660     SELECT ARCH-MUJPREF ASSIGN DDMUJPRF
000670     FILE STATUS IS FS-MUJPREF.
000680     SELECT ARCH-HOMPREF ASSIGN DDHOMPRF
000690     FILE STATUS IS FS-HOMPREF.
000700     SELECT ARCH-BLACK   ASSIGN DDBLACK
000710     FILE STATUS IS FS-BLACK.
000720     SELECT ARCH-ARCHIVO ASSIGN DDARCHIV
000730     FILE STATUS IS FS-ARCHIVO.
000740
000750*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000760 DATA DIVISION.
000770 FILE SECTION.
000780
000790 FD  ARCH-PARM
000800     BLOCK CONTAINS 0 RECORDS
000810     RECORDING MODE IS F.
000820 01  FD-REG-PARM             PIC X(40).
000830
000840 FD  ARCH-MUJPREF
000850     BLOCK CONTAINS 0 RECORDS
000860     RECORDING MODE IS F.
000870 01  FD-REG-MUJPREF          PIC X(1070).
000880
000890 FD  ARCH-HOMPREF
000900     BLOCK CONTAINS 0 RECORDS
000910     RECORDING MODE IS F.
000920 01  FD-REG-HOMPREF          PIC X(1070).
000930
000940 FD  ARCH-BLACK
000950     BLOCK CONTAINS 0 RECORDS
000960     RECORDING MODE IS F.
000970 01  FD-REG-BLACK            PIC X(41).
000980
000990 FD  ARCH-ARCHIVO
001000     BLOCK CONTAINS 0 RECORDS
001010     RECORDING MODE IS F.
001020 01  FD-REG-ARCHIVO          PIC X(108).
001030
001040 WORKING-STORAGE SECTION.
001050*=======================*
001060
001070 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001080
001090*----  INDICADORES DE ESTADO DE ARCHIVO  --------------------------
001100 01  WS-AREA-STATUS.
001110     03  FS-PARM              PIC X(02)    VALUE SPACES.
001120     03  FS-MUJPREF           PIC X(02)    VALUE SPACES.
001130     03  FS-HOMPREF           PIC X(02)    VALUE SPACES.
001140     03  FS-BLACK             PIC X(02)    VALUE SPACES.
001150     03  FS-ARCHIVO           PIC X(02)    VALUE SPACES.
001160     03  FILLER               PIC X(14)    VALUE SPACES.
001170
001180*----  TARJETA DE CONTROL  -----------------------------------------
001190     COPY PARMMAT.
001200
001210*----  PADRONES ORIGINALES, LEIDOS UNA SOLA VEZ  -------------------
001220     COPY PERSTAB REPLACING ==:TAB:== BY ==MUJ-ORIG==.
001230     COPY PERSTAB REPLACING ==:TAB:== BY ==HOM-ORIG==.
001240
001250*----  COPIAS DE TRABAJO, COMPLETADAS EN CADA INTENTO  -------------
001260     COPY PERSTAB REPLACING ==:TAB:== BY ==MUJ-COMP==.
001270     COPY PERSTAB REPLACING ==:TAB:== BY ==HOM-COMP==.
001280
001290*----  LISTA NEGRA  -------------------------------------------------
001300     COPY BLKTAB.
001310
001320*----  REGISTRO DE TRABAJO PARA UN PAR (TAMBIEN USADO AL ORDENAR)--
001330     COPY MATCHREG.
001340
001350*----  AREA DE LLAMADA A PGMMTLC (COMPLETAR LISTAS)  ---------------
001360 01  WS-AREA-COMPLETAR.
001370     03  WS-CO-CANT-ORIG      PIC 9(02)    COMP VALUE ZEROS.
001380     03  WS-CO-CANT-GRUPO     PIC 9(02)    COMP VALUE ZEROS.
001390     03  WS-CO-SEMILLA        PIC 9(10)    COMP VALUE ZEROS.
001400     03  WS-CO-LISTA OCCURS 50 TIMES
001410                              PIC X(20)    VALUE SPACES.
001420     03  WS-CO-GRUPO OCCURS 50 TIMES
001430                              PIC X(20)    VALUE SPACES.
001440     03  FILLER               PIC X(05)    VALUE SPACES.
001450
001460*    02/23/2006 MHG TKT-0371 - VISTA DE VOLCADO PARA DIAGNOSTICO
001470 01  WS-AREA-COMPLETAR-ALFA REDEFINES WS-AREA-COMPLETAR
001480                              PIC X(2017).
001490
001500*----  AREA DE LLAMADA A PGMMTVL (VALIDAR PADRONES)  ---------------
001510 01  WS-AREA-VALIDAR.
001520     03  WS-VA-CANT-MUJ       PIC 9(02)    COMP VALUE ZEROS.
001530     03  WS-VA-CANT-HOM       PIC 9(02)    COMP VALUE ZEROS.
001540     03  WS-VA-ROSTER-MUJ OCCURS 50 TIMES
001550                              PIC X(20)    VALUE SPACES.
001560     03  WS-VA-ROSTER-HOM OCCURS 50 TIMES
001570                              PIC X(20)    VALUE SPACES.
001580     03  WS-VA-LISTA-MUJ OCCURS 50 TIMES.
001590         05  WS-VA-NOM-MUJ OCCURS 50 TIMES
001600                              PIC X(20)    VALUE SPACES.
001610     03  WS-VA-LISTA-HOM OCCURS 50 TIMES.
001620         05  WS-VA-NOM-HOM OCCURS 50 TIMES
001630                              PIC X(20)    VALUE SPACES.
001640     03  WS-VA-CODIGO-RETORNO PIC 9(02)    COMP VALUE ZEROS.
001650     03  WS-VA-MENSAJE       PIC X(60)    VALUE SPACES.
001660     03  FILLER               PIC X(05)    VALUE SPACES.
001670
001680*----  AREA DE LLAMADA A PGMMTGS (RESOLVER GALE-SHAPLEY)  ----------
001690 01  WS-AREA-SOLVER-SMP.
001700     03  WS-GS-CANT           PIC 9(02)    COMP VALUE ZEROS.
001710     03  WS-GS-SEMILLA        PIC 9(10)    COMP VALUE ZEROS.
001720     03  WS-GS-MUJ-NOMBRE OCCURS 50 TIMES
001730                              PIC X(20)    VALUE SPACES.
001740     03  WS-GS-MUJ-PREF OCCURS 50 TIMES.
001750         05  WS-GS-MUJ-PREF-N OCCURS 50 TIMES
001760                              PIC X(20)    VALUE SPACES.
001770     03  WS-GS-HOM-NOMBRE OCCURS 50 TIMES
001780                              PIC X(20)    VALUE SPACES.
001790     03  WS-GS-HOM-PREF OCCURS 50 TIMES.
001800         05  WS-GS-HOM-PREF-N OCCURS 50 TIMES
001810                              PIC X(20)    VALUE SPACES.
001820     03  WS-GS-RESULT-HOMBRE OCCURS 50 TIMES
001830                              PIC X(20)    VALUE SPACES.
001840     03  FILLER               PIC X(05)    VALUE SPACES.
001850
001860*----  AREA DE LLAMADA A PGMMTSC (PUNTAJE DE UNA LISTA)  -----------
001870 01  WS-AREA-SCORE.
001880     03  WS-SC-MODO           PIC X(01)    VALUE SPACES.
001890     03  WS-SC-SCORER         PIC X(08)    VALUE SPACES.
001900     03  WS-SC-WARPER         PIC X(11)    VALUE SPACES.
001910     03  WS-SC-REFUERZO       PIC S9V9(04) VALUE ZEROS.
001920     03  WS-SC-BUSCADO        PIC X(20)    VALUE SPACES.
001930     03  WS-SC-CANT-PREF      PIC 9(02)    COMP VALUE ZEROS.
001940     03  WS-SC-LISTA OCCURS 50 TIMES
001950                              PIC X(20)    VALUE SPACES.
001960     03  WS-SC-RESULTADO      PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
001970     03  FILLER               PIC X(05)    VALUE SPACES.
001980
001990*----  RESULTADO ARMADO DEL INTENTO ACTUAL  -------------------------
002000 01  WS-AREA-MATCH-ACTUAL.
002010     03  WS-MA-CANT           PIC 9(02)    COMP VALUE ZEROS.
002020     03  WS-MA-PAR OCCURS 50 TIMES.
002030         05  WS-MA-MUJER        PIC X(20)      VALUE SPACES.
002040         05  WS-MA-HOMBRE       PIC X(20)      VALUE SPACES.
002050         05  WS-MA-SCORE-MUJ    PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
002060         05  WS-MA-SCORE-HOM    PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
002070     03  FILLER               PIC X(05)    VALUE SPACES.
002080
002090*    02/23/2006 MHG TKT-0371 - VISTA DE VOLCADO PARA DIAGNOSTICO
002100 01  WS-AREA-MATCH-ACTUAL-ALFA REDEFINES WS-AREA-MATCH-ACTUAL
002110                              PIC X(2507).
002120
002130*----  MEJOR RESULTADO CONSERVADO HASTA EL MOMENTO  -----------------
002140 01  WS-AREA-MATCH-MEJOR.
002150     03  WS-MM-CANT           PIC 9(02)    COMP VALUE ZEROS.
002160     03  WS-MM-PAR OCCURS 50 TIMES.
002170         05  WS-MM-MUJER        PIC X(20)      VALUE SPACES.
002180         05  WS-MM-HOMBRE       PIC X(20)      VALUE SPACES.
002190         05  WS-MM-SCORE-MUJ    PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
002200         05  WS-MM-SCORE-HOM    PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
002210     03  FILLER               PIC X(05)    VALUE SPACES.
002220
002230*----  CONTADORES Y ACUMULADORES DEL LAZO DE INTENTOS  --------------
002240 01  WS-AREA-LAZO.
002250     03  WS-TRIAL-ACTUAL      PIC 9(05)    COMP VALUE ZEROS.
002260     03  WS-CANT-CONSERVADOS  PIC 9(05)    COMP VALUE ZEROS.
002270     03  WS-CANT-DESCARTADOS  PIC 9(05)    COMP VALUE ZEROS.
002280     03  WS-ABORTAR-TODO      PIC X(01)    VALUE 'N'.
002290         88  WS-SI-ABORTAR                VALUE 'S'.
002300         88  WS-NO-ABORTAR                VALUE 'N'.
002310     03  WS-DESCARTAR-TRIAL   PIC X(01)    VALUE 'N'.
002320         88  WS-SI-DESCARTAR              VALUE 'S'.
002330         88  WS-NO-DESCARTAR              VALUE 'N'.
002340     03  WS-SCORE-TRIAL       PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
002350     03  WS-MEJOR-SCORE       PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
002360     03  WS-TRIAL-MEJOR       PIC 9(05)    COMP VALUE ZEROS.
002370     03  FILLER               PIC X(05)    VALUE SPACES.
002380
002390*    02/23/2006 MHG TKT-0371 - VISTA DE VOLCADO PARA DIAGNOSTICO
002400 01  WS-AREA-LAZO-ALFA REDEFINES WS-AREA-LAZO
002410                              PIC X(51).
002420
002430*----  SEMILLA INICIAL DEL GENERADOR, FIJA POR PROGRAMA  ------------
002440 77  WS-SEMILLA-INICIAL       PIC 9(10)    COMP VALUE 19890414.
002450
002460*----  REGISTRO DE UNA LINEA YA PARSEADA (PREFREG, REUTILIZADO  ------
002470*    COMO AREA DE TRABAJO DEL RENGLON QUE SE ESTA LEYENDO)
002480     COPY PREFREG.
002490
002500*----  AREA DE PARSEO DE UN RENGLON DE PREFERENCIAS  ----------------
002510 01  WS-AREA-PARSEO.
002520     03  WS-PA-RESTO           PIC X(1049)  VALUE SPACES.
002530     03  WS-PA-LARGO-RESTO     PIC 9(04)    COMP VALUE 1049.
002540     03  WS-PA-PUNTERO         PIC 9(04)    COMP VALUE ZEROS.
002550     03  WS-PA-TOKEN           PIC X(20)    VALUE SPACES.
002560     03  WS-PA-SUB-BUSCA       PIC 9(02)    COMP VALUE ZEROS.
002570     03  WS-PA-ENCONTRADO      PIC X(01)    VALUE 'N'.
002580         88  WS-PA-SI-ENCONTRADO           VALUE 'S'.
002590         88  WS-PA-NO-ENCONTRADO           VALUE 'N'.
002600     03  FILLER               PIC X(05)    VALUE SPACES.
002610
002620*----  AREA DE PARSEO DE UN RENGLON DE LISTA NEGRA  ------------------
002630     COPY BLKREG.
002640
002650 01  WS-AREA-PARSEO-BLACK.
002660     03  WS-PB-PUNTERO         PIC 9(04)    COMP VALUE ZEROS.
002670     03  WS-PB-CANT-TOTAL      PIC 9(05)    COMP VALUE ZEROS.
002680     03  FILLER               PIC X(05)    VALUE SPACES.
002690
002700*----  SUBINDICES DE TRABAJO  ----------------------------------------
002710 01  WS-AREA-SUBINDICES.
002720     03  WS-SUB-I              PIC 9(02)    COMP VALUE ZEROS.
002730     03  WS-SUB-J              PIC 9(02)    COMP VALUE ZEROS.
002740     03  WS-SUB-K              PIC 9(02)    COMP VALUE ZEROS.
002750     03  WS-SUB-MENOR          PIC 9(02)    COMP VALUE ZEROS.
002760     03  FILLER               PIC X(05)    VALUE SPACES.
002770
002780*----  AREA DE IMPRESION  --------------------------------------------
002790 01  WS-AREA-IMPRESION.
002800     03  WS-IMP-PORC-NUM       PIC 9(03)V99 COMP-3 VALUE ZEROS.
002810     03  WS-IMP-PORCENTAJE     PIC ZZ9.99   VALUE ZEROS.
002820     03  WS-IMP-DESCART-ED     PIC ZZZZ9    VALUE ZEROS.
002830     03  WS-IMP-INTENTOS-ED    PIC ZZZZ9    VALUE ZEROS.
002840     03  WS-IMP-LINEA          PIC X(80)    VALUE SPACES.
002850     03  FILLER               PIC X(05)    VALUE SPACES.
002860
002870 77  FILLER              PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002880
002890*------------------------------------------------------------------
002900 LINKAGE SECTION.
002910*==================*
002920
002930*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002940 PROCEDURE DIVISION.
002950
002960 MAIN-PROGRAM-INICIO.
002970
002980     PERFORM 1000-ABRIR-Y-LEER-PARM-I    THRU 1000-ABRIR-Y-LEER-PARM-F
002990     PERFORM 2000-LEER-PADRONES-I        THRU 2000-LEER-PADRONES-F
003000     PERFORM 2900-ESCRIBIR-CABECERA-I    THRU 2900-ESCRIBIR-CABECERA-F
003010     PERFORM 3000-LAZO-TRIALS-I          THRU 3000-LAZO-TRIALS-F
003020     PERFORM 9000-FINAL-PROCESO-I        THRU 9000-FINAL-PROCESO-F
003030     PERFORM 9900-CERRAR-ARCHIVOS-I      THRU 9900-CERRAR-ARCHIVOS-F.
003040
003050 MAIN-PROGRAM-FINAL. GOBACK.
003060
003070*----  CUERPO - ABRE ARCHIVOS Y LEE LA TARJETA DE CONTROL  ---------
003080 1000-ABRIR-Y-LEER-PARM-I.
003090
003100     OPEN INPUT  ARCH-PARM
003110     OPEN INPUT  ARCH-MUJPREF
003120     OPEN INPUT  ARCH-HOMPREF
003130     OPEN OUTPUT ARCH-ARCHIVO
003140
003150     READ ARCH-PARM INTO WS-REG-PARM
003160     EVALUATE FS-PARM
003170        WHEN '00'
003180           CONTINUE
003190        WHEN OTHER
003200           DISPLAY '*PGMMTSM - ERROR LEYENDO DDPARM, FS=' FS-PARM
003210           SET WS-SI-ABORTAR TO TRUE
003220     END-EVALUATE
003230
003240     IF WS-PARM-CON-BLACK
003250        OPEN INPUT ARCH-BLACK
003260     END-IF.
003270
003280 1000-ABRIR-Y-LEER-PARM-F. EXIT.
003290
003300*----  CUERPO - LEE LOS DOS PADRONES DE PREFERENCIAS  --------------
003310 2000-LEER-PADRONES-I.
003320
003330     PERFORM 2100-LEER-MUJERES-I  THRU 2100-LEER-MUJERES-F
003340     PERFORM 2200-LEER-HOMBRES-I  THRU 2200-LEER-HOMBRES-F
003350
003360     IF WS-PARM-CON-BLACK
003370        PERFORM 2300-LEER-BLACKLIST-I THRU 2300-LEER-BLACKLIST-F
003380     END-IF.
003390
003400 2000-LEER-PADRONES-F. EXIT.
003410
003420*----  CUERPO - LEE EL PADRON DE PREFERENCIAS DE MUJERES  ----------
003430 2100-LEER-MUJERES-I.
003440
003450     MOVE ZEROS TO WS-CANT-MUJ-ORIG
003460
003470     READ ARCH-MUJPREF
003480     PERFORM 2110-PROCESAR-LINEA-MUJER-I
003490               THRU 2110-PROCESAR-LINEA-MUJER-F
003500               UNTIL FS-MUJPREF NOT = '00'.
003510
003520 2100-LEER-MUJERES-F. EXIT.
003530
003540*----  CUERPO - PARTE UN RENGLON 'NOMBRE:PREF1,PREF2,...' (MUJER)---
003550 2110-PROCESAR-LINEA-MUJER-I.
003560
003570     MOVE SPACES TO PREF-NOMBRE WS-PA-RESTO
003580     UNSTRING FD-REG-MUJPREF DELIMITED BY ':'
003590               INTO PREF-NOMBRE WS-PA-RESTO
003600
003610     MOVE ZEROS TO WS-PA-PUNTERO PREF-CANT-ORIG
003620
003630     PERFORM 2120-EXTRAER-TOKEN-I THRU 2120-EXTRAER-TOKEN-F
003640               UNTIL WS-PA-PUNTERO > WS-PA-LARGO-RESTO
003650
003660     PERFORM 2150-BUSCAR-O-AGREGAR-MUJER-I
003670               THRU 2150-BUSCAR-O-AGREGAR-MUJER-F
003680
003690     READ ARCH-MUJPREF.
003700
003710 2110-PROCESAR-LINEA-MUJER-F. EXIT.
003720
003730*----  CUERPO - EXTRAE UN TOKEN SEPARADO POR COMAS  -----------------
003740 2120-EXTRAER-TOKEN-I.
003750
003760     ADD 1 TO WS-PA-PUNTERO
003770     MOVE SPACES TO WS-PA-TOKEN
003780
003790     UNSTRING WS-PA-RESTO DELIMITED BY ','
003800               INTO WS-PA-TOKEN
003810               WITH POINTER WS-PA-PUNTERO
003820               ON OVERFLOW
003830                  CONTINUE
003840               NOT ON OVERFLOW
003850                  IF WS-PA-TOKEN NOT = SPACES
003860                     ADD 1 TO PREF-CANT-ORIG
003870                     MOVE WS-PA-TOKEN
003880                       TO PREF-LISTA-ORIG(PREF-CANT-ORIG)
003890                  END-IF
003900     END-UNSTRING.
003910
003920 2120-EXTRAER-TOKEN-F. EXIT.
003930
003940*----  CUERPO - BUSCA A LA MUJER; SI EXISTE REEMPLAZA, SI NO AGREGA--
003950 2150-BUSCAR-O-AGREGAR-MUJER-I.
003960
003970     SET WS-PA-NO-ENCONTRADO TO TRUE
003980     MOVE ZEROS TO WS-PA-SUB-BUSCA
003990
004000     PERFORM 2160-COMPARAR-MUJER-I THRU 2160-COMPARAR-MUJER-F
004010               VARYING WS-PA-SUB-BUSCA FROM 1 BY 1
004020               UNTIL WS-PA-SUB-BUSCA > WS-CANT-MUJ-ORIG
004030                  OR WS-PA-SI-ENCONTRADO
004040
004050     IF WS-PA-NO-ENCONTRADO THEN
004060        ADD 1 TO WS-CANT-MUJ-ORIG
004070        MOVE WS-CANT-MUJ-ORIG TO WS-PA-SUB-BUSCA
004080     END-IF
004090
004100     MOVE PREF-NOMBRE TO WS-NOM-MUJ-ORIG(WS-PA-SUB-BUSCA)
004110     MOVE SPACES       TO WS-PREF-MUJ-ORIG(WS-PA-SUB-BUSCA, 1)
004120     PERFORM 2170-COPIAR-TOKEN-MUJER-I THRU 2170-COPIAR-TOKEN-MUJER-F
004130               VARYING WS-SUB-I FROM 1 BY 1
004140               UNTIL WS-SUB-I > PREF-CANT-ORIG
004150     MOVE PREF-CANT-ORIG
004160       TO WS-CANT-PREF-MUJ-ORIG(WS-PA-SUB-BUSCA).
004170
004180 2150-BUSCAR-O-AGREGAR-MUJER-F. EXIT.
004190
004200*----  CUERPO - COMPARA UNA POSICION DE LA TABLA DE MUJERES  -------
004210 2160-COMPARAR-MUJER-I.
004220
004230     IF WS-NOM-MUJ-ORIG(WS-PA-SUB-BUSCA) = PREF-NOMBRE THEN
004240        SET WS-PA-SI-ENCONTRADO TO TRUE
004250     END-IF.
004260
004270 2160-COMPARAR-MUJER-F. EXIT.
004280
004290*----  CUERPO - COPIA UN TOKEN EXTRAIDO A LA LISTA DE LA MUJER  ----
004300 2170-COPIAR-TOKEN-MUJER-I.
004310
004320     MOVE PREF-LISTA-ORIG(WS-SUB-I)
004330       TO WS-PREF-MUJ-ORIG(WS-PA-SUB-BUSCA, WS-SUB-I).
004340
004350 2170-COPIAR-TOKEN-MUJER-F. EXIT.
004360
004370*----  CUERPO - LEE EL PADRON DE PREFERENCIAS DE HOMBRES  ----------
004380 2200-LEER-HOMBRES-I.
004390
004400     MOVE ZEROS TO WS-CANT-HOM-ORIG
004410
004420     READ ARCH-HOMPREF
004430     PERFORM 2210-PROCESAR-LINEA-HOMBRE-I
004440               THRU 2210-PROCESAR-LINEA-HOMBRE-F
004450               UNTIL FS-HOMPREF NOT = '00'.
004460
004470 2200-LEER-HOMBRES-F. EXIT.
004480
004490*----  CUERPO - PARTE UN RENGLON 'NOMBRE:PREF1,PREF2,...' (HOMBRE)--
004500 2210-PROCESAR-LINEA-HOMBRE-I.
004510
004520     MOVE SPACES TO PREF-NOMBRE WS-PA-RESTO
004530     UNSTRING FD-REG-HOMPREF DELIMITED BY ':'
004540               INTO PREF-NOMBRE WS-PA-RESTO
004550
004560     MOVE ZEROS TO WS-PA-PUNTERO PREF-CANT-ORIG
004570
004580     PERFORM 2120-EXTRAER-TOKEN-I THRU 2120-EXTRAER-TOKEN-F
004590               UNTIL WS-PA-PUNTERO > WS-PA-LARGO-RESTO
004600
004610     PERFORM 2250-BUSCAR-O-AGREGAR-HOMBRE-I
004620               THRU 2250-BUSCAR-O-AGREGAR-HOMBRE-F
004630
004640     READ ARCH-HOMPREF.
004650
004660 2210-PROCESAR-LINEA-HOMBRE-F. EXIT.
004670
004680*----  CUERPO - BUSCA AL HOMBRE; SI EXISTE REEMPLAZA, SI NO AGREGA--
004690 2250-BUSCAR-O-AGREGAR-HOMBRE-I.
004700
004710     SET WS-PA-NO-ENCONTRADO TO TRUE
004720     MOVE ZEROS TO WS-PA-SUB-BUSCA
004730
004740     PERFORM 2260-COMPARAR-HOMBRE-I THRU 2260-COMPARAR-HOMBRE-F
004750               VARYING WS-PA-SUB-BUSCA FROM 1 BY 1
004760               UNTIL WS-PA-SUB-BUSCA > WS-CANT-HOM-ORIG
004770                  OR WS-PA-SI-ENCONTRADO
004780
004790     IF WS-PA-NO-ENCONTRADO THEN
004800        ADD 1 TO WS-CANT-HOM-ORIG
004810        MOVE WS-CANT-HOM-ORIG TO WS-PA-SUB-BUSCA
004820     END-IF
004830
004840     MOVE PREF-NOMBRE TO WS-NOM-HOM-ORIG(WS-PA-SUB-BUSCA)
004850     MOVE SPACES       TO WS-PREF-HOM-ORIG(WS-PA-SUB-BUSCA, 1)
004860     PERFORM 2270-COPIAR-TOKEN-HOMBRE-I THRU 2270-COPIAR-TOKEN-HOMBRE-F
004870               VARYING WS-SUB-I FROM 1 BY 1
004880               UNTIL WS-SUB-I > PREF-CANT-ORIG
004890     MOVE PREF-CANT-ORIG
004900       TO WS-CANT-PREF-HOM-ORIG(WS-PA-SUB-BUSCA).
004910
004920 2250-BUSCAR-O-AGREGAR-HOMBRE-F. EXIT.
004930
004940*----  CUERPO - COMPARA UNA POSICION DE LA TABLA DE HOMBRES  -------
004950 2260-COMPARAR-HOMBRE-I.
004960
004970     IF WS-NOM-HOM-ORIG(WS-PA-SUB-BUSCA) = PREF-NOMBRE THEN
004980        SET WS-PA-SI-ENCONTRADO TO TRUE
004990     END-IF.
005000
005010 2260-COMPARAR-HOMBRE-F. EXIT.
005020
005030*----  CUERPO - COPIA UN TOKEN EXTRAIDO A LA LISTA DEL HOMBRE  -----
005040 2270-COPIAR-TOKEN-HOMBRE-I.
005050
005060     MOVE PREF-LISTA-ORIG(WS-SUB-I)
005070       TO WS-PREF-HOM-ORIG(WS-PA-SUB-BUSCA, WS-SUB-I).
005080
005090 2270-COPIAR-TOKEN-HOMBRE-F. EXIT.
005100
005110*----  CUERPO - LEE LA LISTA NEGRA DE PARES PROHIBIDOS  -------------
005120*    04/02/1996 LMF TKT-0305 - ALTA DE ESTE PARRAFO
005130 2300-LEER-BLACKLIST-I.
005140
005150     MOVE ZEROS TO WS-PB-CANT-TOTAL
005160
005170     READ ARCH-BLACK
005180     PERFORM 2310-PROCESAR-LINEA-BLACK-I
005190               THRU 2310-PROCESAR-LINEA-BLACK-F
005200               UNTIL FS-BLACK NOT = '00'.
005210
005220 2300-LEER-BLACKLIST-F. EXIT.
005230
005240*----  CUERPO - PARTE UN RENGLON 'MUJER,HOMBRE' DE LA LISTA NEGRA --
005250 2310-PROCESAR-LINEA-BLACK-I.
005260
005270     MOVE SPACES TO BLACK-MUJER BLACK-HOMBRE
005280     UNSTRING FD-REG-BLACK DELIMITED BY ','
005290               INTO BLACK-MUJER BLACK-HOMBRE
005300
005310     SET WS-PA-NO-ENCONTRADO TO TRUE
005320     MOVE ZEROS TO WS-PA-SUB-BUSCA
005330
005340     PERFORM 2320-COMPARAR-BLACK-MUJER-I
005350               THRU 2320-COMPARAR-BLACK-MUJER-F
005360               VARYING WS-PA-SUB-BUSCA FROM 1 BY 1
005370               UNTIL WS-PA-SUB-BUSCA > WS-CANT-MUJ-ORIG
005380                  OR WS-PA-SI-ENCONTRADO
005390
005400     IF WS-PA-SI-ENCONTRADO THEN
005410        ADD 1 TO WS-BLACK-CANT(WS-PA-SUB-BUSCA)
005420        MOVE BLACK-HOMBRE TO WS-BLACK-NOMBRE(WS-PA-SUB-BUSCA,
005430                              WS-BLACK-CANT(WS-PA-SUB-BUSCA))
005440        ADD 1 TO WS-PB-CANT-TOTAL
005450     END-IF
005460
005470     READ ARCH-BLACK.
005480
005490 2310-PROCESAR-LINEA-BLACK-F. EXIT.
005500
005510*----  CUERPO - COMPARA UNA MUJER CONTRA LA LINEA DE LISTA NEGRA  --
005520 2320-COMPARAR-BLACK-MUJER-I.
005530
005540     IF WS-NOM-MUJ-ORIG(WS-PA-SUB-BUSCA) = BLACK-MUJER THEN
005550        SET WS-PA-SI-ENCONTRADO TO TRUE
005560     END-IF.
005570
005580 2320-COMPARAR-BLACK-MUJER-F. EXIT.
005590
005600*----  CUERPO - ESCRIBE LA CABECERA 'CB' EN EL ARCHIVO DE RESULTADOS
005610 2900-ESCRIBIR-CABECERA-I.
005620
005630     MOVE SPACES          TO WS-REG-ARCHIVO
005640     MOVE 'CB'            TO ARC-TIPO-REG
005650     MOVE ZEROS           TO ARC-NRO-INTENTO
005660     MOVE ZEROS           TO ARC-SCORE
005670     MOVE WS-PARM-METODO  TO ARC-METODO
005680     MOVE WS-PARM-SCORER  TO ARC-SCORER
005690     MOVE WS-PARM-WARPER  TO ARC-WARPER
005700     MOVE WS-PARM-REFUERZO TO ARC-REFUERZO
005710     MOVE WS-PARM-PESO    TO ARC-PESO
005720     MOVE WS-CANT-MUJ-ORIG TO ARC-TAMANO
005730
005740     WRITE FD-REG-ARCHIVO FROM WS-REG-ARCHIVO.
005750
005760 2900-ESCRIBIR-CABECERA-F. EXIT.
005770
005780*----  CUERPO - LAZO PRINCIPAL DE INTENTOS DEL METODO SMP  ----------
005790 3000-LAZO-TRIALS-I.
005800
005810     MOVE WS-SEMILLA-INICIAL TO WS-CO-SEMILLA
005820     MOVE ZEROS TO WS-CANT-CONSERVADOS WS-CANT-DESCARTADOS
005830
005840     PERFORM 3050-UN-TRIAL-I THRU 3050-UN-TRIAL-F
005850               VARYING WS-TRIAL-ACTUAL FROM 1 BY 1
005860               UNTIL WS-TRIAL-ACTUAL > WS-PARM-INTENTOS
005870                  OR WS-SI-ABORTAR.
005880
005890 3000-LAZO-TRIALS-F. EXIT.
005900
005910*----  CUERPO - UN INTENTO COMPLETO DEL METODO SMP  -----------------
005920 3050-UN-TRIAL-I.
005930
005940     SET WS-NO-DESCARTAR TO TRUE
005950
005960     PERFORM 3100-COPIAR-TABLAS-I      THRU 3100-COPIAR-TABLAS-F
005970     PERFORM 3200-COMPLETAR-LISTAS-I   THRU 3200-COMPLETAR-LISTAS-F
005980
005990     IF WS-NO-ABORTAR THEN
006000        PERFORM 3300-VALIDAR-LISTAS-I  THRU 3300-VALIDAR-LISTAS-F
006010     END-IF
006020
006030     IF WS-NO-ABORTAR THEN
006040        PERFORM 3400-RESOLVER-GS-I     THRU 3400-RESOLVER-GS-F
006050        PERFORM 3500-FILTRAR-BLACKLIST-I
006060                                      THRU 3500-FILTRAR-BLACKLIST-F
006070     END-IF
006080
006090     IF WS-NO-ABORTAR AND WS-SI-DESCARTAR THEN
006100        ADD 1 TO WS-CANT-DESCARTADOS
006110     END-IF
006120
006130     IF WS-NO-ABORTAR AND WS-NO-DESCARTAR THEN
006140        PERFORM 3600-CALCULAR-SCORES-I THRU 3600-CALCULAR-SCORES-F
006150        PERFORM 3700-EVALUAR-MEJOR-I   THRU 3700-EVALUAR-MEJOR-F
006160        PERFORM 3800-ARCHIVAR-TRIAL-I  THRU 3800-ARCHIVAR-TRIAL-F
006170        ADD 1 TO WS-CANT-CONSERVADOS
006180     END-IF.
006190
006200 3050-UN-TRIAL-F. EXIT.
006210
006220*----  CUERPO - COPIA LOS PADRONES ORIGINALES A LAS TABLAS DE ------
006230*    TRABAJO, QUE EL INTENTO ACTUAL COMPLETA Y MODIFICA
006240 3100-COPIAR-TABLAS-I.
006250
006260     MOVE WS-TABLA-MUJ-ORIG TO WS-TABLA-MUJ-COMP
006270     MOVE WS-TABLA-HOM-ORIG TO WS-TABLA-HOM-COMP.
006280
006290 3100-COPIAR-TABLAS-F. EXIT.
006300
006310*----  CUERPO - COMPLETA AMBAS LISTAS LLAMANDO A PGMMTLC  -----------
006320 3200-COMPLETAR-LISTAS-I.
006330
006340     PERFORM 3210-COMPLETAR-MUJERES-I THRU 3210-COMPLETAR-MUJERES-F
006350               VARYING WS-SUB-I FROM 1 BY 1
006360               UNTIL WS-SUB-I > WS-CANT-MUJ-COMP
006370
006380     PERFORM 3220-COMPLETAR-HOMBRES-I THRU 3220-COMPLETAR-HOMBRES-F
006390               VARYING WS-SUB-I FROM 1 BY 1
006400               UNTIL WS-SUB-I > WS-CANT-HOM-COMP.
006410
006420 3200-COMPLETAR-LISTAS-F. EXIT.
006430
006440*----  CUERPO - COMPLETA LA LISTA DE UNA MUJER CONTRA LOS HOMBRES --
006450 3210-COMPLETAR-MUJERES-I.
006460
006470     MOVE WS-CANT-PREF-MUJ-COMP(WS-SUB-I) TO WS-CO-CANT-ORIG
006480     MOVE WS-CANT-HOM-COMP                TO WS-CO-CANT-GRUPO
006490     PERFORM 3211-COPIAR-PREF-MUJER-I THRU 3211-COPIAR-PREF-MUJER-F
006500               VARYING WS-SUB-J FROM 1 BY 1
006510               UNTIL WS-SUB-J > 50
006520     PERFORM 3212-COPIAR-PADRON-HOM-I THRU 3212-COPIAR-PADRON-HOM-F
006530               VARYING WS-SUB-J FROM 1 BY 1
006540               UNTIL WS-SUB-J > WS-CANT-HOM-COMP
006550
006560     CALL 'PGMMTLC' USING WS-AREA-COMPLETAR
006570
006580     MOVE WS-CANT-HOM-COMP TO WS-CANT-PREF-MUJ-COMP(WS-SUB-I)
006590     PERFORM 3213-GUARDAR-PREF-MUJER-I THRU 3213-GUARDAR-PREF-MUJER-F
006600               VARYING WS-SUB-J FROM 1 BY 1
006610               UNTIL WS-SUB-J > WS-CANT-HOM-COMP.
006620
006630 3210-COMPLETAR-MUJERES-F. EXIT.
006640
006650 3211-COPIAR-PREF-MUJER-I.
006660
006670     MOVE WS-PREF-MUJ-COMP(WS-SUB-I, WS-SUB-J) TO WS-CO-LISTA(WS-SUB-J).
006680
006690 3211-COPIAR-PREF-MUJER-F. EXIT.
006700
006710 3212-COPIAR-PADRON-HOM-I.
006720
006730     MOVE WS-NOM-HOM-COMP(WS-SUB-J) TO WS-CO-GRUPO(WS-SUB-J).
006740
006750 3212-COPIAR-PADRON-HOM-F. EXIT.
006760
006770 3213-GUARDAR-PREF-MUJER-I.
006780
006790     MOVE WS-CO-LISTA(WS-SUB-J) TO WS-PREF-MUJ-COMP(WS-SUB-I, WS-SUB-J).
006800
006810 3213-GUARDAR-PREF-MUJER-F. EXIT.
006820
006830*----  CUERPO - COMPLETA LA LISTA DE UN HOMBRE CONTRA LAS MUJERES --
006840 3220-COMPLETAR-HOMBRES-I.
006850
006860     MOVE WS-CANT-PREF-HOM-COMP(WS-SUB-I) TO WS-CO-CANT-ORIG
006870     MOVE WS-CANT-MUJ-COMP                TO WS-CO-CANT-GRUPO
006880     PERFORM 3221-COPIAR-PREF-HOMBRE-I THRU 3221-COPIAR-PREF-HOMBRE-F
006890               VARYING WS-SUB-J FROM 1 BY 1
006900               UNTIL WS-SUB-J > 50
006910     PERFORM 3222-COPIAR-PADRON-MUJ-I THRU 3222-COPIAR-PADRON-MUJ-F
006920               VARYING WS-SUB-J FROM 1 BY 1
006930               UNTIL WS-SUB-J > WS-CANT-MUJ-COMP
006940
006950     CALL 'PGMMTLC' USING WS-AREA-COMPLETAR
006960
006970     MOVE WS-CANT-MUJ-COMP TO WS-CANT-PREF-HOM-COMP(WS-SUB-I)
006980     PERFORM 3223-GUARDAR-PREF-HOMBRE-I
006990               THRU 3223-GUARDAR-PREF-HOMBRE-F
007000               VARYING WS-SUB-J FROM 1 BY 1
007010               UNTIL WS-SUB-J > WS-CANT-MUJ-COMP.
007020
007030 3220-COMPLETAR-HOMBRES-F. EXIT.
007040
007050 3221-COPIAR-PREF-HOMBRE-I.
007060
007070     MOVE WS-PREF-HOM-COMP(WS-SUB-I, WS-SUB-J) TO WS-CO-LISTA(WS-SUB-J).
007080
007090 3221-COPIAR-PREF-HOMBRE-F. EXIT.
007100
007110 3222-COPIAR-PADRON-MUJ-I.
007120
007130     MOVE WS-NOM-MUJ-COMP(WS-SUB-J) TO WS-CO-GRUPO(WS-SUB-J).
007140
007150 3222-COPIAR-PADRON-MUJ-F. EXIT.
007160
007170 3223-GUARDAR-PREF-HOMBRE-I.
007180
007190     MOVE WS-CO-LISTA(WS-SUB-J) TO WS-PREF-HOM-COMP(WS-SUB-I, WS-SUB-J).
007200
007210 3223-GUARDAR-PREF-HOMBRE-F. EXIT.
007220
007230*----  CUERPO - VALIDA LOS DOS PADRONES LLAMANDO A PGMMTVL  --------
007240 3300-VALIDAR-LISTAS-I.
007250
007260     MOVE WS-CANT-MUJ-COMP TO WS-VA-CANT-MUJ
007270     MOVE WS-CANT-HOM-COMP TO WS-VA-CANT-HOM
007280
007290     PERFORM 3310-ARMAR-VALIDAR-I THRU 3310-ARMAR-VALIDAR-F
007300               VARYING WS-SUB-I FROM 1 BY 1
007310               UNTIL WS-SUB-I > WS-CANT-MUJ-COMP
007320                  AND WS-SUB-I > WS-CANT-HOM-COMP
007330
007340     CALL 'PGMMTVL' USING WS-AREA-VALIDAR
007350
007360     IF WS-VA-CODIGO-RETORNO NOT = ZEROS THEN
007370        SET WS-SI-ABORTAR TO TRUE
007380        DISPLAY WS-VA-MENSAJE
007390     END-IF.
007400
007410 3300-VALIDAR-LISTAS-F. EXIT.
007420
007430*----  CUERPO - ARMA UNA POSICION DE LAS TABLAS QUE RECIBE PGMMTVL--
007440 3310-ARMAR-VALIDAR-I.
007450
007460     IF WS-SUB-I <= WS-CANT-MUJ-COMP THEN
007470        MOVE WS-NOM-MUJ-COMP(WS-SUB-I) TO WS-VA-ROSTER-MUJ(WS-SUB-I)
007480        PERFORM 3311-COPIAR-LISTA-MUJ-I
007490                  THRU 3311-COPIAR-LISTA-MUJ-F
007500                  VARYING WS-SUB-J FROM 1 BY 1
007510                  UNTIL WS-SUB-J > 50
007520     END-IF
007530
007540     IF WS-SUB-I <= WS-CANT-HOM-COMP THEN
007550        MOVE WS-NOM-HOM-COMP(WS-SUB-I) TO WS-VA-ROSTER-HOM(WS-SUB-I)
007560        PERFORM 3312-COPIAR-LISTA-HOM-I
007570                  THRU 3312-COPIAR-LISTA-HOM-F
007580                  VARYING WS-SUB-J FROM 1 BY 1
007590                  UNTIL WS-SUB-J > 50
007600     END-IF.
007610
007620 3310-ARMAR-VALIDAR-F. EXIT.
007630
007640 3311-COPIAR-LISTA-MUJ-I.
007650
007660     MOVE WS-PREF-MUJ-COMP(WS-SUB-I, WS-SUB-J)
007670       TO WS-VA-NOM-MUJ(WS-SUB-I, WS-SUB-J).
007680
007690 3311-COPIAR-LISTA-MUJ-F. EXIT.
007700
007710 3312-COPIAR-LISTA-HOM-I.
007720
007730     MOVE WS-PREF-HOM-COMP(WS-SUB-I, WS-SUB-J)
007740       TO WS-VA-NOM-HOM(WS-SUB-I, WS-SUB-J).
007750
007760 3312-COPIAR-LISTA-HOM-F. EXIT.
007770
007780*----  CUERPO - RESUELVE EL INTENTO POR GALE-SHAPLEY (PGMMTGS)  ----
007790 3400-RESOLVER-GS-I.
007800
007810     MOVE WS-CANT-MUJ-COMP TO WS-GS-CANT
007820     MOVE WS-CO-SEMILLA    TO WS-GS-SEMILLA
007830
007840     PERFORM 3410-ARMAR-SOLVER-I THRU 3410-ARMAR-SOLVER-F
007850               VARYING WS-SUB-I FROM 1 BY 1
007860               UNTIL WS-SUB-I > WS-CANT-MUJ-COMP
007870
007880     CALL 'PGMMTGS' USING WS-AREA-SOLVER-SMP
007890
007900     MOVE WS-GS-SEMILLA TO WS-CO-SEMILLA.
007910
007920 3400-RESOLVER-GS-F. EXIT.
007930
007940*----  CUERPO - ARMA UNA MUJER Y SU HOMBRE PARA PGMMTGS  -----------
007950 3410-ARMAR-SOLVER-I.
007960
007970     MOVE WS-NOM-MUJ-COMP(WS-SUB-I) TO WS-GS-MUJ-NOMBRE(WS-SUB-I)
007980     MOVE WS-NOM-HOM-COMP(WS-SUB-I) TO WS-GS-HOM-NOMBRE(WS-SUB-I)
007990
008000     PERFORM 3411-COPIAR-PREF-SOLVER-I THRU 3411-COPIAR-PREF-SOLVER-F
008010               VARYING WS-SUB-J FROM 1 BY 1
008020               UNTIL WS-SUB-J > 50.
008030
008040 3410-ARMAR-SOLVER-F. EXIT.
008050
008060 3411-COPIAR-PREF-SOLVER-I.
008070
008080     MOVE WS-PREF-MUJ-COMP(WS-SUB-I, WS-SUB-J)
008090       TO WS-GS-MUJ-PREF-N(WS-SUB-I, WS-SUB-J)
008100     MOVE WS-PREF-HOM-COMP(WS-SUB-I, WS-SUB-J)
008110       TO WS-GS-HOM-PREF-N(WS-SUB-I, WS-SUB-J).
008120
008130 3411-COPIAR-PREF-SOLVER-F. EXIT.
008140
008150*----  CUERPO - DESCARTA EL INTENTO SI ALGUN PAR ESTA EN LA LISTA --
008160*    NEGRA (LK-LC-CANT-ORIG/PGMMTGS NO SABEN DE LISTA NEGRA)
008170*    04/02/1996 LMF TKT-0305 - ALTA DE ESTE PARRAFO
008180 3500-FILTRAR-BLACKLIST-I.
008190
008200     IF WS-PARM-SIN-BLACK THEN
008210        GO TO 3500-FILTRAR-BLACKLIST-F
008220     END-IF
008230
008240     PERFORM 3510-REVISAR-PAR-BLACK-I THRU 3510-REVISAR-PAR-BLACK-F
008250               VARYING WS-SUB-I FROM 1 BY 1
008260               UNTIL WS-SUB-I > WS-CANT-MUJ-COMP
008270                  OR WS-SI-DESCARTAR.
008280
008290 3500-FILTRAR-BLACKLIST-F. EXIT.
008300
008310*----  CUERPO - REVISA SI EL PAR DE UNA MUJER ESTA PROHIBIDO  ------
008320 3510-REVISAR-PAR-BLACK-I.
008330
008340     MOVE ZEROS TO WS-SUB-K
008350     PERFORM 3520-COMPARAR-BLACK-I THRU 3520-COMPARAR-BLACK-F
008360               VARYING WS-SUB-K FROM 1 BY 1
008370               UNTIL WS-SUB-K > WS-BLACK-CANT(WS-SUB-I)
008380                  OR WS-SI-DESCARTAR.
008390
008400 3510-REVISAR-PAR-BLACK-F. EXIT.
008410
008420*----  CUERPO - COMPARA EL HOMBRE ASIGNADO CONTRA UNA ENTRADA  -----
008430*    PROHIBIDA DE LA MUJER
008440 3520-COMPARAR-BLACK-I.
008450
008460     IF WS-GS-RESULT-HOMBRE(WS-SUB-I) = WS-BLACK-NOMBRE(WS-SUB-I,
008470                                                         WS-SUB-K) THEN
008480        SET WS-SI-DESCARTAR TO TRUE
008490     END-IF.
008500
008510 3520-COMPARAR-BLACK-F. EXIT.
008520
008530*----  CUERPO - PUNTUA AMBOS LADOS DE CADA PAR (PGMMTSC)  -----------
008540 3600-CALCULAR-SCORES-I.
008550
008560     MOVE WS-CANT-MUJ-COMP TO WS-MA-CANT
008570
008580     PERFORM 3610-PUNTUAR-UN-PAR-I THRU 3610-PUNTUAR-UN-PAR-F
008590               VARYING WS-SUB-I FROM 1 BY 1
008600               UNTIL WS-SUB-I > WS-CANT-MUJ-COMP.
008610
008620 3600-CALCULAR-SCORES-F. EXIT.
008630
008640*----  CUERPO - PUNTUA LA MUJER Y SU HOMBRE ASIGNADO  ----------------
008650 3610-PUNTUAR-UN-PAR-I.
008660
008670     MOVE WS-NOM-MUJ-COMP(WS-SUB-I) TO WS-MA-MUJER(WS-SUB-I)
008680     MOVE WS-GS-RESULT-HOMBRE(WS-SUB-I) TO WS-MA-HOMBRE(WS-SUB-I)
008690
008700*    PUNTAJE DE LA MUJER SOBRE SU PROPIA LISTA DE PREFERENCIAS
008710     MOVE SPACES             TO WS-SC-MODO
008720     MOVE WS-PARM-SCORER     TO WS-SC-SCORER
008730     MOVE WS-PARM-WARPER     TO WS-SC-WARPER
008740     MOVE WS-PARM-REFUERZO   TO WS-SC-REFUERZO
008750     MOVE WS-MA-HOMBRE(WS-SUB-I) TO WS-SC-BUSCADO
008760     MOVE WS-CANT-PREF-MUJ-ORIG(WS-SUB-I) TO WS-SC-CANT-PREF
008770     PERFORM 3611-COPIAR-LISTA-SCORE-I THRU 3611-COPIAR-LISTA-SCORE-F
008780               VARYING WS-SUB-J FROM 1 BY 1
008790               UNTIL WS-SUB-J > 50
008800     CALL 'PGMMTSC' USING WS-AREA-SCORE
008810     MOVE WS-SC-RESULTADO TO WS-MA-SCORE-MUJ(WS-SUB-I)
008820
008830*    PUNTAJE DEL HOMBRE SOBRE SU PROPIA LISTA DE PREFERENCIAS
008840     PERFORM 3620-BUSCAR-INDICE-HOMBRE-I
008850               THRU 3620-BUSCAR-INDICE-HOMBRE-F
008860     MOVE WS-MA-MUJER(WS-SUB-I) TO WS-SC-BUSCADO
008870     MOVE WS-CANT-PREF-HOM-ORIG(WS-SUB-J) TO WS-SC-CANT-PREF
008880     PERFORM 3621-COPIAR-LISTA-SCORE-HOM-I
008890               THRU 3621-COPIAR-LISTA-SCORE-HOM-F
008900               VARYING WS-SUB-K FROM 1 BY 1
008910               UNTIL WS-SUB-K > 50
008920     CALL 'PGMMTSC' USING WS-AREA-SCORE
008930     MOVE WS-SC-RESULTADO TO WS-MA-SCORE-HOM(WS-SUB-I).
008940
008950 3610-PUNTUAR-UN-PAR-F. EXIT.
008960
008970 3611-COPIAR-LISTA-SCORE-I.
008980
008990     MOVE WS-PREF-MUJ-ORIG(WS-SUB-I, WS-SUB-J) TO WS-SC-LISTA(WS-SUB-J).
009000
009010 3611-COPIAR-LISTA-SCORE-F. EXIT.
009020
009030*----  CUERPO - BUSCA EL INDICE DEL HOMBRE ASIGNADO EN SU PADRON  --
009040 3620-BUSCAR-INDICE-HOMBRE-I.
009050
009060     SET WS-PA-NO-ENCONTRADO TO TRUE
009070     MOVE ZEROS TO WS-SUB-J
009080
009090     PERFORM 3630-COMPARAR-INDICE-HOMBRE-I
009100               THRU 3630-COMPARAR-INDICE-HOMBRE-F
009110               VARYING WS-SUB-J FROM 1 BY 1
009120               UNTIL WS-SUB-J > WS-CANT-HOM-COMP
009130                  OR WS-PA-SI-ENCONTRADO.
009140
009150 3620-BUSCAR-INDICE-HOMBRE-F. EXIT.
009160
009170*----  CUERPO - COMPARA UNA POSICION DEL PADRON DE HOMBRES  --------
009180 3630-COMPARAR-INDICE-HOMBRE-I.
009190
009200     IF WS-NOM-HOM-COMP(WS-SUB-J) = WS-MA-HOMBRE(WS-SUB-I) THEN
009210        SET WS-PA-SI-ENCONTRADO TO TRUE
009220     END-IF.
009230
009240 3630-COMPARAR-INDICE-HOMBRE-F. EXIT.
009250
009260 3621-COPIAR-LISTA-SCORE-HOM-I.
009270
009280     MOVE WS-PREF-HOM-ORIG(WS-SUB-J, WS-SUB-K) TO WS-SC-LISTA(WS-SUB-K).
009290
009300 3621-COPIAR-LISTA-SCORE-HOM-F. EXIT.
009310
009320*----  CUERPO - DECIDE SI EL INTENTO ACTUAL ES EL MEJOR HASTA AHORA-
009330*    02/23/2006 MHG TKT-0371 - SE COMPARA CONTRA LA CANTIDAD DE
009340*               CONSERVADOS, NO CONTRA EL NUMERO DE INTENTO
009350 3700-EVALUAR-MEJOR-I.
009360
009370     MOVE ZEROS TO WS-SCORE-TRIAL
009380     PERFORM 3710-ACUMULAR-SCORE-PAR-I THRU 3710-ACUMULAR-SCORE-PAR-F
009390               VARYING WS-SUB-I FROM 1 BY 1
009400               UNTIL WS-SUB-I > WS-CANT-MUJ-COMP
009410
009420     IF WS-CANT-MUJ-COMP > ZEROS THEN
009430        DIVIDE WS-SCORE-TRIAL BY WS-CANT-MUJ-COMP
009440              GIVING WS-SCORE-TRIAL
009450     END-IF
009460
009470     IF WS-CANT-CONSERVADOS = ZEROS
009480        OR WS-SCORE-TRIAL > WS-MEJOR-SCORE THEN
009490        MOVE WS-SCORE-TRIAL        TO WS-MEJOR-SCORE
009500        MOVE WS-TRIAL-ACTUAL        TO WS-TRIAL-MEJOR
009510        MOVE WS-AREA-MATCH-ACTUAL   TO WS-AREA-MATCH-MEJOR
009520     END-IF.
009530
009540 3700-EVALUAR-MEJOR-F. EXIT.
009550
009560*----  CUERPO - ACUMULA EL SCORE COMBINADO DE UN PAR  ----------------
009570 3710-ACUMULAR-SCORE-PAR-I.
009580
009590     COMPUTE WS-SCORE-TRIAL = WS-SCORE-TRIAL
009600         + (WS-PARM-PESO * WS-MA-SCORE-MUJ(WS-SUB-I))
009610         + ((1 - WS-PARM-PESO) * WS-MA-SCORE-HOM(WS-SUB-I)).
009620
009630 3710-ACUMULAR-SCORE-PAR-F. EXIT.
009640
009650*----  CUERPO - ARCHIVA LOS PARES DE UN INTENTO CONSERVADO ('TR')---
009660 3800-ARCHIVAR-TRIAL-I.
009670
009680     PERFORM 3810-ARCHIVAR-UN-PAR-I THRU 3810-ARCHIVAR-UN-PAR-F
009690               VARYING WS-SUB-I FROM 1 BY 1
009700               UNTIL WS-SUB-I > WS-CANT-MUJ-COMP.
009710
009720 3800-ARCHIVAR-TRIAL-F. EXIT.
009730
009740*----  CUERPO - ESCRIBE EL RENGLON 'TR' DE UN PAR  --------------------
009750 3810-ARCHIVAR-UN-PAR-I.
009760
009770     MOVE SPACES            TO WS-REG-ARCHIVO
009780     MOVE 'TR'               TO ARC-TIPO-REG
009790     MOVE WS-TRIAL-ACTUAL    TO ARC-NRO-INTENTO
009800     MOVE WS-SCORE-TRIAL     TO ARC-SCORE
009810     MOVE WS-MA-MUJER(WS-SUB-I)  TO ARC-MUJER
009820     MOVE WS-MA-HOMBRE(WS-SUB-I) TO ARC-HOMBRE
009830
009840     WRITE FD-REG-ARCHIVO FROM WS-REG-ARCHIVO.
009850
009860 3810-ARCHIVAR-UN-PAR-F. EXIT.
009870
009880*----  CUERPO - CIERRE DEL PROCESO: REPORTE, ORDEN Y ARCHIVO  --------
009890 9000-FINAL-PROCESO-I.
009900
009910     IF WS-SI-ABORTAR THEN
009920        GO TO 9000-FINAL-PROCESO-F
009930     END-IF
009940
009950     PERFORM 8000-IMPRIME-BANNER-I THRU 8000-IMPRIME-BANNER-F
009960
009970     IF WS-CANT-CONSERVADOS = ZEROS THEN
009980        DISPLAY
009990           'Blacklisted too many "optimal" solutions; remove items '
010000           'from the blacklist and try again'
010010        GO TO 9000-FINAL-PROCESO-F
010020     END-IF
010030
010040     PERFORM 9100-ORDENAR-MEJOR-I THRU 9100-ORDENAR-MEJOR-F
010050     PERFORM 9200-IMPRIMIR-MEJOR-I THRU 9200-IMPRIMIR-MEJOR-F
010060     PERFORM 9300-ARCHIVAR-MEJOR-I THRU 9300-ARCHIVAR-MEJOR-F
010070
010080     DISPLAY ' '
010090     DISPLAY 'fin'.
010100
010110 9000-FINAL-PROCESO-F. EXIT.
010120
010130*----  CUERPO - ORDENA WS-AREA-MATCH-MEJOR ASCENDENTE POR MUJER  ----
010140*    06/11/2001 DTO TKT-0347 - ALTA DE ESTE PARRAFO (SELECCION)
010150 9100-ORDENAR-MEJOR-I.
010160
010170     IF WS-MM-CANT < 2 THEN
010180        GO TO 9100-ORDENAR-MEJOR-F
010190     END-IF
010200
010210     PERFORM 9150-PASADA-ORDEN-I THRU 9150-PASADA-ORDEN-F
010220               VARYING WS-SUB-I FROM 1 BY 1
010230               UNTIL WS-SUB-I > WS-MM-CANT.
010240
010250 9100-ORDENAR-MEJOR-F. EXIT.
010260
010270*----  CUERPO - UNA PASADA DE LA SELECCION DE MENOR NOMBRE  ---------
010280 9150-PASADA-ORDEN-I.
010290
010300     MOVE WS-SUB-I TO WS-SUB-MENOR
010310
010320     PERFORM 9160-BUSCAR-MENOR-I THRU 9160-BUSCAR-MENOR-F
010330               VARYING WS-SUB-J FROM WS-SUB-I BY 1
010340               UNTIL WS-SUB-J > WS-MM-CANT
010350
010360     IF WS-SUB-MENOR NOT = WS-SUB-I THEN
010370        PERFORM 9170-INTERCAMBIAR-ORDEN-I
010380                  THRU 9170-INTERCAMBIAR-ORDEN-F
010390     END-IF.
010400
010410 9150-PASADA-ORDEN-F. EXIT.
010420
010430*----  CUERPO - BUSCA LA POSICION CON EL MENOR NOMBRE DE MUJER  -----
010440 9160-BUSCAR-MENOR-I.
010450
010460     IF WS-MM-MUJER(WS-SUB-J) < WS-MM-MUJER(WS-SUB-MENOR) THEN
010470        MOVE WS-SUB-J TO WS-SUB-MENOR
010480     END-IF.
010490
010500 9160-BUSCAR-MENOR-F. EXIT.
010510
010520*----  CUERPO - INTERCAMBIA DOS POSICIONES USANDO MATCHREG COMO  ----
010530*    AREA DE PASO (SWAP)
010540 9170-INTERCAMBIAR-ORDEN-I.
010550
010560     MOVE WS-MM-MUJER(WS-SUB-I)    TO MATCH-MUJER
010570     MOVE WS-MM-HOMBRE(WS-SUB-I)   TO MATCH-HOMBRE
010580     MOVE WS-MM-SCORE-MUJ(WS-SUB-I) TO MATCH-SCORE-MUJER
010590     MOVE WS-MM-SCORE-HOM(WS-SUB-I) TO MATCH-SCORE-HOMBRE
010600
010610     MOVE WS-MM-MUJER(WS-SUB-MENOR)    TO WS-MM-MUJER(WS-SUB-I)
010620     MOVE WS-MM-HOMBRE(WS-SUB-MENOR)   TO WS-MM-HOMBRE(WS-SUB-I)
010630     MOVE WS-MM-SCORE-MUJ(WS-SUB-MENOR) TO WS-MM-SCORE-MUJ(WS-SUB-I)
010640     MOVE WS-MM-SCORE-HOM(WS-SUB-MENOR) TO WS-MM-SCORE-HOM(WS-SUB-I)
010650
010660     MOVE MATCH-MUJER               TO WS-MM-MUJER(WS-SUB-MENOR)
010670     MOVE MATCH-HOMBRE              TO WS-MM-HOMBRE(WS-SUB-MENOR)
010680     MOVE MATCH-SCORE-MUJER         TO WS-MM-SCORE-MUJ(WS-SUB-MENOR)
010690     MOVE MATCH-SCORE-HOMBRE        TO WS-MM-SCORE-HOM(WS-SUB-MENOR).
010700
010710 9170-INTERCAMBIAR-ORDEN-F. EXIT.
010720
010730*----  CUERPO - IMPRIME EL PORCENTAJE Y LOS MEJORES PARES  ----------
010740 9200-IMPRIMIR-MEJOR-I.
010750
010760     COMPUTE WS-IMP-PORC-NUM = WS-MEJOR-SCORE * 100
010770     MOVE WS-IMP-PORC-NUM TO WS-IMP-PORCENTAJE
010780     DISPLAY 'Top Score: ' WS-IMP-PORCENTAJE '%'
010790     DISPLAY 'Best Matches:'
010800
010810     PERFORM 9210-IMPRIMIR-UN-PAR-I THRU 9210-IMPRIMIR-UN-PAR-F
010820               VARYING WS-SUB-I FROM 1 BY 1
010830               UNTIL WS-SUB-I > WS-MM-CANT.
010840
010850 9200-IMPRIMIR-MEJOR-F. EXIT.
010860
010870*----  CUERPO - IMPRIME UN RENGLON 'MUJER - HOMBRE' SANGRADO  --------
010880 9210-IMPRIMIR-UN-PAR-I.
010890
010900     MOVE SPACES TO WS-IMP-LINEA
010910     STRING '   ' WS-MM-MUJER(WS-SUB-I) ' - ' WS-MM-HOMBRE(WS-SUB-I)
010920            DELIMITED BY SIZE INTO WS-IMP-LINEA
010930     DISPLAY WS-IMP-LINEA.
010940
010950 9210-IMPRIMIR-UN-PAR-F. EXIT.
010960
010970*----  CUERPO - ARCHIVA LOS PARES DE LA MEJOR SOLUCION ('MJ')  ------
010980 9300-ARCHIVAR-MEJOR-I.
010990
011000     PERFORM 9310-ARCHIVAR-UN-MEJOR-I THRU 9310-ARCHIVAR-UN-MEJOR-F
011010               VARYING WS-SUB-I FROM 1 BY 1
011020               UNTIL WS-SUB-I > WS-MM-CANT.
011030
011040 9300-ARCHIVAR-MEJOR-F. EXIT.
011050
011060*----  CUERPO - ESCRIBE EL RENGLON 'MJ' DE UN PAR DE LA MEJOR -------
011070*    SOLUCION
011080 9310-ARCHIVAR-UN-MEJOR-I.
011090
011100     MOVE SPACES             TO WS-REG-ARCHIVO
011110     MOVE 'MJ'                TO ARC-TIPO-REG
011120     MOVE WS-TRIAL-MEJOR      TO ARC-NRO-INTENTO
011130     MOVE WS-MEJOR-SCORE      TO ARC-SCORE
011140     MOVE WS-MM-MUJER(WS-SUB-I)  TO ARC-MUJER
011150     MOVE WS-MM-HOMBRE(WS-SUB-I) TO ARC-HOMBRE
011160
011170     WRITE FD-REG-ARCHIVO FROM WS-REG-ARCHIVO.
011180
011190 9310-ARCHIVAR-UN-MEJOR-F. EXIT.
011200
011210*----  CUERPO - IMPRIME EL BANNER DE RESULTADOS  ---------------------
011220 8000-IMPRIME-BANNER-I.
011230
011240     DISPLAY 'Solving using smp...'
011250     DISPLAY ' '
011260     DISPLAY '###########'
011270     DISPLAY '# RESULTS #'
011280     DISPLAY '###########'
011290     MOVE WS-CANT-DESCARTADOS TO WS-IMP-DESCART-ED
011300     MOVE WS-PARM-INTENTOS    TO WS-IMP-INTENTOS-ED
011310     DISPLAY 'Discarded ' WS-IMP-DESCART-ED ' / '
011320              WS-IMP-INTENTOS-ED ' solutions'.
011330
011340 8000-IMPRIME-BANNER-F. EXIT.
011350
011360*----  CUERPO - CIERRA TODOS LOS ARCHIVOS CON CHEQUEO DE ESTADO  ----
011370 9900-CERRAR-ARCHIVOS-I.
011380
011390     CLOSE ARCH-PARM
011400     IF FS-PARM NOT = '00' THEN
011410        DISPLAY '*PGMMTSM - ERROR CERRANDO DDPARM, FS=' FS-PARM
011420     END-IF
011430
011440     CLOSE ARCH-MUJPREF
011450     IF FS-MUJPREF NOT = '00' THEN
011460        DISPLAY '*PGMMTSM - ERROR CERRANDO DDMUJPRF, FS=' FS-MUJPREF
011470     END-IF
011480
011490     CLOSE ARCH-HOMPREF
011500     IF FS-HOMPREF NOT = '00' THEN
011510        DISPLAY '*PGMMTSM - ERROR CERRANDO DDHOMPRF, FS=' FS-HOMPREF
011520     END-IF
011530
011540     IF WS-PARM-CON-BLACK THEN
011550        CLOSE ARCH-BLACK
011560        IF FS-BLACK NOT = '00' THEN
011570           DISPLAY '*PGMMTSM - ERROR CERRANDO DDBLACK, FS=' FS-BLACK
011580        END-IF
011590     END-IF
011600
011610     CLOSE ARCH-ARCHIVO
011620     IF FS-ARCHIVO NOT = '00' THEN
011630        DISPLAY '*PGMMTSM - ERROR CERRANDO DDARCHIV, FS=' FS-ARCHIVO
011640     END-IF.
011650
011660 9900-CERRAR-ARCHIVOS-F. EXIT.
