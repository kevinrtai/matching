000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMMTVL.
000030 AUTHOR. L-FIGUEROA.
000040 INSTALLATION. DEPTO DESARROLLO BATCH.
000050 DATE-WRITTEN. 02/14/1992.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - SIN RESTRICCIONES.
000080
000090******************************************************************
000100*    PGMMTVL - VALIDADOR DE TABLAS DE PREFERENCIA COMPLETADAS    *
000110*    ======================================================      *
000120*  SE LLAMA UNA VEZ POR INTENTO, DESPUES DE COMPLETAR LAS DOS    *
000130*  TABLAS DE PREFERENCIA Y ANTES DE RESOLVER EL EMPAREJAMIENTO.  *
000140*  VERIFICA:                                                     *
000150*    A) QUE LA CANTIDAD DE MUJERES SEA IGUAL A LA DE HOMBRES.    *
000160*    B) QUE CADA LISTA COMPLETADA CONTENGA EXACTAMENTE EL        *
000170*       PADRON COMPLETO DEL GRUPO CONTRARIO (COMO CONJUNTO).     *
000180*  SI ALGO FALLA DEVUELVE UN CODIGO DE RETORNO DISTINTO DE CERO  *
000190*  Y EL MENSAJE QUE EL INVOCANTE DEBE MOSTRAR ANTES DE ABORTAR.  *
000200******************************************************************
000210*    HISTORIAL DE CAMBIOS
000220*    -------------------
000230*    02/14/1992 LMF TKT-0133 ALTA DEL PROGRAMA.
000240*    11/30/1998 JQP TKT-0207 AJUSTE Y2K: DATE-COMPILED EN BLANCO.
000250*    08/19/2002 MHG TKT-0255 SE AGREGA EL CORTE TEMPRANO POR
000260*               GO TO CUANDO LOS TAMANOS NO COINCIDEN, PARA NO
000270*               RECORRER LAS LISTAS SI YA SE SABE QUE FALLA.
000280*    04/02/2014 RVG TKT-0418 LOS PARRAFOS NUMERADOS PASAN A LLEVAR
000290*               EL SUFIJO '-I' EN LA ENTRADA (YA LO TENIAN EN LA
000300*               SALIDA CON '-F'), PARA SEGUIR LA NORMA DEL AREA
000310*               DE PERFORM ... THRU ... USADA EN EL RESTO DE LOS
000320*               PROGRAMAS DEL SISTEMA (AUDITORIA DE ESTANDARES).
000330
000340*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420
000430*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000440 DATA DIVISION.
000450 FILE SECTION.
000460
000470 WORKING-STORAGE SECTION.
000480*=======================*
000490
000500 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000510
000520 01  WS-AREA-INDICES.
000530     03  WS-SUB-PERSONA       PIC 9(02)    COMP VALUE ZEROS.
000540     03  WS-SUB-ROSTER        PIC 9(02)    COMP VALUE ZEROS.
000550     03  WS-SUB-LISTA         PIC 9(02)    COMP VALUE ZEROS.
000560     03  WS-ENCONTRADO        PIC X(01)        VALUE 'N'.
000570         88  WS-SI-ENCONTRADO              VALUE 'S'.
000580         88  WS-NO-ENCONTRADO              VALUE 'N'.
000590     03  FILLER               PIC X(05)    VALUE SPACES.
000600
000610*    08/19/2002 MHG TKT-0255 - VISTA DE VOLCADO PARA DIAGNOSTICO
000620 01  WS-AREA-INDICES-ALFA REDEFINES WS-AREA-INDICES
000630                              PIC X(12).
000640
000650*----  BANDERA DE RETORNO PARA TRAZA  -------------------------------
000660 01  WS-AREA-TRAZA.
000670     03  WS-TRAZA-CODIGO      PIC 9(02)    COMP VALUE ZEROS.
000680     03  WS-TRAZA-CANT-MUJ    PIC 9(02)    COMP VALUE ZEROS.
000690     03  WS-TRAZA-CANT-HOM    PIC 9(02)    COMP VALUE ZEROS.
000700     03  FILLER               PIC X(05)    VALUE SPACES.
000710 01  WS-AREA-TRAZA-ALFA REDEFINES WS-AREA-TRAZA
000720                              PIC X(11).
000730
000740*----  CONTADOR DE FALLAS DETECTADAS EN LA CORRIDA  -----------------
000750 77  WS-CONTADOR-FALLAS      PIC 9(04)    COMP VALUE ZEROS.
000760 77  WS-CONTADOR-FALLAS-ALFA REDEFINES WS-CONTADOR-FALLAS
000770                              PIC X(02).
000780
000790 77  FILLER              PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
000800
000810*------------------------------------------------------------------
000820 LINKAGE SECTION.
000830*==================*
000840 01  LK-VALIDAR.
000850     03  LK-VL-CANT-MUJ       PIC 9(02) COMP.
000860     03  LK-VL-CANT-HOM       PIC 9(02) COMP.
000870     03  LK-VL-ROSTER-MUJ OCCURS 50 TIMES
000880                              PIC X(20).
000890     03  LK-VL-ROSTER-HOM OCCURS 50 TIMES
000900                              PIC X(20).
000910     03  LK-VL-LISTA-MUJ OCCURS 50 TIMES.
000920         05  LK-VL-NOM-MUJ OCCURS 50 TIMES
000930                              PIC X(20).
000940     03  LK-VL-LISTA-HOM OCCURS 50 TIMES.
000950         05  LK-VL-NOM-HOM OCCURS 50 TIMES
000960                              PIC X(20).
000970     03  LK-VL-CODIGO-RETORNO PIC 9(02) COMP.
000980     03  LK-VL-MENSAJE        PIC X(60).
000990     03  FILLER               PIC X(05).
001000
001010*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001020 PROCEDURE DIVISION USING LK-VALIDAR.
001030
001040 MAIN-PROGRAM.
001050
001060     PERFORM 1000-INICIO-I          THRU 1000-INICIO-F
001070     PERFORM 2000-VALIDAR-TAMANO-I  THRU 2000-VALIDAR-TAMANO-F
001080
001090     IF LK-VL-CODIGO-RETORNO = ZEROS THEN
001100        PERFORM 3000-VALIDAR-MUJERES-I THRU 3000-VALIDAR-MUJERES-F
001110     END-IF
001120
001130     IF LK-VL-CODIGO-RETORNO = ZEROS THEN
001140        PERFORM 4000-VALIDAR-HOMBRES-I THRU 4000-VALIDAR-HOMBRES-F
001150     END-IF
001160
001170     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
001180
001190 MAIN-PROGRAM-F. GOBACK.
001200
001210*----  CUERPO INICIO  ---------------------------------------------
001220 1000-INICIO-I.
001230
001240     MOVE ZEROS  TO LK-VL-CODIGO-RETORNO
001250     MOVE SPACES TO LK-VL-MENSAJE
001260     MOVE ZEROS  TO WS-CONTADOR-FALLAS
001270     MOVE LK-VL-CANT-MUJ TO WS-TRAZA-CANT-MUJ
001280     MOVE LK-VL-CANT-HOM TO WS-TRAZA-CANT-HOM.
001290
001300 1000-INICIO-F. EXIT.
001310
001320*----  CUERPO - TAMANOS IGUALES  ----------------------------------
001330 2000-VALIDAR-TAMANO-I.
001340
001350     IF LK-VL-CANT-MUJ NOT = LK-VL-CANT-HOM THEN
001360        MOVE 01 TO LK-VL-CODIGO-RETORNO
001370        MOVE 'number of men != number of women'
001380          TO LK-VL-MENSAJE
001390        ADD 1 TO WS-CONTADOR-FALLAS
001400     END-IF.
001410
001420 2000-VALIDAR-TAMANO-F. EXIT.
001430
001440*----  CUERPO - CADA MUJER CUBRE TODO EL PADRON DE HOMBRES  -------
001450*    08/19/2002 MHG TKT-0255 - GO TO AL PRIMER ERROR ENCONTRADO
001460 3000-VALIDAR-MUJERES-I.
001470
001480     MOVE ZEROS TO WS-SUB-PERSONA
001490
001500     PERFORM 3100-VALIDAR-UNA-MUJER-I
001510               THRU 3100-VALIDAR-UNA-MUJER-F
001520               VARYING WS-SUB-PERSONA FROM 1 BY 1
001530               UNTIL WS-SUB-PERSONA > LK-VL-CANT-MUJ.
001540
001550 3000-VALIDAR-MUJERES-F. EXIT.
001560
001570*----  CUERPO - UNA MUJER CUBRE TODO EL PADRON DE HOMBRES  --------
001580 3100-VALIDAR-UNA-MUJER-I.
001590
001600     MOVE ZEROS TO WS-SUB-ROSTER
001610
001620     PERFORM 3110-VALIDAR-UN-HOMBRE-I
001630               THRU 3110-VALIDAR-UN-HOMBRE-F
001640               VARYING WS-SUB-ROSTER FROM 1 BY 1
001650               UNTIL WS-SUB-ROSTER > LK-VL-CANT-HOM.
001660
001670 3100-VALIDAR-UNA-MUJER-F. EXIT.
001680
001690*----  CUERPO - UN HOMBRE DEL PADRON APARECE EN LA LISTA  ---------
001700 3110-VALIDAR-UN-HOMBRE-I.
001710
001720     SET WS-NO-ENCONTRADO TO TRUE
001730     MOVE ZEROS TO WS-SUB-LISTA
001740
001750     PERFORM 3120-BUSCAR-NOMBRE-MUJ-I
001760               THRU 3120-BUSCAR-NOMBRE-MUJ-F
001770               VARYING WS-SUB-LISTA FROM 1 BY 1
001780               UNTIL WS-SUB-LISTA > LK-VL-CANT-HOM
001790                  OR WS-SI-ENCONTRADO
001800
001810     IF WS-NO-ENCONTRADO THEN
001820        MOVE 02 TO LK-VL-CODIGO-RETORNO
001830        MOVE 'incomplete list of prefs in input'
001840          TO LK-VL-MENSAJE
001850        ADD 1 TO WS-CONTADOR-FALLAS
001860        GO TO 3000-VALIDAR-MUJERES-F
001870     END-IF.
001880
001890 3110-VALIDAR-UN-HOMBRE-F. EXIT.
001900
001910*----  CUERPO - COMPARA UNA POSICION DE LA LISTA COMPLETADA  ------
001920 3120-BUSCAR-NOMBRE-MUJ-I.
001930
001940     IF LK-VL-NOM-MUJ(WS-SUB-PERSONA WS-SUB-LISTA) =
001950        LK-VL-ROSTER-HOM(WS-SUB-ROSTER) THEN
001960        SET WS-SI-ENCONTRADO TO TRUE
001970     END-IF.
001980
001990 3120-BUSCAR-NOMBRE-MUJ-F. EXIT.
002000
002010*----  CUERPO - CADA HOMBRE CUBRE TODO EL PADRON DE MUJERES  ------
002020 4000-VALIDAR-HOMBRES-I.
002030
002040     MOVE ZEROS TO WS-SUB-PERSONA
002050
002060     PERFORM 4100-VALIDAR-UN-HOMBRE-I
002070               THRU 4100-VALIDAR-UN-HOMBRE-F
002080               VARYING WS-SUB-PERSONA FROM 1 BY 1
002090               UNTIL WS-SUB-PERSONA > LK-VL-CANT-HOM.
002100
002110 4000-VALIDAR-HOMBRES-F. EXIT.
002120
002130*----  CUERPO - UN HOMBRE CUBRE TODO EL PADRON DE MUJERES  --------
002140 4100-VALIDAR-UN-HOMBRE-I.
002150
002160     MOVE ZEROS TO WS-SUB-ROSTER
002170
002180     PERFORM 4110-VALIDAR-UNA-MUJER-I
002190               THRU 4110-VALIDAR-UNA-MUJER-F
002200               VARYING WS-SUB-ROSTER FROM 1 BY 1
002210               UNTIL WS-SUB-ROSTER > LK-VL-CANT-MUJ.
002220
002230 4100-VALIDAR-UN-HOMBRE-F. EXIT.
002240
002250*----  CUERPO - UNA MUJER DEL PADRON APARECE EN LA LISTA  ---------
002260 4110-VALIDAR-UNA-MUJER-I.
002270
002280     SET WS-NO-ENCONTRADO TO TRUE
002290     MOVE ZEROS TO WS-SUB-LISTA
002300
002310     PERFORM 4120-BUSCAR-NOMBRE-HOM-I
002320               THRU 4120-BUSCAR-NOMBRE-HOM-F
002330               VARYING WS-SUB-LISTA FROM 1 BY 1
002340               UNTIL WS-SUB-LISTA > LK-VL-CANT-MUJ
002350                  OR WS-SI-ENCONTRADO
002360
002370     IF WS-NO-ENCONTRADO THEN
002380        MOVE 02 TO LK-VL-CODIGO-RETORNO
002390        MOVE 'incomplete list of prefs in input'
002400          TO LK-VL-MENSAJE
002410        ADD 1 TO WS-CONTADOR-FALLAS
002420        GO TO 4000-VALIDAR-HOMBRES-F
002430     END-IF.
002440
002450 4110-VALIDAR-UNA-MUJER-F. EXIT.
002460
002470*----  CUERPO - COMPARA UNA POSICION DE LA LISTA COMPLETADA  ------
002480 4120-BUSCAR-NOMBRE-HOM-I.
002490
002500     IF LK-VL-NOM-HOM(WS-SUB-PERSONA WS-SUB-LISTA) =
002510        LK-VL-ROSTER-MUJ(WS-SUB-ROSTER) THEN
002520        SET WS-SI-ENCONTRADO TO TRUE
002530     END-IF.
002540
002550 4120-BUSCAR-NOMBRE-HOM-F. EXIT.
002560
002570*----  CUERPO FINAL  ----------------------------------------------
002580 9999-FINAL-I.
002590
002600     MOVE LK-VL-CODIGO-RETORNO TO WS-TRAZA-CODIGO
002610
002620     IF WS-CONTADOR-FALLAS NOT = ZEROS THEN
002630        DISPLAY '*PGMMTVL - CODIGO DE RETORNO = '
002640                WS-TRAZA-CODIGO
002650     END-IF.
002660
002670 9999-FINAL-F. EXIT.
