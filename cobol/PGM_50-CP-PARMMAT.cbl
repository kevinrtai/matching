000010*////////////////// (PARMMAT) /////////////////////////////////////
000020***********************************************************
000030*     LAYOUT PARAMETROS DE CORRIDA - MOTOR DE EMPAREJAMIENTO *
000040*     LARGO REGISTRO = 40 BYTES                              *
000050***********************************************************
000060*     TARJETA DE CONTROL LEIDA 1 VEZ AL INICIO DE LA CORRIDA.
000070*     PROVISTA POR EL PLANIFICADOR EN EL ARCHIVO DDPARM.
000080 01  WS-REG-PARM.
000090*     POSICION RELATIVA (1:9) METODO DE RESOLUCION
000100*     'HUNGARIAN' O 'SMP      '
000110     03  WS-PARM-METODO        PIC X(09)    VALUE 'HUNGARIAN'.
000120*     POSICION RELATIVA (10:5) CANTIDAD DE INTENTOS (METODO SMP)
000130     03  WS-PARM-INTENTOS      PIC 9(05)    VALUE 01000.
000140*     POSICION RELATIVA (15:5) PESO W PARA LA MUJER (0,0000-1,0000)
000150     03  WS-PARM-PESO          PIC 9V9(04)  VALUE 0.5000.
000160*     POSICION RELATIVA (20:8) NOMBRE DEL SCORER BASE
000170*     'ONE_ZERO' O 'FRAC    '
000180     03  WS-PARM-SCORER        PIC X(08)    VALUE 'ONE_ZERO'.
000190*     POSICION RELATIVA (28:11) NOMBRE DEL DEFORMADOR (WARPER)
000200*     'IDENTITY   ' O 'EXPONENTIAL'
000210     03  WS-PARM-WARPER        PIC X(11)    VALUE 'IDENTITY   '.
000220*     POSICION RELATIVA (39:6) REFUERZO (BOOST) APLICADO LUEGO
000230*     DEL DEFORMADOR
000240     03  WS-PARM-REFUERZO      PIC S9V9(04) VALUE +0.0000.
000250*     POSICION RELATIVA (45:1) INDICADOR LISTA NEGRA PRESENTE
000260     03  WS-PARM-HAY-BLACK     PIC X(01)    VALUE 'N'.
000270         88  WS-PARM-SIN-BLACK              VALUE 'N'.
000280         88  WS-PARM-CON-BLACK              VALUE 'S'.
000290*     POSICION RELATIVA (46:35) PARA USO FUTURO
000300     03  FILLER                PIC X(35)    VALUE SPACES.
