000010*////////////////// (MATCHREG) ////////////////////////////////////
000020***********************************************************
000030*     LAYOUT DE UN EMPAREJAMIENTO (WORKING, NO ES DE ARCHIVO) *
000040*     LARGO REGISTRO = 50 BYTES                               *
000050***********************************************************
000060 01  WS-REG-MATCH.
000070*     POSICION RELATIVA (1:20) MUJER (LADO IZQUIERDO)
000080     03  MATCH-MUJER           PIC X(20)    VALUE SPACES.
000090*     POSICION RELATIVA (21:20) HOMBRE EMPAREJADO
000100     03  MATCH-HOMBRE          PIC X(20)    VALUE SPACES.
000110*     POSICION RELATIVA (41:9) SCORE DE LA MUJER PARA ESE PAR
000120     03  MATCH-SCORE-MUJER     PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
000130*     POSICION RELATIVA (50:9) SCORE DEL HOMBRE PARA ESE PAR
000140     03  MATCH-SCORE-HOMBRE    PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
