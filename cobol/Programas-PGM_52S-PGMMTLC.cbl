000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMMTLC.
000030 AUTHOR. L-FIGUEROA.
000040 INSTALLATION. DEPTO DESARROLLO BATCH.
000050 DATE-WRITTEN. 02/11/1992.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - SIN RESTRICCIONES.
000080
000090******************************************************************
000100*    PGMMTLC - COMPLETADOR DE LISTAS DE PREFERENCIA              *
000110*    =====================================================       *
000120*  RECIBE LA LISTA ORIGINAL (POSIBLEMENTE INCOMPLETA) DE UNA     *
000130*  PERSONA Y EL PADRON COMPLETO DEL GRUPO CONTRARIO, Y DEVUELVE  *
000140*  LA LISTA EXTENDIDA CON LOS NOMBRES FALTANTES AGREGADOS AL     *
000150*  FINAL EN ORDEN ALEATORIO UNIFORME. LA LISTA ORIGINAL QUE      *
000160*  RECIBE EL INVOCANTE NUNCA SE MODIFICA - SE TRABAJA SOBRE UNA  *
000170*  COPIA QUE VIAJA EN EL MISMO LINKAGE.                          *
000180******************************************************************
000190*    HISTORIAL DE CAMBIOS
000200*    -------------------
000210*    02/11/1992 LMF TKT-0132 ALTA DEL PROGRAMA.
000220*    07/14/1995 LMF TKT-0161 SE CORRIGE EL BARAJADO: FALTABA
000230*               DEVOLVER LA SEMILLA ACTUALIZADA AL INVOCANTE.
000240*    11/30/1998 JQP TKT-0206 AJUSTE Y2K: DATE-COMPILED EN BLANCO.
000250*    05/02/2004 MHG TKT-0281 SE AGREGA VALIDACION DEFENSIVA DE
000260*               LA CANTIDAD DE FALTANTES CONTRA EL TAMANO 50.
000270*    04/02/2014 RVG TKT-0418 LOS PARRAFOS NUMERADOS PASAN A LLEVAR
000280*               EL SUFIJO '-I' EN LA ENTRADA (YA LO TENIAN EN LA
000290*               SALIDA CON '-F'), PARA SEGUIR LA NORMA DEL AREA
000300*               DE PERFORM ... THRU ... USADA EN EL RESTO DE LOS
000310*               PROGRAMAS DEL SISTEMA (AUDITORIA DE ESTANDARES).
000320
000330*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM.
000380
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410
000420*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000430 DATA DIVISION.
000440 FILE SECTION.
000450
000460 WORKING-STORAGE SECTION.
000470*=======================*
000480
000490 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000500
000510*----  TABLA DE NOMBRES FALTANTES  --------------------------------
000520 01  WS-AREA-FALTANTES.
000530     03  WS-CANT-FALTAN       PIC 9(02)    COMP VALUE ZEROS.
000540     03  WS-FALTA-NOMBRE OCCURS 50 TIMES
000550                              PIC X(20)    VALUE SPACES.
000560     03  FILLER               PIC X(05)    VALUE SPACES.
000570
000580*    05/02/2004 MHG TKT-0281 - VISTA DE VOLCADO PARA DIAGNOSTICO
000590 01  WS-AREA-FALTANTES-ALFA REDEFINES WS-AREA-FALTANTES
000600                              PIC X(1007).
000610
000620*----  SUBINDICES Y BANDERAS DE TRABAJO  ---------------------------
000630 01  WS-AREA-INDICES.
000640     03  WS-SUB-GRUPO         PIC 9(02)    COMP VALUE ZEROS.
000650     03  WS-SUB-LISTA         PIC 9(02)    COMP VALUE ZEROS.
000660     03  WS-SUB-DESTINO       PIC 9(02)    COMP VALUE ZEROS.
000670     03  WS-SUB-BARAJA        PIC 9(02)    COMP VALUE ZEROS.
000680     03  WS-YA-ESTABA         PIC X(01)        VALUE 'N'.
000690         88  WS-SI-YA-ESTABA               VALUE 'S'.
000700         88  WS-NO-ESTABA                  VALUE 'N'.
000710     03  FILLER               PIC X(05)    VALUE SPACES.
000720
000730*    05/02/2004 MHG TKT-0281 - VISTA DE VOLCADO PARA DIAGNOSTICO
000740 01  WS-AREA-INDICES-ALFA REDEFINES WS-AREA-INDICES
000750                              PIC X(14).
000760
000770*----  AREA AUXILIAR PARA EL INTERCAMBIO FISHER-YATES  ------------
000780 01  WS-AREA-SWAP.
000790     03  WS-SWAP-POS          PIC 9(02)    COMP VALUE ZEROS.
000800     03  WS-SWAP-TEXTO        PIC X(20)        VALUE SPACES.
000810     03  FILLER               PIC X(05)    VALUE SPACES.
000820
000830*    05/02/2004 MHG TKT-0281 - VISTA DE VOLCADO PARA DIAGNOSTICO
000840 01  WS-AREA-SWAP-ALFA REDEFINES WS-AREA-SWAP
000850                              PIC X(27).
000860
000870 77  FILLER              PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
000880
000890*------------------------------------------------------------------
000900 LINKAGE SECTION.
000910*==================*
000920 01  LK-COMPLETAR.
000930     03  LK-LC-CANT-ORIG      PIC 9(02) COMP.
000940     03  LK-LC-CANT-GRUPO     PIC 9(02) COMP.
000950     03  LK-LC-SEMILLA        PIC 9(10) COMP.
000960     03  LK-LC-LISTA OCCURS 50 TIMES
000970                              PIC X(20).
000980     03  LK-LC-GRUPO OCCURS 50 TIMES
000990                              PIC X(20).
001000     03  FILLER               PIC X(05).
001010
001020 01  LK-RANDOM-AREA.
001030     03  LK-RAN-SEMILLA       PIC 9(10) COMP.
001040     03  LK-RAN-LIMITE        PIC 9(02) COMP.
001050     03  LK-RAN-RESULTADO     PIC 9(02) COMP.
001060     03  FILLER               PIC X(05).
001070     03  FILLER               PIC X(04).
001080
001090*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001100 PROCEDURE DIVISION USING LK-COMPLETAR.
001110
001120 MAIN-PROGRAM.
001130
001140     PERFORM 1000-INICIO-I        THRU 1000-INICIO-F
001150     PERFORM 2000-ARMAR-FALTAN-I  THRU 2000-ARMAR-FALTAN-F
001160     PERFORM 3000-BARAJAR-I       THRU 3000-BARAJAR-F
001170     PERFORM 4000-AGREGAR-I       THRU 4000-AGREGAR-F
001180     PERFORM 9999-FINAL-I         THRU 9999-FINAL-F.
001190
001200 MAIN-PROGRAM-F. GOBACK.
001210
001220*----  CUERPO INICIO  ---------------------------------------------
001230 1000-INICIO-I.
001240
001250     MOVE ZEROS  TO WS-CANT-FALTAN WS-SUB-GRUPO.
001260
001270 1000-INICIO-F. EXIT.
001280
001290*----  CUERPO - ARMA LA LISTA DE NOMBRES QUE FALTAN  --------------
001300 2000-ARMAR-FALTAN-I.
001310
001320     PERFORM 2100-PROCESAR-GRUPO-I THRU 2100-PROCESAR-GRUPO-F
001330               VARYING WS-SUB-GRUPO FROM 1 BY 1
001340               UNTIL WS-SUB-GRUPO > LK-LC-CANT-GRUPO.
001350
001360 2000-ARMAR-FALTAN-F. EXIT.
001370
001380*----  CUERPO - DECIDE SI UN INTEGRANTE DEL GRUPO YA ESTABA  ------
001390 2100-PROCESAR-GRUPO-I.
001400
001410     SET WS-NO-ESTABA TO TRUE
001420     MOVE ZEROS TO WS-SUB-LISTA
001430
001440     PERFORM 2110-BUSCAR-EN-LISTA-I THRU 2110-BUSCAR-EN-LISTA-F
001450               VARYING WS-SUB-LISTA FROM 1 BY 1
001460               UNTIL WS-SUB-LISTA > LK-LC-CANT-ORIG
001470                  OR WS-SI-YA-ESTABA
001480
001490     IF WS-NO-ESTABA THEN
001500        ADD 1 TO WS-CANT-FALTAN
001510        MOVE LK-LC-GRUPO(WS-SUB-GRUPO)
001520          TO WS-FALTA-NOMBRE(WS-CANT-FALTAN)
001530     END-IF.
001540
001550 2100-PROCESAR-GRUPO-F. EXIT.
001560
001570*----  CUERPO - COMPARA UNA POSICION DE LA LISTA ORIGINAL  --------
001580 2110-BUSCAR-EN-LISTA-I.
001590
001600     IF LK-LC-LISTA(WS-SUB-LISTA) =
001610        LK-LC-GRUPO(WS-SUB-GRUPO) THEN
001620        SET WS-SI-YA-ESTABA TO TRUE
001630     END-IF.
001640
001650 2110-BUSCAR-EN-LISTA-F. EXIT.
001660
001670*----  CUERPO - BARAJA LOS FALTANTES (FISHER-YATES)  --------------
001680*    07/14/1995 LMF TKT-0161 - LA SEMILLA VUELVE AL INVOCANTE
001690 3000-BARAJAR-I.
001700
001710     IF WS-CANT-FALTAN < 2 THEN
001720        GO TO 3000-BARAJAR-F
001730     END-IF
001740
001750     MOVE LK-LC-SEMILLA TO LK-RAN-SEMILLA
001760
001770     PERFORM 3100-INTERCAMBIAR-I THRU 3100-INTERCAMBIAR-F
001780               VARYING WS-SUB-BARAJA FROM WS-CANT-FALTAN BY -1
001790               UNTIL WS-SUB-BARAJA < 2
001800
001810     MOVE LK-RAN-SEMILLA TO LK-LC-SEMILLA.
001820
001830 3000-BARAJAR-F. EXIT.
001840
001850*----  CUERPO - UN INTERCAMBIO FISHER-YATES  -----------------------
001860 3100-INTERCAMBIAR-I.
001870
001880     MOVE WS-SUB-BARAJA TO LK-RAN-LIMITE
001890     CALL 'PGMMTRN' USING LK-RANDOM-AREA
001900     MOVE LK-RAN-RESULTADO TO WS-SWAP-POS
001910
001920     MOVE WS-FALTA-NOMBRE(WS-SUB-BARAJA) TO WS-SWAP-TEXTO
001930     MOVE WS-FALTA-NOMBRE(WS-SWAP-POS)
001940       TO WS-FALTA-NOMBRE(WS-SUB-BARAJA)
001950     MOVE WS-SWAP-TEXTO TO WS-FALTA-NOMBRE(WS-SWAP-POS).
001960
001970 3100-INTERCAMBIAR-F. EXIT.
001980
001990*----  CUERPO - AGREGA LOS FALTANTES AL FINAL DE LA LISTA  --------
002000*    05/02/2004 MHG TKT-0281 - TOPE DEFENSIVO DE 50 POSICIONES
002010 4000-AGREGAR-I.
002020
002030     MOVE LK-LC-CANT-ORIG TO WS-SUB-DESTINO
002040     MOVE ZEROS           TO WS-SUB-BARAJA
002050
002060     PERFORM 4100-COPIAR-FALTANTE-I THRU 4100-COPIAR-FALTANTE-F
002070               VARYING WS-SUB-BARAJA FROM 1 BY 1
002080               UNTIL WS-SUB-BARAJA > WS-CANT-FALTAN
002090                  OR WS-SUB-DESTINO > 49.
002100
002110 4000-AGREGAR-F. EXIT.
002120
002130*----  CUERPO - COPIA UN NOMBRE FALTANTE AL FINAL DE LA LISTA  -----
002140 4100-COPIAR-FALTANTE-I.
002150
002160     ADD 1 TO WS-SUB-DESTINO
002170     MOVE WS-FALTA-NOMBRE(WS-SUB-BARAJA)
002180       TO LK-LC-LISTA(WS-SUB-DESTINO).
002190
002200 4100-COPIAR-FALTANTE-F. EXIT.
002210
002220*----  CUERPO FINAL  ----------------------------------------------
002230 9999-FINAL-I.
002240
002250     CONTINUE.
002260
002270 9999-FINAL-F. EXIT.
