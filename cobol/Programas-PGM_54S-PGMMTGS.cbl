000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMMTGS.
000030 AUTHOR. R-CAAMANO.
000040 INSTALLATION. DEPTO DESARROLLO BATCH.
000050 DATE-WRITTEN. 04/20/1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - SIN RESTRICCIONES.
000080
000090******************************************************************
000100*    PGMMTGS - SOLVER DE EMPAREJAMIENTO ESTABLE (GALE-SHAPLEY)   *
000110*    =====================================================       *
000120*  RECIBE LAS DOS TABLAS DE PREFERENCIA YA COMPLETADAS (UNA      *
000130*  ENTRADA POR MUJER, UNA ENTRADA POR HOMBRE, AMBAS CUBRIENDO    *
000140*  TODO EL GRUPO CONTRARIO) Y DEVUELVE UN EMPAREJAMIENTO ESTABLE *
000150*  POR EL METODO DE PROPUESTAS DE LAS MUJERES (GALE-SHAPLEY),    *
000160*  CON EL ORDEN DE LA COLA DE MUJERES LIBRES ALEATORIZADO.       *
000170*                                                                 *
000180*  POR CADA MUJER SE MANTIENE UN PUNTERO A SU PROXIMA PROPUESTA. *
000190*  UN HOMBRE PROPUESTO SIEMPRE SE QUEDA CON LA MEJOR MUJER QUE    *
000200*  LO HAYA PROPUESTO HASTA EL MOMENTO (MENOR POSICION EN SU      *
000210*  PROPIA LISTA). LA MUJER DESPLAZADA VUELVE AL FINAL DE LA COLA.*
000220******************************************************************
000230*    HISTORIAL DE CAMBIOS
000240*    -------------------
000250*    04/20/1989 RCA TKT-0001 ALTA DEL PROGRAMA.
000260*    09/02/1991 LMF TKT-0119 SE PRECALCULAN LAS TABLAS DE RANGO
000270*               E INDICE PARA NO BUSCAR NOMBRES EN CADA VUELTA
000280*               DEL LAZO PRINCIPAL.
000290*    11/30/1998 JQP TKT-0208 AJUSTE Y2K: DATE-COMPILED EN BLANCO.
000300*    03/05/2005 MHG TKT-0291 SE AGREGA EL TOPE DEFENSIVO DE
000310*               WS-COLA EN 2600 POSICIONES (N AL CUADRADO MAS N
000320*               PARA N=50) PARA EVITAR DESBORDE DE SUBINDICE.
000330*    10/11/2010 DTO TKT-0347 REVISION GENERAL DE COMENTARIOS Y
000340*               DE LOS NOMBRES DE PARRAFO. SE AGREGAN LAS VISTAS
000350*               ALFANUMERICAS DE VOLCADO PARA DIAGNOSTICO.
000360*    04/02/2014 RVG TKT-0418 LOS PARRAFOS NUMERADOS PASAN A LLEVAR
000370*               EL SUFIJO '-I' EN LA ENTRADA (YA LO TENIAN EN LA
000380*               SALIDA CON '-F'), PARA SEGUIR LA NORMA DEL AREA
000390*               DE PERFORM ... THRU ... USADA EN EL RESTO DE LOS
000400*               PROGRAMAS DEL SISTEMA (AUDITORIA DE ESTANDARES).
000410
000420*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500
000510*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000520 DATA DIVISION.
000530 FILE SECTION.
000540
000550 WORKING-STORAGE SECTION.
000560*=======================*
000570
000580 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000590
000600*----  TABLAS PRECALCULADAS DE RANGO E INDICE  --------------------
000610 01  WS-TABLA-RANGO-HOM.
000620     03  WS-HOM-RANK OCCURS 50 TIMES.
000630         05  WS-HOM-RANK-N OCCURS 50 TIMES
000640                              PIC 9(02) COMP VALUE ZEROS.
000650     03  FILLER               PIC X(05)    VALUE SPACES.
000660
000670 01  WS-TABLA-INDICE-MUJ.
000680     03  WS-MUJ-PREF-IDX OCCURS 50 TIMES.
000690         05  WS-MUJ-IDX-N OCCURS 50 TIMES
000700                              PIC 9(02) COMP VALUE ZEROS.
000710     03  FILLER               PIC X(05)    VALUE SPACES.
000720
000730*----  ESTADO DEL ALGORITMO  ---------------------------------------
000740 01  WS-AREA-ESTADO.
000750     03  WS-SIG-PROPUESTA OCCURS 50 TIMES
000760                              PIC 9(02) COMP VALUE ZEROS.
000770     03  WS-EMPAREJADA-CON OCCURS 50 TIMES
000780                              PIC 9(02) COMP VALUE ZEROS.
000790     03  WS-EMPAREJADO-CON OCCURS 50 TIMES
000800                              PIC 9(02) COMP VALUE ZEROS.
000810     03  WS-AGOTADA OCCURS 50 TIMES
000820                              PIC X(01) VALUE 'N'.
000830     03  WS-CANT-AGOTADAS        PIC 9(02) COMP VALUE ZEROS.
000840     03  FILLER                  PIC X(05) VALUE SPACES.
000850
000860*    10/11/2010 DTO TKT-0347 - VISTA DE VOLCADO PARA DIAGNOSTICO
000870 01  WS-AREA-ESTADO-ALFA REDEFINES WS-AREA-ESTADO
000880                              PIC X(357).
000890
000900*----  COLA DE MUJERES LIBRES  -------------------------------------
000910*    03/05/2005 MHG TKT-0291 - 2600 = 50 AL CUADRADO MAS 50
000920 01  WS-AREA-COLA.
000930     03  WS-COLA OCCURS 2600 TIMES
000940                              PIC 9(02) COMP VALUE ZEROS.
000950     03  WS-COLA-CABEZA          PIC 9(05) COMP VALUE ZEROS.
000960     03  WS-COLA-COLA            PIC 9(05) COMP VALUE ZEROS.
000970     03  FILLER                  PIC X(05) VALUE SPACES.
000980
000990*    10/11/2010 DTO TKT-0347 - VISTA DE VOLCADO PARA DIAGNOSTICO
001000 01  WS-AREA-COLA-ALFA REDEFINES WS-AREA-COLA
001010                              PIC X(5213).
001020
001030*----  SUBINDICES Y VARIABLES DE TRABAJO  --------------------------
001040 01  WS-AREA-INDICES.
001050     03  WS-SUB-W             PIC 9(02)    COMP VALUE ZEROS.
001060     03  WS-SUB-H             PIC 9(02)    COMP VALUE ZEROS.
001070     03  WS-SUB-P             PIC 9(02)    COMP VALUE ZEROS.
001080     03  WS-MUJER-ACTUAL      PIC 9(02)    COMP VALUE ZEROS.
001090     03  WS-HOMBRE-PROPUESTO  PIC 9(02)    COMP VALUE ZEROS.
001100     03  WS-MUJER-RIVAL       PIC 9(02)    COMP VALUE ZEROS.
001110     03  WS-SWAP-POS          PIC 9(02)    COMP VALUE ZEROS.
001120     03  WS-SWAP-VALOR        PIC 9(02)    COMP VALUE ZEROS.
001130     03  FILLER               PIC X(05)    VALUE SPACES.
001140
001150*    10/11/2010 DTO TKT-0347 - VISTA DE VOLCADO PARA DIAGNOSTICO
001160 01  WS-AREA-INDICES-ALFA REDEFINES WS-AREA-INDICES
001170                              PIC X(21).
001180
001190 77  FILLER              PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001200
001210*------------------------------------------------------------------
001220 LINKAGE SECTION.
001230*==================*
001240 01  LK-SOLVER-SMP.
001250     03  LK-GS-CANT              PIC 9(02) COMP.
001260     03  LK-GS-SEMILLA           PIC 9(10) COMP.
001270     03  LK-GS-MUJ-NOMBRE OCCURS 50 TIMES
001280                              PIC X(20).
001290     03  LK-GS-MUJ-PREF OCCURS 50 TIMES.
001300         05  LK-GS-MUJ-PREF-N OCCURS 50 TIMES
001310                              PIC X(20).
001320     03  LK-GS-HOM-NOMBRE OCCURS 50 TIMES
001330                              PIC X(20).
001340     03  LK-GS-HOM-PREF OCCURS 50 TIMES.
001350         05  LK-GS-HOM-PREF-N OCCURS 50 TIMES
001360                              PIC X(20).
001370     03  LK-GS-RESULT-HOMBRE OCCURS 50 TIMES
001380                              PIC X(20).
001390     03  FILLER               PIC X(05).
001400
001410 01  LK-RANDOM-AREA.
001420     03  LK-RAN-SEMILLA          PIC 9(10) COMP.
001430     03  LK-RAN-LIMITE           PIC 9(02) COMP.
001440     03  LK-RAN-RESULTADO        PIC 9(02) COMP.
001450     03  FILLER                  PIC X(04).
001460
001470*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001480 PROCEDURE DIVISION USING LK-SOLVER-SMP.
001490
001500 MAIN-PROGRAM.
001510
001520     PERFORM 1000-INICIO-I          THRU 1000-INICIO-F
001530     PERFORM 2000-PROCESO-I         THRU 2000-PROCESO-F
001540               UNTIL WS-COLA-CABEZA > WS-COLA-COLA
001550                  OR WS-CANT-AGOTADAS >= LK-GS-CANT
001560     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
001570
001580 MAIN-PROGRAM-F. GOBACK.
001590
001600*----  CUERPO INICIO - PRECALCULA TABLAS Y ARMA LA COLA  ----------
001610 1000-INICIO-I.
001620
001630     PERFORM 1100-TABLAS-RANGO-I    THRU 1100-TABLAS-RANGO-F
001640     PERFORM 1200-ARMAR-COLA-I      THRU 1200-ARMAR-COLA-F
001650     PERFORM 1300-BARAJAR-COLA-I    THRU 1300-BARAJAR-COLA-F.
001660
001670 1000-INICIO-F. EXIT.
001680
001690*----  PRECALCULA WS-MUJ-PREF-IDX Y WS-HOM-RANK  -------------------
001700 1100-TABLAS-RANGO-I.
001710
001720     PERFORM 1110-RANGO-MUJ-I  THRU 1110-RANGO-MUJ-F
001730               VARYING WS-SUB-W FROM 1 BY 1
001740               UNTIL WS-SUB-W > LK-GS-CANT
001750
001760     PERFORM 1150-RANGO-HOM-I  THRU 1150-RANGO-HOM-F
001770               VARYING WS-SUB-H FROM 1 BY 1
001780               UNTIL WS-SUB-H > LK-GS-CANT.
001790
001800 1100-TABLAS-RANGO-F. EXIT.
001810
001820*----  POR CADA POSICION DE LA LISTA DE UNA MUJER  -----------------
001830 1110-RANGO-MUJ-I.
001840
001850     PERFORM 1120-RANGO-MUJ-POS-I THRU 1120-RANGO-MUJ-POS-F
001860               VARYING WS-SUB-P FROM 1 BY 1
001870               UNTIL WS-SUB-P > LK-GS-CANT.
001880
001890 1110-RANGO-MUJ-F. EXIT.
001900
001910*----  BUSCA EL INDICE DE HOMBRE QUE CORRESPONDE AL NOMBRE  --------
001920 1120-RANGO-MUJ-POS-I.
001930
001940     PERFORM 1130-RANGO-MUJ-BUSCAR-I THRU 1130-RANGO-MUJ-BUSCAR-F
001950               VARYING WS-SUB-H FROM 1 BY 1
001960               UNTIL WS-SUB-H > LK-GS-CANT.
001970
001980 1120-RANGO-MUJ-POS-F. EXIT.
001990
002000 1130-RANGO-MUJ-BUSCAR-I.
002010
002020     IF LK-GS-HOM-NOMBRE(WS-SUB-H) =
002030        LK-GS-MUJ-PREF-N(WS-SUB-W WS-SUB-P) THEN
002040        MOVE WS-SUB-H TO WS-MUJ-IDX-N(WS-SUB-W WS-SUB-P)
002050     END-IF.
002060
002070 1130-RANGO-MUJ-BUSCAR-F. EXIT.
002080
002090*----  POR CADA POSICION DE LA LISTA DE UN HOMBRE  ------------------
002100 1150-RANGO-HOM-I.
002110
002120     PERFORM 1160-RANGO-HOM-POS-I THRU 1160-RANGO-HOM-POS-F
002130               VARYING WS-SUB-P FROM 1 BY 1
002140               UNTIL WS-SUB-P > LK-GS-CANT.
002150
002160 1150-RANGO-HOM-F. EXIT.
002170
002180*----  BUSCA EL INDICE DE MUJER QUE CORRESPONDE AL NOMBRE  --------
002190 1160-RANGO-HOM-POS-I.
002200
002210     PERFORM 1170-RANGO-HOM-BUSCAR-I THRU 1170-RANGO-HOM-BUSCAR-F
002220               VARYING WS-SUB-W FROM 1 BY 1
002230               UNTIL WS-SUB-W > LK-GS-CANT.
002240
002250 1160-RANGO-HOM-POS-F. EXIT.
002260
002270 1170-RANGO-HOM-BUSCAR-I.
002280
002290     IF LK-GS-MUJ-NOMBRE(WS-SUB-W) =
002300        LK-GS-HOM-PREF-N(WS-SUB-H WS-SUB-P) THEN
002310        MOVE WS-SUB-P TO WS-HOM-RANK-N(WS-SUB-H WS-SUB-W)
002320     END-IF.
002330
002340 1170-RANGO-HOM-BUSCAR-F. EXIT.
002350
002360*----  CARGA LA COLA CON 1..N Y EL RESTO DEL ESTADO  --------------
002370 1200-ARMAR-COLA-I.
002380
002390     PERFORM 1210-CARGAR-MUJER-I THRU 1210-CARGAR-MUJER-F
002400               VARYING WS-SUB-W FROM 1 BY 1
002410               UNTIL WS-SUB-W > LK-GS-CANT
002420
002430     PERFORM 1220-LIMPIAR-HOMBRE-I THRU 1220-LIMPIAR-HOMBRE-F
002440               VARYING WS-SUB-H FROM 1 BY 1
002450               UNTIL WS-SUB-H > LK-GS-CANT
002460
002470     MOVE 1            TO WS-COLA-CABEZA
002480     MOVE LK-GS-CANT   TO WS-COLA-COLA
002490     MOVE ZEROS        TO WS-CANT-AGOTADAS.
002500
002510 1200-ARMAR-COLA-F. EXIT.
002520
002530 1210-CARGAR-MUJER-I.
002540
002550     MOVE WS-SUB-W TO WS-COLA(WS-SUB-W)
002560     MOVE 1        TO WS-SIG-PROPUESTA(WS-SUB-W)
002570     MOVE ZEROS    TO WS-EMPAREJADA-CON(WS-SUB-W)
002580     MOVE 'N'      TO WS-AGOTADA(WS-SUB-W).
002590
002600 1210-CARGAR-MUJER-F. EXIT.
002610
002620 1220-LIMPIAR-HOMBRE-I.
002630
002640     MOVE ZEROS TO WS-EMPAREJADO-CON(WS-SUB-H).
002650
002660 1220-LIMPIAR-HOMBRE-F. EXIT.
002670
002680*----  DESORDENA LA COLA INICIAL (FISHER-YATES)  -------------------
002690 1300-BARAJAR-COLA-I.
002700
002710     IF LK-GS-CANT < 2 THEN
002720        GO TO 1300-BARAJAR-COLA-F
002730     END-IF
002740
002750     MOVE LK-GS-SEMILLA TO LK-RAN-SEMILLA
002760
002770     PERFORM 1310-INTERCAMBIAR-I THRU 1310-INTERCAMBIAR-F
002780               VARYING WS-SUB-W FROM LK-GS-CANT BY -1
002790               UNTIL WS-SUB-W < 2
002800
002810     MOVE LK-RAN-SEMILLA TO LK-GS-SEMILLA.
002820
002830 1300-BARAJAR-COLA-F. EXIT.
002840
002850 1310-INTERCAMBIAR-I.
002860
002870     MOVE WS-SUB-W TO LK-RAN-LIMITE
002880     CALL 'PGMMTRN' USING LK-RANDOM-AREA
002890     MOVE LK-RAN-RESULTADO TO WS-SWAP-POS
002900
002910     MOVE WS-COLA(WS-SUB-W)    TO WS-SWAP-VALOR
002920     MOVE WS-COLA(WS-SWAP-POS) TO WS-COLA(WS-SUB-W)
002930     MOVE WS-SWAP-VALOR        TO WS-COLA(WS-SWAP-POS).
002940
002950 1310-INTERCAMBIAR-F. EXIT.
002960
002970*----  CUERPO PRINCIPAL - UNA PROPUESTA POR VUELTA  ----------------
002980 2000-PROCESO-I.
002990
003000     MOVE WS-COLA(WS-COLA-CABEZA) TO WS-MUJER-ACTUAL
003010     ADD 1 TO WS-COLA-CABEZA
003020
003030*    DEFENSIVO: SI YA NO TIENE MAS OPCIONES, NO HACE NADA ESTA
003040*    VUELTA (NO DEBERIA OCURRIR CON LISTAS COMPLETAS Y VALIDAS)
003050     IF WS-SIG-PROPUESTA(WS-MUJER-ACTUAL) > LK-GS-CANT THEN
003060        GO TO 2000-PROCESO-F
003070     END-IF
003080
003090     MOVE WS-MUJ-IDX-N(WS-MUJER-ACTUAL
003100                        WS-SIG-PROPUESTA(WS-MUJER-ACTUAL))
003110       TO WS-HOMBRE-PROPUESTO
003120
003130     ADD 1 TO WS-SIG-PROPUESTA(WS-MUJER-ACTUAL)
003140
003150     IF WS-SIG-PROPUESTA(WS-MUJER-ACTUAL) > LK-GS-CANT
003160        AND WS-AGOTADA(WS-MUJER-ACTUAL) = 'N' THEN
003170        MOVE 'S' TO WS-AGOTADA(WS-MUJER-ACTUAL)
003180        ADD 1 TO WS-CANT-AGOTADAS
003190     END-IF
003200
003210     IF WS-EMPAREJADO-CON(WS-HOMBRE-PROPUESTO) = ZEROS THEN
003220        PERFORM 2100-EMPAREJAR-I THRU 2100-EMPAREJAR-F
003230     ELSE
003240        PERFORM 2200-COMPARAR-I THRU 2200-COMPARAR-F
003250     END-IF.
003260
003270 2000-PROCESO-F. EXIT.
003280
003290*----  EL HOMBRE PROPUESTO ESTABA LIBRE  ---------------------------
003300 2100-EMPAREJAR-I.
003310
003320     MOVE WS-MUJER-ACTUAL
003330       TO WS-EMPAREJADO-CON(WS-HOMBRE-PROPUESTO)
003340     MOVE WS-HOMBRE-PROPUESTO
003350       TO WS-EMPAREJADA-CON(WS-MUJER-ACTUAL).
003360
003370 2100-EMPAREJAR-F. EXIT.
003380
003390*----  EL HOMBRE PROPUESTO YA TENIA PAREJA - COMPARAR RANGOS  ------
003400 2200-COMPARAR-I.
003410
003420     MOVE WS-EMPAREJADO-CON(WS-HOMBRE-PROPUESTO) TO WS-MUJER-RIVAL
003430
003440     IF WS-HOM-RANK-N(WS-HOMBRE-PROPUESTO WS-MUJER-ACTUAL) <
003450        WS-HOM-RANK-N(WS-HOMBRE-PROPUESTO WS-MUJER-RIVAL) THEN
003460
003470        MOVE WS-MUJER-ACTUAL
003480          TO WS-EMPAREJADO-CON(WS-HOMBRE-PROPUESTO)
003490        MOVE WS-HOMBRE-PROPUESTO
003500          TO WS-EMPAREJADA-CON(WS-MUJER-ACTUAL)
003510        MOVE ZEROS
003520          TO WS-EMPAREJADA-CON(WS-MUJER-RIVAL)
003530
003540        ADD 1 TO WS-COLA-COLA
003550        MOVE WS-MUJER-RIVAL TO WS-COLA(WS-COLA-COLA)
003560
003570     ELSE
003580
003590        ADD 1 TO WS-COLA-COLA
003600        MOVE WS-MUJER-ACTUAL TO WS-COLA(WS-COLA-COLA)
003610
003620     END-IF.
003630
003640 2200-COMPARAR-F. EXIT.
003650
003660*----  CUERPO FINAL - ARMA EL RESULTADO PARA EL INVOCANTE  ---------
003670 9999-FINAL-I.
003680
003690     PERFORM 9910-ARMAR-RESULTADO-I THRU 9910-ARMAR-RESULTADO-F
003700               VARYING WS-SUB-W FROM 1 BY 1
003710               UNTIL WS-SUB-W > LK-GS-CANT.
003720
003730 9999-FINAL-F. EXIT.
003740
003750 9910-ARMAR-RESULTADO-I.
003760
003770     MOVE LK-GS-HOM-NOMBRE(WS-EMPAREJADA-CON(WS-SUB-W))
003780       TO LK-GS-RESULT-HOMBRE(WS-SUB-W).
003790
003800 9910-ARMAR-RESULTADO-F. EXIT.
