000010*////////////////// (PERSTAB) //////////////////////////////////////
000020***********************************************************
000030*     TABLA DE PERSONAS CON SUS LISTAS DE PREFERENCIA        *
000040*     UNA SOLA DEFINICION, INCLUIDA 4 VECES POR PROGRAMA CON  *
000050*     COPY PERSTAB REPLACING ==:TAB:== BY ==xxx==             *
000060*     (MUJ-ORIG / HOM-ORIG / MUJ-COMP / HOM-COMP SEGUN QUIEN   *
000070*     LA USE). CADA OCURRENCIA ES UNA COPIA INDEPENDIENTE DE   *
000080*     LA TABLA, NO SE COMPARTE MEMORIA ENTRE ELLAS.            *
000090***********************************************************
000100 01  WS-TABLA-:TAB:.
000110*     CANTIDAD DE PERSONAS CARGADAS EN LA TABLA (N)
000120     03  WS-CANT-:TAB:         PIC 9(02) COMP VALUE ZEROS.
000130*     UNA ENTRADA POR PERSONA, EN EL ORDEN DE LECTURA DEL
000140*     ARCHIVO DE ENTRADA
000150     03  WS-PERS-:TAB: OCCURS 50 TIMES
000160                       INDEXED BY WS-IDX-:TAB:.
000170*         NOMBRE DE LA PERSONA
000180         05  WS-NOM-:TAB:          PIC X(20) VALUE SPACES.
000190*         CANTIDAD DE OPCIONES VIGENTES EN LA LISTA (BAJA A
000200*         MEDIDA QUE EL SOLVER SMP VA QUITANDO LA PRIMERA)
000210         05  WS-CANT-PREF-:TAB:    PIC 9(02) COMP VALUE ZEROS.
000220*         LISTA DE PREFERENCIA, DE MAYOR A MENOR PREFERENCIA
000230         05  WS-PREF-:TAB: OCCURS 50 TIMES
000240                           PIC X(20) VALUE SPACES.
000250*         PARA USO FUTURO
000260         05  FILLER                PIC X(08) VALUE SPACES.
