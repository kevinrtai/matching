000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMMTHG.
000030 AUTHOR. R-VEGA-SOTO.
000040 INSTALLATION. DEPTO DESARROLLO BATCH.
000050 DATE-WRITTEN. 03/14/1995.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - SIN RESTRICCIONES.
000080
000090******************************************************************
000100*    PGMMTHG - MOTOR DE EMPAREJAMIENTO, METODO HUNGARO            *
000110*    =============================================================*
000120*  LEE LA TARJETA DE CONTROL (DDPARM) Y LOS PADRONES DE PREFEREN- *
000130*  CIAS DE MUJERES Y HOMBRES (DDMUJPRF/DDHOMPRF). SI LA TARJETA   *
000140*  LO INDICA TAMBIEN LEE LA LISTA NEGRA (DDBLACK), PERO ESTE      *
000150*  METODO NO LA APLICA (SOLO SE DEJA LEIDA PARA COMPATIBILIDAD    *
000160*  CON LA TARJETA DE CONTROL COMPARTIDA CON PGMMTSM).             *
000170*  ARMA UNA MATRIZ CUADRADA DE PUNTAJES COMBINADOS MUJER X HOMBRE *
000180*  (PGMMTSC, MODO 'X'), LA CONVIERTE A MATRIZ DE COSTOS Y LA      *
000190*  RESUELVE CON EL METODO HUNGARO (PGMMTHS), QUE DEVUELVE LA      *
000200*  ASIGNACION OPTIMA UNICA. IMPRIME LA SOLUCION ORDENADA          *
000210*  ASCENDENTE POR NOMBRE DE MUJER. A DIFERENCIA DE PGMMTSM, ESTE  *
000220*  METODO NO COMPLETA LISTAS INCOMPLETAS, NO VALIDA PADRONES, NO  *
000230*  REPITE INTENTOS Y NO ESCRIBE EL ARCHIVO DDARCHIV.              *
000240******************************************************************
000250*    HISTORIAL DE CAMBIOS
000260*    -------------------
000270*    03/14/1995 RVS TKT-0297 ALTA DEL PROGRAMA.
000280*    08/22/1997 LMF TKT-0309 SE CORRIGE EL ARMADO DE LA MATRIZ
000290*               TRANSPUESTA DEL LADO DE LOS HOMBRES; QUEDABA
000300*               INVERTIDA LA FILA CON LA COLUMNA.
000310*    11/29/1998 JQP TKT-0318 AJUSTE Y2K: DATE-COMPILED EN BLANCO
000320*               Y REVISION DE TODAS LAS COMPARACIONES DE FECHA.
000330*    06/11/2001 DTO TKT-0348 SE ORDENA LA SOLUCION ASCENDENTE
000340*               POR NOMBRE DE MUJER ANTES DE IMPRIMIR (MISMO
000350*               PEDIDO DE AUDITORIA ACADEMICA QUE EN PGMMTSM).
000360*    02/23/2006 MHG TKT-0372 SE ACLARA EN COMENTARIOS QUE LA
000370*               LISTA NEGRA SE LEE PERO NO SE FILTRA EN ESTE
000380*               METODO (CONSULTA DE UN AUDITOR).
000390*    03/11/2014 RVG TKT-0416 SE AGREGA EL ACUMULADOR DEL SCORE
000400*               TOTAL DE LA ASIGNACION (WS-RS-SCORE-TOTAL); QUEDA
000410*               CALCULADO PERO, COMO SIEMPRE, NO SE IMPRIME NI SE
000420*               ARCHIVA EN ESTE METODO.
000430*    03/11/2014 RVG TKT-0417 SE QUITA DEL BANNER EL BLOQUE DE
000440*               '### RESULTS ###' Y EL 'fin' FINAL; ESE FORMATO
000450*               ES PROPIO DEL METODO SMP Y SE HABIA COPIADO POR
000460*               ERROR AL ARMAR ESTE PROGRAMA.
000470*    04/02/2014 RVG TKT-0418 LOS PARRAFOS NUMERADOS PASAN A LLEVAR
000480*               EL SUFIJO '-I' EN LA ENTRADA (YA LO TENIAN EN LA
000490*               SALIDA CON '-F'), PARA SEGUIR LA NORMA DEL AREA
000500*               DE PERFORM ... THRU ... USADA EN EL RESTO DE LOS
000510*               PROGRAMAS DEL SISTEMA (AUDITORIA DE ESTANDARES).
000520
000530*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT ARCH-PARM    ASSIGN DDPARM
000620     FILE STATUS IS FS-PARM.
000630     SELECT ARCH-MUJPREF ASSIGN DDMUJPRF
000640     FILE STATUS IS FS-MUJPREF.
000650     SELECT ARCH-HOMPREF ASSIGN DDHOMPRF
000660     FILE STATUS IS FS-HOMPREF.
000670     SELECT ARCH-BLACK   ASSIGN DDBLACK
000680     FILE STATUS IS FS-BLACK.
000690
000700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000710 DATA DIVISION.
000720 FILE SECTION.
000730
000740 FD  ARCH-PARM
000750     BLOCK CONTAINS 0 RECORDS
000760     RECORDING MODE IS F.
000770 01  FD-REG-PARM             PIC X(40).
000780
000790 FD  ARCH-MUJPREF
000800     BLOCK CONTAINS 0 RECORDS
000810     RECORDING MODE IS F.
000820 01  FD-REG-MUJPREF          PIC X(1070).
000830
000840 FD  ARCH-HOMPREF
000850     BLOCK CONTAINS 0 RECORDS
000860     RECORDING MODE IS F.
000870 01  FD-REG-HOMPREF          PIC X(1070).
000880
000890 FD  ARCH-BLACK
000900     BLOCK CONTAINS 0 RECORDS
000910     RECORDING MODE IS F.
000920 01  FD-REG-BLACK            PIC X(41).
000930
000940 WORKING-STORAGE SECTION.
000950*=======================*
000960
000970 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000980
000990*----  INDICADORES DE ESTADO DE ARCHIVO  --------------------------
001000 01  WS-AREA-STATUS.
001010     03  FS-PARM              PIC X(02)    VALUE SPACES.
001020     03  FS-MUJPREF           PIC X(02)    VALUE SPACES.
001030     03  FS-HOMPREF           PIC X(02)    VALUE SPACES.
001040     03  FS-BLACK             PIC X(02)    VALUE SPACES.
001050     03  FILLER               PIC X(14)    VALUE SPACES.
001060
001070*----  TARJETA DE CONTROL (COMPARTIDA CON PGMMTSM)  -----------------
001080     COPY PARMMAT.
001090
001100*----  PADRONES, LEIDOS UNA SOLA VEZ; AQUI NO HAY COPIAS DE  --------
001110*    TRABAJO PORQUE EL METODO HUNGARO NO COMPLETA LISTAS
001120     COPY PERSTAB REPLACING ==:TAB:== BY ==MUJ-ORIG==.
001130     COPY PERSTAB REPLACING ==:TAB:== BY ==HOM-ORIG==.
001140
001150*----  LISTA NEGRA (SE LEE, NO SE APLICA EN ESTE METODO)  -----------
001160     COPY BLKTAB.
001170
001180*----  AREA DE SWAP PARA EL ORDENAMIENTO FINAL  ----------------------
001190     COPY MATCHREG.
001200
001210*----  AREA DE LLAMADA A PGMMTSC (PUNTAJE DE UNA LISTA)  -----------
001220 01  WS-AREA-SCORE.
001230     03  WS-SC-MODO           PIC X(01)    VALUE SPACES.
001240     03  WS-SC-SCORER         PIC X(08)    VALUE SPACES.
001250     03  WS-SC-WARPER         PIC X(11)    VALUE SPACES.
001260     03  WS-SC-REFUERZO       PIC S9V9(04) VALUE ZEROS.
001270     03  WS-SC-BUSCADO        PIC X(20)    VALUE SPACES.
001280     03  WS-SC-CANT-PREF      PIC 9(02)    COMP VALUE ZEROS.
001290     03  WS-SC-LISTA OCCURS 50 TIMES
001300                              PIC X(20)    VALUE SPACES.
001310     03  WS-SC-RESULTADO      PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
001320     03  FILLER               PIC X(05)    VALUE SPACES.
001330
001340*    08/22/1997 LMF TKT-0309 - VISTA DE VOLCADO PARA DIAGNOSTICO
001350 01  WS-AREA-SCORE-ALFA REDEFINES WS-AREA-SCORE
001360                              PIC X(1057).
001370
001380*----  MATRICES CUADRADA DE PUNTAJE COMBINADO Y DE COSTO  ------------
001390 01  WS-AREA-MATRICES.
001400     03  WS-MX-COMBINADO OCCURS 50 TIMES.
001410         05  WS-MX-COMB-N OCCURS 50 TIMES
001420                              PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
001430     03  WS-MX-COSTO OCCURS 50 TIMES.
001440         05  WS-MX-COSTO-N OCCURS 50 TIMES
001450                              PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
001460     03  WS-MX-MAYOR          PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
001470     03  FILLER               PIC X(05)    VALUE SPACES.
001480
001490*    08/22/1997 LMF TKT-0309 - VISTA DE VOLCADO PARA DIAGNOSTICO
001500 01  WS-AREA-MATRICES-ALFA REDEFINES WS-AREA-MATRICES
001510                              PIC X(25010).
001520
001530*----  PUNTAJES DE UN PAR EN ARMADO, ANTES DE COMBINAR  --------------
001540 01  WS-AREA-PAR-TEMP.
001550     03  WS-PT-SCORE-MUJ      PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
001560     03  WS-PT-SCORE-HOM      PIC S9(03)V9(06) COMP-3 VALUE ZEROS.
001570     03  FILLER               PIC X(05)    VALUE SPACES.
001580
001590*----  AREA DE LLAMADA A PGMMTHS (RESOLVER EL HUNGARO)  --------------
001600 01  WS-AREA-SOLVER-HUN.
001610     03  WS-HS-CANT           PIC 9(02)    COMP VALUE ZEROS.
001620     03  WS-HS-COSTO OCCURS 50 TIMES.
001630         05  WS-HS-COSTO-N OCCURS 50 TIMES
001640                              PIC S9(05)V9(06) COMP-3 VALUE ZEROS.
001650     03  WS-HS-ASIG-COL OCCURS 50 TIMES
001660                              PIC 9(02)    COMP VALUE ZEROS.
001670     03  FILLER               PIC X(05)    VALUE SPACES.
001680
001690*    03/14/1995 RVS TKT-0297 - VISTA DE VOLCADO PARA DIAGNOSTICO
001700 01  WS-AREA-SOLVER-HUN-ALFA REDEFINES WS-AREA-SOLVER-HUN
001710                              PIC X(15107).
001720
001730*----  RESULTADO FINAL (UNA SOLA ASIGNACION, SIN INTENTOS)  ----------
001740 01  WS-AREA-RESULTADO.
001750     03  WS-RS-CANT           PIC 9(02)    COMP VALUE ZEROS.
001760     03  WS-RS-PAR OCCURS 50 TIMES.
001770         05  WS-RS-MUJER        PIC X(20)    VALUE SPACES.
001780         05  WS-RS-HOMBRE       PIC X(20)    VALUE SPACES.
001790*    03/11/2014 RVG TKT-0416 - SCORE TOTAL DE LA ASIGNACION (SUMA
001800*               DE LA MATRIZ COMBINADA EN LAS CELDAS ELEGIDAS); NO
001810*               SE IMPRIME NI SE ARCHIVA, SOLO QUEDA CALCULADO
001820     03  WS-RS-SCORE-TOTAL    PIC S9(05)V9(06) COMP-3 VALUE ZEROS.
001830     03  FILLER               PIC X(05)    VALUE SPACES.
001840
001850*----  BANDERA DE ABORTO Y SUBINDICES DE TRABAJO  --------------------
001860 01  WS-AREA-CONTROL.
001870     03  WS-ABORTAR-TODO      PIC X(01)    VALUE 'N'.
001880         88  WS-SI-ABORTAR                 VALUE 'S'.
001890         88  WS-NO-ABORTAR                 VALUE 'N'.
001900     03  WS-SUB-I              PIC 9(02)    COMP VALUE ZEROS.
001910     03  WS-SUB-J              PIC 9(02)    COMP VALUE ZEROS.
001920     03  WS-SUB-K              PIC 9(02)    COMP VALUE ZEROS.
001930     03  WS-SUB-MENOR          PIC 9(02)    COMP VALUE ZEROS.
001940     03  FILLER               PIC X(05)    VALUE SPACES.
001950
001960*----  REGISTRO DE UNA LINEA YA PARSEADA (PREFREG, REUTILIZADO  -----
001970*    COMO AREA DE TRABAJO DEL RENGLON QUE SE ESTA LEYENDO)
001980     COPY PREFREG.
001990
002000*----  AREA DE PARSEO DE UN RENGLON DE PREFERENCIAS  ----------------
002010 01  WS-AREA-PARSEO.
002020     03  WS-PA-RESTO           PIC X(1049)  VALUE SPACES.
002030     03  WS-PA-LARGO-RESTO     PIC 9(04)    COMP VALUE 1049.
002040     03  WS-PA-PUNTERO         PIC 9(04)    COMP VALUE ZEROS.
002050     03  WS-PA-TOKEN           PIC X(20)    VALUE SPACES.
002060     03  WS-PA-SUB-BUSCA       PIC 9(02)    COMP VALUE ZEROS.
002070     03  WS-PA-ENCONTRADO      PIC X(01)    VALUE 'N'.
002080         88  WS-PA-SI-ENCONTRADO           VALUE 'S'.
002090         88  WS-PA-NO-ENCONTRADO           VALUE 'N'.
002100     03  FILLER               PIC X(05)    VALUE SPACES.
002110
002120*----  AREA DE PARSEO DE UN RENGLON DE LISTA NEGRA  ------------------
002130     COPY BLKREG.
002140
002150 01  WS-AREA-PARSEO-BLACK.
002160     03  WS-PB-CANT-TOTAL      PIC 9(05)    COMP VALUE ZEROS.
002170     03  FILLER               PIC X(05)    VALUE SPACES.
002180
002190*----  AREA DE IMPRESION  --------------------------------------------
002200 01  WS-AREA-IMPRESION.
002210     03  WS-IMP-LINEA          PIC X(80)    VALUE SPACES.
002220     03  FILLER               PIC X(05)    VALUE SPACES.
002230
002240 77  FILLER              PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002250
002260*------------------------------------------------------------------
002270 LINKAGE SECTION.
002280*==================*
002290
002300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002310 PROCEDURE DIVISION.
002320
002330 MAIN-PROGRAM-INICIO.
002340
002350     PERFORM 1000-ABRIR-Y-LEER-PARM-I    THRU 1000-ABRIR-Y-LEER-PARM-F
002360     PERFORM 2000-LEER-PADRONES-I        THRU 2000-LEER-PADRONES-F
002370
002380     IF WS-NO-ABORTAR THEN
002390        PERFORM 4000-ARMAR-MATRIZ-COMBINADA-I
002400                  THRU 4000-ARMAR-MATRIZ-COMBINADA-F
002410        PERFORM 5000-ARMAR-MATRIZ-COSTO-I
002420                  THRU 5000-ARMAR-MATRIZ-COSTO-F
002430        PERFORM 6000-RESOLVER-HUNGARO-I
002440                  THRU 6000-RESOLVER-HUNGARO-F
002450        PERFORM 7000-IMPRIME-BANNER-I
002460                  THRU 7000-IMPRIME-BANNER-F
002470     END-IF
002480
002490     PERFORM 9900-CERRAR-ARCHIVOS-I      THRU 9900-CERRAR-ARCHIVOS-F.
002500
002510 MAIN-PROGRAM-FINAL. GOBACK.
002520
002530*----  CUERPO - ABRE ARCHIVOS Y LEE LA TARJETA DE CONTROL  ---------
002540 1000-ABRIR-Y-LEER-PARM-I.
002550
002560     OPEN INPUT  ARCH-PARM
002570     OPEN INPUT  ARCH-MUJPREF
002580     OPEN INPUT  ARCH-HOMPREF
002590
002600     READ ARCH-PARM INTO WS-REG-PARM
002610     EVALUATE FS-PARM
002620        WHEN '00'
002630           CONTINUE
002640        WHEN OTHER
002650           DISPLAY '*PGMMTHG - ERROR LEYENDO DDPARM, FS=' FS-PARM
002660           SET WS-SI-ABORTAR TO TRUE
002670     END-EVALUATE
002680
002690     IF WS-PARM-CON-BLACK
002700        OPEN INPUT ARCH-BLACK
002710     END-IF.
002720
002730 1000-ABRIR-Y-LEER-PARM-F. EXIT.
002740
002750*----  CUERPO - LEE LOS DOS PADRONES DE PREFERENCIAS  --------------
002760 2000-LEER-PADRONES-I.
002770
002780     PERFORM 2100-LEER-MUJERES-I  THRU 2100-LEER-MUJERES-F
002790     PERFORM 2200-LEER-HOMBRES-I  THRU 2200-LEER-HOMBRES-F
002800
002810*    02/23/2006 MHG TKT-0372 - LA LISTA NEGRA SE LEE PERO NO SE
002820*               APLICA A LA ASIGNACION DEL METODO HUNGARO
002830     IF WS-PARM-CON-BLACK
002840        PERFORM 2300-LEER-BLACKLIST-I THRU 2300-LEER-BLACKLIST-F
002850     END-IF.
002860
002870 2000-LEER-PADRONES-F. EXIT.
002880
002890*----  CUERPO - LEE EL PADRON DE PREFERENCIAS DE MUJERES  ----------
002900 2100-LEER-MUJERES-I.
002910
002920     MOVE ZEROS TO WS-CANT-MUJ-ORIG
002930
002940     READ ARCH-MUJPREF
002950     PERFORM 2110-PROCESAR-LINEA-MUJER-I
002960               THRU 2110-PROCESAR-LINEA-MUJER-F
002970               UNTIL FS-MUJPREF NOT = '00'.
002980
002990 2100-LEER-MUJERES-F. EXIT.
003000
003010*----  CUERPO - PARTE UN RENGLON 'NOMBRE:PREF1,PREF2,...' (MUJER)---
003020 2110-PROCESAR-LINEA-MUJER-I.
003030
003040     MOVE SPACES TO PREF-NOMBRE WS-PA-RESTO
003050     UNSTRING FD-REG-MUJPREF DELIMITED BY ':'
003060               INTO PREF-NOMBRE WS-PA-RESTO
003070
003080     MOVE ZEROS TO WS-PA-PUNTERO PREF-CANT-ORIG
003090
003100     PERFORM 2120-EXTRAER-TOKEN-I THRU 2120-EXTRAER-TOKEN-F
003110               UNTIL WS-PA-PUNTERO > WS-PA-LARGO-RESTO
003120
003130     PERFORM 2150-BUSCAR-O-AGREGAR-MUJER-I
003140               THRU 2150-BUSCAR-O-AGREGAR-MUJER-F
003150
003160     READ ARCH-MUJPREF.
003170
003180 2110-PROCESAR-LINEA-MUJER-F. EXIT.
003190
003200*----  CUERPO - EXTRAE UN TOKEN SEPARADO POR COMAS  -----------------
003210 2120-EXTRAER-TOKEN-I.
003220
003230     ADD 1 TO WS-PA-PUNTERO
003240     MOVE SPACES TO WS-PA-TOKEN
003250
003260     UNSTRING WS-PA-RESTO DELIMITED BY ','
003270               INTO WS-PA-TOKEN
003280               WITH POINTER WS-PA-PUNTERO
003290               ON OVERFLOW
003300                  CONTINUE
003310               NOT ON OVERFLOW
003320                  IF WS-PA-TOKEN NOT = SPACES
003330                     ADD 1 TO PREF-CANT-ORIG
003340                     MOVE WS-PA-TOKEN
003350                       TO PREF-LISTA-ORIG(PREF-CANT-ORIG)
003360                  END-IF
003370     END-UNSTRING.
003380
003390 2120-EXTRAER-TOKEN-F. EXIT.
003400
003410*----  CUERPO - BUSCA A LA MUJER; SI EXISTE REEMPLAZA, SI NO AGREGA--
003420 2150-BUSCAR-O-AGREGAR-MUJER-I.
003430
003440     SET WS-PA-NO-ENCONTRADO TO TRUE
003450     MOVE ZEROS TO WS-PA-SUB-BUSCA
003460
003470     PERFORM 2160-COMPARAR-MUJER-I THRU 2160-COMPARAR-MUJER-F
003480               VARYING WS-PA-SUB-BUSCA FROM 1 BY 1
003490               UNTIL WS-PA-SUB-BUSCA > WS-CANT-MUJ-ORIG
003500                  OR WS-PA-SI-ENCONTRADO
003510
003520     IF WS-PA-NO-ENCONTRADO THEN
003530        ADD 1 TO WS-CANT-MUJ-ORIG
003540        MOVE WS-CANT-MUJ-ORIG TO WS-PA-SUB-BUSCA
003550     END-IF
003560
003570     MOVE PREF-NOMBRE TO WS-NOM-MUJ-ORIG(WS-PA-SUB-BUSCA)
003580     MOVE SPACES       TO WS-PREF-MUJ-ORIG(WS-PA-SUB-BUSCA, 1)
003590     PERFORM 2170-COPIAR-TOKEN-MUJER-I THRU 2170-COPIAR-TOKEN-MUJER-F
003600               VARYING WS-SUB-I FROM 1 BY 1
003610               UNTIL WS-SUB-I > PREF-CANT-ORIG
003620     MOVE PREF-CANT-ORIG
003630       TO WS-CANT-PREF-MUJ-ORIG(WS-PA-SUB-BUSCA).
003640
003650 2150-BUSCAR-O-AGREGAR-MUJER-F. EXIT.
003660
003670*----  CUERPO - COMPARA UNA POSICION DE LA TABLA DE MUJERES  -------
003680 2160-COMPARAR-MUJER-I.
003690
003700     IF WS-NOM-MUJ-ORIG(WS-PA-SUB-BUSCA) = PREF-NOMBRE THEN
003710        SET WS-PA-SI-ENCONTRADO TO TRUE
003720     END-IF.
003730
003740 2160-COMPARAR-MUJER-F. EXIT.
003750
003760*----  CUERPO - COPIA UN TOKEN EXTRAIDO A LA LISTA DE LA MUJER  ----
003770 2170-COPIAR-TOKEN-MUJER-I.
003780
003790     MOVE PREF-LISTA-ORIG(WS-SUB-I)
003800       TO WS-PREF-MUJ-ORIG(WS-PA-SUB-BUSCA, WS-SUB-I).
003810
003820 2170-COPIAR-TOKEN-MUJER-F. EXIT.
003830
003840*----  CUERPO - LEE EL PADRON DE PREFERENCIAS DE HOMBRES  ----------
003850 2200-LEER-HOMBRES-I.
003860
003870     MOVE ZEROS TO WS-CANT-HOM-ORIG
003880
003890     READ ARCH-HOMPREF
003900     PERFORM 2210-PROCESAR-LINEA-HOMBRE-I
003910               THRU 2210-PROCESAR-LINEA-HOMBRE-F
003920               UNTIL FS-HOMPREF NOT = '00'.
003930
003940 2200-LEER-HOMBRES-F. EXIT.
003950
003960*----  CUERPO - PARTE UN RENGLON 'NOMBRE:PREF1,PREF2,...' (HOMBRE)--
003970 2210-PROCESAR-LINEA-HOMBRE-I.
003980
003990     MOVE SPACES TO PREF-NOMBRE WS-PA-RESTO
004000     UNSTRING FD-REG-HOMPREF DELIMITED BY ':'
004010               INTO PREF-NOMBRE WS-PA-RESTO
004020
004030     MOVE ZEROS TO WS-PA-PUNTERO PREF-CANT-ORIG
004040
004050     PERFORM 2120-EXTRAER-TOKEN-I THRU 2120-EXTRAER-TOKEN-F
004060               UNTIL WS-PA-PUNTERO > WS-PA-LARGO-RESTO
004070
004080     PERFORM 2250-BUSCAR-O-AGREGAR-HOMBRE-I
004090               THRU 2250-BUSCAR-O-AGREGAR-HOMBRE-F
004100
004110     READ ARCH-HOMPREF.
004120
004130 2210-PROCESAR-LINEA-HOMBRE-F. EXIT.
004140
004150*----  CUERPO - BUSCA AL HOMBRE; SI EXISTE REEMPLAZA, SI NO AGREGA--
004160 2250-BUSCAR-O-AGREGAR-HOMBRE-I.
004170
004180     SET WS-PA-NO-ENCONTRADO TO TRUE
004190     MOVE ZEROS TO WS-PA-SUB-BUSCA
004200
004210     PERFORM 2260-COMPARAR-HOMBRE-I THRU 2260-COMPARAR-HOMBRE-F
004220               VARYING WS-PA-SUB-BUSCA FROM 1 BY 1
004230               UNTIL WS-PA-SUB-BUSCA > WS-CANT-HOM-ORIG
004240                  OR WS-PA-SI-ENCONTRADO
004250
004260     IF WS-PA-NO-ENCONTRADO THEN
004270        ADD 1 TO WS-CANT-HOM-ORIG
004280        MOVE WS-CANT-HOM-ORIG TO WS-PA-SUB-BUSCA
004290     END-IF
004300
004310     MOVE PREF-NOMBRE TO WS-NOM-HOM-ORIG(WS-PA-SUB-BUSCA)
004320     MOVE SPACES       TO WS-PREF-HOM-ORIG(WS-PA-SUB-BUSCA, 1)
004330     PERFORM 2270-COPIAR-TOKEN-HOMBRE-I THRU 2270-COPIAR-TOKEN-HOMBRE-F
004340               VARYING WS-SUB-I FROM 1 BY 1
004350               UNTIL WS-SUB-I > PREF-CANT-ORIG
004360     MOVE PREF-CANT-ORIG
004370       TO WS-CANT-PREF-HOM-ORIG(WS-PA-SUB-BUSCA).
004380
004390 2250-BUSCAR-O-AGREGAR-HOMBRE-F. EXIT.
004400
004410*----  CUERPO - COMPARA UNA POSICION DE LA TABLA DE HOMBRES  -------
004420 2260-COMPARAR-HOMBRE-I.
004430
004440     IF WS-NOM-HOM-ORIG(WS-PA-SUB-BUSCA) = PREF-NOMBRE THEN
004450        SET WS-PA-SI-ENCONTRADO TO TRUE
004460     END-IF.
004470
004480 2260-COMPARAR-HOMBRE-F. EXIT.
004490
004500*----  CUERPO - COPIA UN TOKEN EXTRAIDO A LA LISTA DEL HOMBRE  -----
004510 2270-COPIAR-TOKEN-HOMBRE-I.
004520
004530     MOVE PREF-LISTA-ORIG(WS-SUB-I)
004540       TO WS-PREF-HOM-ORIG(WS-PA-SUB-BUSCA, WS-SUB-I).
004550
004560 2270-COPIAR-TOKEN-HOMBRE-F. EXIT.
004570
004580*----  CUERPO - LEE LA LISTA NEGRA (SOLO SE ACUMULA, NO SE USA)  ----
004590 2300-LEER-BLACKLIST-I.
004600
004610     MOVE ZEROS TO WS-PB-CANT-TOTAL
004620
004630     READ ARCH-BLACK
004640     PERFORM 2310-PROCESAR-LINEA-BLACK-I
004650               THRU 2310-PROCESAR-LINEA-BLACK-F
004660               UNTIL FS-BLACK NOT = '00'.
004670
004680 2300-LEER-BLACKLIST-F. EXIT.
004690
004700*----  CUERPO - PARTE UN RENGLON 'MUJER,HOMBRE' DE LA LISTA NEGRA --
004710 2310-PROCESAR-LINEA-BLACK-I.
004720
004730     MOVE SPACES TO BLACK-MUJER BLACK-HOMBRE
004740     UNSTRING FD-REG-BLACK DELIMITED BY ','
004750               INTO BLACK-MUJER BLACK-HOMBRE
004760
004770     SET WS-PA-NO-ENCONTRADO TO TRUE
004780     MOVE ZEROS TO WS-PA-SUB-BUSCA
004790
004800     PERFORM 2320-COMPARAR-BLACK-MUJER-I
004810               THRU 2320-COMPARAR-BLACK-MUJER-F
004820               VARYING WS-PA-SUB-BUSCA FROM 1 BY 1
004830               UNTIL WS-PA-SUB-BUSCA > WS-CANT-MUJ-ORIG
004840                  OR WS-PA-SI-ENCONTRADO
004850
004860     IF WS-PA-SI-ENCONTRADO THEN
004870        ADD 1 TO WS-BLACK-CANT(WS-PA-SUB-BUSCA)
004880        MOVE BLACK-HOMBRE TO WS-BLACK-NOMBRE(WS-PA-SUB-BUSCA,
004890                              WS-BLACK-CANT(WS-PA-SUB-BUSCA))
004900        ADD 1 TO WS-PB-CANT-TOTAL
004910     END-IF
004920
004930     READ ARCH-BLACK.
004940
004950 2310-PROCESAR-LINEA-BLACK-F. EXIT.
004960
004970*----  CUERPO - COMPARA UNA MUJER CONTRA LA LINEA DE LISTA NEGRA  --
004980 2320-COMPARAR-BLACK-MUJER-I.
004990
005000     IF WS-NOM-MUJ-ORIG(WS-PA-SUB-BUSCA) = BLACK-MUJER THEN
005010        SET WS-PA-SI-ENCONTRADO TO TRUE
005020     END-IF.
005030
005040 2320-COMPARAR-BLACK-MUJER-F. EXIT.
005050
005060*----  CUERPO - ARMA LA MATRIZ CUADRADA DE PUNTAJE COMBINADO  --------
005070*    UNA FILA POR MUJER, UNA COLUMNA POR HOMBRE. EL LADO DE LA
005080*    MUJER PUNTUA SU PROPIA LISTA ORIGINAL; EL LADO DEL HOMBRE
005090*    PUNTUA LA LISTA ORIGINAL DEL HOMBRE DE ESA COLUMNA, BUSCANDO
005100*    A LA MUJER DE LA FILA (ASI QUEDA YA TRANSPUESTA AL ARMARLA).
005110 4000-ARMAR-MATRIZ-COMBINADA-I.
005120
005130     PERFORM 4100-ARMAR-FILA-I THRU 4100-ARMAR-FILA-F
005140               VARYING WS-SUB-I FROM 1 BY 1
005150               UNTIL WS-SUB-I > WS-CANT-MUJ-ORIG.
005160
005170 4000-ARMAR-MATRIZ-COMBINADA-F. EXIT.
005180
005190*----  CUERPO - ARMA TODAS LAS COLUMNAS DE LA FILA DE UNA MUJER  ----
005200 4100-ARMAR-FILA-I.
005210
005220     PERFORM 4110-ARMAR-CELDA-I THRU 4110-ARMAR-CELDA-F
005230               VARYING WS-SUB-J FROM 1 BY 1
005240               UNTIL WS-SUB-J > WS-CANT-HOM-ORIG.
005250
005260 4100-ARMAR-FILA-F. EXIT.
005270
005280*----  CUERPO - ARMA UNA CELDA (FILA MUJER, COLUMNA HOMBRE)  ---------
005290*    08/22/1997 LMF TKT-0309 - CORREGIDO EL SUBINDICE DEL PUNTAJE
005300*               DEL HOMBRE, ANTES QUEDABA TRANSPUESTO AL REVES
005310 4110-ARMAR-CELDA-I.
005320
005330     PERFORM 4120-PUNTUAR-LADO-MUJER-I THRU 4120-PUNTUAR-LADO-MUJER-F
005340     PERFORM 4130-PUNTUAR-LADO-HOMBRE-I THRU 4130-PUNTUAR-LADO-HOMBRE-F
005350
005360     COMPUTE WS-MX-COMB-N(WS-SUB-I, WS-SUB-J) =
005370           (WS-PARM-PESO * WS-PT-SCORE-MUJ)
005380         + ((1 - WS-PARM-PESO) * WS-PT-SCORE-HOM).
005390
005400 4110-ARMAR-CELDA-F. EXIT.
005410
005420*----  CUERPO - PUNTAJE DE LA MUJER DE LA FILA SOBRE SU PROPIA  -----
005430*    LISTA, BUSCANDO AL HOMBRE DE LA COLUMNA
005440 4120-PUNTUAR-LADO-MUJER-I.
005450
005460     MOVE 'X'                TO WS-SC-MODO
005470     MOVE WS-NOM-HOM-ORIG(WS-SUB-J) TO WS-SC-BUSCADO
005480     MOVE WS-CANT-PREF-MUJ-ORIG(WS-SUB-I) TO WS-SC-CANT-PREF
005490     PERFORM 4121-COPIAR-LISTA-MUJER-I THRU 4121-COPIAR-LISTA-MUJER-F
005500               VARYING WS-SUB-K FROM 1 BY 1
005510               UNTIL WS-SUB-K > 50
005520     CALL 'PGMMTSC' USING WS-AREA-SCORE
005530     MOVE WS-SC-RESULTADO TO WS-PT-SCORE-MUJ.
005540
005550 4120-PUNTUAR-LADO-MUJER-F. EXIT.
005560
005570 4121-COPIAR-LISTA-MUJER-I.
005580
005590     MOVE WS-PREF-MUJ-ORIG(WS-SUB-I, WS-SUB-K) TO WS-SC-LISTA(WS-SUB-K).
005600
005610 4121-COPIAR-LISTA-MUJER-F. EXIT.
005620
005630*----  CUERPO - PUNTAJE DEL HOMBRE DE LA COLUMNA SOBRE SU PROPIA  ---
005640*    LISTA, BUSCANDO A LA MUJER DE LA FILA
005650 4130-PUNTUAR-LADO-HOMBRE-I.
005660
005670     MOVE 'X'                TO WS-SC-MODO
005680     MOVE WS-NOM-MUJ-ORIG(WS-SUB-I) TO WS-SC-BUSCADO
005690     MOVE WS-CANT-PREF-HOM-ORIG(WS-SUB-J) TO WS-SC-CANT-PREF
005700     PERFORM 4131-COPIAR-LISTA-HOMBRE-I THRU 4131-COPIAR-LISTA-HOMBRE-F
005710               VARYING WS-SUB-K FROM 1 BY 1
005720               UNTIL WS-SUB-K > 50
005730     CALL 'PGMMTSC' USING WS-AREA-SCORE
005740     MOVE WS-SC-RESULTADO TO WS-PT-SCORE-HOM.
005750
005760 4130-PUNTUAR-LADO-HOMBRE-F. EXIT.
005770
005780 4131-COPIAR-LISTA-HOMBRE-I.
005790
005800     MOVE WS-PREF-HOM-ORIG(WS-SUB-J, WS-SUB-K) TO WS-SC-LISTA(WS-SUB-K).
005810
005820 4131-COPIAR-LISTA-HOMBRE-F. EXIT.
005830
005840*----  CUERPO - CONVIERTE EL PUNTAJE COMBINADO EN MATRIZ DE COSTO  --
005850*    COSTO(I,J) = MAYOR PUNTAJE DE TODA LA MATRIZ MENOS EL PUNTAJE
005860*    DE LA CELDA (EL HUNGARO RESUELVE MINIMOS, LA MATRICULA QUIERE
005870*    EL MAYOR PUNTAJE TOTAL)
005880 5000-ARMAR-MATRIZ-COSTO-I.
005890
005900     MOVE ZEROS TO WS-MX-MAYOR
005910     PERFORM 5100-BUSCAR-MAYOR-I THRU 5100-BUSCAR-MAYOR-F
005920               VARYING WS-SUB-I FROM 1 BY 1
005930               UNTIL WS-SUB-I > WS-CANT-MUJ-ORIG
005940
005950     PERFORM 5200-ARMAR-FILA-COSTO-I THRU 5200-ARMAR-FILA-COSTO-F
005960               VARYING WS-SUB-I FROM 1 BY 1
005970               UNTIL WS-SUB-I > WS-CANT-MUJ-ORIG.
005980
005990 5000-ARMAR-MATRIZ-COSTO-F. EXIT.
006000
006010*----  CUERPO - BUSCA EL MAYOR PUNTAJE DE UNA FILA  -------------------
006020 5100-BUSCAR-MAYOR-I.
006030
006040     PERFORM 5110-COMPARAR-MAYOR-I THRU 5110-COMPARAR-MAYOR-F
006050               VARYING WS-SUB-J FROM 1 BY 1
006060               UNTIL WS-SUB-J > WS-CANT-HOM-ORIG.
006070
006080 5100-BUSCAR-MAYOR-F. EXIT.
006090
006100 5110-COMPARAR-MAYOR-I.
006110
006120     IF WS-MX-COMB-N(WS-SUB-I, WS-SUB-J) > WS-MX-MAYOR THEN
006130        MOVE WS-MX-COMB-N(WS-SUB-I, WS-SUB-J) TO WS-MX-MAYOR
006140     END-IF.
006150
006160 5110-COMPARAR-MAYOR-F. EXIT.
006170
006180*----  CUERPO - ARMA UNA FILA DE LA MATRIZ DE COSTO  -------------------
006190 5200-ARMAR-FILA-COSTO-I.
006200
006210     PERFORM 5210-ARMAR-CELDA-COSTO-I THRU 5210-ARMAR-CELDA-COSTO-F
006220               VARYING WS-SUB-J FROM 1 BY 1
006230               UNTIL WS-SUB-J > WS-CANT-HOM-ORIG.
006240
006250 5200-ARMAR-FILA-COSTO-F. EXIT.
006260
006270 5210-ARMAR-CELDA-COSTO-I.
006280
006290     COMPUTE WS-MX-COSTO-N(WS-SUB-I, WS-SUB-J) =
006300           WS-MX-MAYOR - WS-MX-COMB-N(WS-SUB-I, WS-SUB-J).
006310
006320 5210-ARMAR-CELDA-COSTO-F. EXIT.
006330
006340*----  CUERPO - RESUELVE LA ASIGNACION OPTIMA LLAMANDO A PGMMTHS  ----
006350 6000-RESOLVER-HUNGARO-I.
006360
006370     MOVE WS-CANT-MUJ-ORIG TO WS-HS-CANT
006380
006390     PERFORM 6100-COPIAR-FILA-COSTO-I THRU 6100-COPIAR-FILA-COSTO-F
006400               VARYING WS-SUB-I FROM 1 BY 1
006410               UNTIL WS-SUB-I > WS-CANT-MUJ-ORIG
006420
006430     CALL 'PGMMTHS' USING WS-AREA-SOLVER-HUN
006440
006450     MOVE WS-CANT-MUJ-ORIG TO WS-RS-CANT
006460     PERFORM 6200-ARMAR-RESULTADO-I THRU 6200-ARMAR-RESULTADO-F
006470               VARYING WS-SUB-I FROM 1 BY 1
006480               UNTIL WS-SUB-I > WS-CANT-MUJ-ORIG
006490
006500     MOVE ZEROS TO WS-RS-SCORE-TOTAL
006510     PERFORM 6300-DISTRIBUIR-ASIGNADOS-I
006520               THRU 6300-DISTRIBUIR-ASIGNADOS-F
006530               VARYING WS-SUB-J FROM 1 BY 1
006540               UNTIL WS-SUB-J > WS-CANT-HOM-ORIG.
006550
006560 6000-RESOLVER-HUNGARO-F. EXIT.
006570
006580 6100-COPIAR-FILA-COSTO-I.
006590
006600     PERFORM 6110-COPIAR-CELDA-COSTO-I THRU 6110-COPIAR-CELDA-COSTO-F
006610               VARYING WS-SUB-J FROM 1 BY 1
006620               UNTIL WS-SUB-J > WS-CANT-HOM-ORIG.
006630
006640 6100-COPIAR-FILA-COSTO-F. EXIT.
006650
006660 6110-COPIAR-CELDA-COSTO-I.
006670
006680     MOVE WS-MX-COSTO-N(WS-SUB-I, WS-SUB-J)
006690       TO WS-HS-COSTO-N(WS-SUB-I, WS-SUB-J).
006700
006710 6110-COPIAR-CELDA-COSTO-F. EXIT.
006720
006730*----  CUERPO - COPIA EL NOMBRE DE CADA MUJER AL RESULTADO  ----------
006740 6200-ARMAR-RESULTADO-I.
006750
006760     MOVE WS-NOM-MUJ-ORIG(WS-SUB-I) TO WS-RS-MUJER(WS-SUB-I)
006770     MOVE SPACES                    TO WS-RS-HOMBRE(WS-SUB-I).
006780
006790 6200-ARMAR-RESULTADO-F. EXIT.
006800
006810*----  CUERPO - DISTRIBUYE LOS HOMBRES ASIGNADOS POR COLUMNA  --------
006820*    WS-HS-ASIG-COL(COLUMNA) TRAE LA FILA (MUJER) ASIGNADA A ESA
006830*    COLUMNA (HOMBRE); SE RECORRE POR COLUMNA Y SE ESCRIBE EN LA
006840*    FILA CORRESPONDIENTE DEL RESULTADO
006850*    03/11/2014 RVG TKT-0416 - SE ACUMULA EL SCORE TOTAL DE LA
006860*               ASIGNACION (SUMA DE WS-MX-COMBINADO EN LA CELDA
006870*               ELEGIDA DE CADA COLUMNA)
006880 6300-DISTRIBUIR-ASIGNADOS-I.
006890
006900     MOVE WS-HS-ASIG-COL(WS-SUB-J) TO WS-SUB-K
006910     MOVE WS-NOM-HOM-ORIG(WS-SUB-J) TO WS-RS-HOMBRE(WS-SUB-K)
006920     ADD WS-MX-COMB-N(WS-SUB-K, WS-SUB-J) TO WS-RS-SCORE-TOTAL.
006930
006940 6300-DISTRIBUIR-ASIGNADOS-F. EXIT.
006950
006960*----  CUERPO - IMPRIME EL BANNER Y LA SOLUCION ORDENADA  ------------
006970*    03/11/2014 RVG TKT-0417 - SE QUITA EL BLOQUE '### RESULTS ###'
006980*               Y EL 'fin' FINAL COPIADOS DEL BANNER DE PGMMTSM; EL
006990*               METODO HUNGARO NO LOS IMPRIME EN ESTE FORMATO
007000 7000-IMPRIME-BANNER-I.
007010
007020     DISPLAY 'Solving using hungarian...'
007030
007040     PERFORM 7100-ORDENAR-RESULTADO-I THRU 7100-ORDENAR-RESULTADO-F
007050     PERFORM 7200-IMPRIMIR-RESULTADO-I THRU 7200-IMPRIMIR-RESULTADO-F.
007060
007070 7000-IMPRIME-BANNER-F. EXIT.
007080
007090*----  CUERPO - ORDENA WS-AREA-RESULTADO ASCENDENTE POR MUJER  -------
007100*    06/11/2001 DTO TKT-0348 - ALTA DE ESTE PARRAFO (SELECCION)
007110 7100-ORDENAR-RESULTADO-I.
007120
007130     IF WS-RS-CANT < 2 THEN
007140        GO TO 7100-ORDENAR-RESULTADO-F
007150     END-IF
007160
007170     PERFORM 7150-PASADA-ORDEN-I THRU 7150-PASADA-ORDEN-F
007180               VARYING WS-SUB-I FROM 1 BY 1
007190               UNTIL WS-SUB-I > WS-RS-CANT.
007200
007210 7100-ORDENAR-RESULTADO-F. EXIT.
007220
007230*----  CUERPO - UNA PASADA DE LA SELECCION DE MENOR NOMBRE  ----------
007240 7150-PASADA-ORDEN-I.
007250
007260     MOVE WS-SUB-I TO WS-SUB-MENOR
007270
007280     PERFORM 7160-BUSCAR-MENOR-I THRU 7160-BUSCAR-MENOR-F
007290               VARYING WS-SUB-J FROM WS-SUB-I BY 1
007300               UNTIL WS-SUB-J > WS-RS-CANT
007310
007320     IF WS-SUB-MENOR NOT = WS-SUB-I THEN
007330        PERFORM 7170-INTERCAMBIAR-ORDEN-I
007340                  THRU 7170-INTERCAMBIAR-ORDEN-F
007350     END-IF.
007360
007370 7150-PASADA-ORDEN-F. EXIT.
007380
007390*----  CUERPO - BUSCA LA POSICION CON EL MENOR NOMBRE DE MUJER  ------
007400 7160-BUSCAR-MENOR-I.
007410
007420     IF WS-RS-MUJER(WS-SUB-J) < WS-RS-MUJER(WS-SUB-MENOR) THEN
007430        MOVE WS-SUB-J TO WS-SUB-MENOR
007440     END-IF.
007450
007460 7160-BUSCAR-MENOR-F. EXIT.
007470
007480*----  CUERPO - INTERCAMBIA DOS POSICIONES USANDO MATCHREG COMO  -----
007490*    AREA DE PASO (SWAP); LOS CAMPOS DE SCORE DE MATCHREG NO SE
007500*    USAN AQUI, SOLO MUJER Y HOMBRE
007510 7170-INTERCAMBIAR-ORDEN-I.
007520
007530     MOVE WS-RS-MUJER(WS-SUB-I)    TO MATCH-MUJER
007540     MOVE WS-RS-HOMBRE(WS-SUB-I)   TO MATCH-HOMBRE
007550
007560     MOVE WS-RS-MUJER(WS-SUB-MENOR)    TO WS-RS-MUJER(WS-SUB-I)
007570     MOVE WS-RS-HOMBRE(WS-SUB-MENOR)   TO WS-RS-HOMBRE(WS-SUB-I)
007580
007590     MOVE MATCH-MUJER               TO WS-RS-MUJER(WS-SUB-MENOR)
007600     MOVE MATCH-HOMBRE              TO WS-RS-HOMBRE(WS-SUB-MENOR).
007610
007620 7170-INTERCAMBIAR-ORDEN-F. EXIT.
007630
007640*----  CUERPO - IMPRIME 'BEST MATCHES' Y LOS PARES  -------------------
007650 7200-IMPRIMIR-RESULTADO-I.
007660
007670     DISPLAY 'Best Matches:'
007680
007690     PERFORM 7210-IMPRIMIR-UN-PAR-I THRU 7210-IMPRIMIR-UN-PAR-F
007700               VARYING WS-SUB-I FROM 1 BY 1
007710               UNTIL WS-SUB-I > WS-RS-CANT.
007720
007730 7200-IMPRIMIR-RESULTADO-F. EXIT.
007740
007750*----  CUERPO - IMPRIME UN RENGLON 'MUJER - HOMBRE' SANGRADO  --------
007760 7210-IMPRIMIR-UN-PAR-I.
007770
007780     MOVE SPACES TO WS-IMP-LINEA
007790     STRING '   ' WS-RS-MUJER(WS-SUB-I) ' - ' WS-RS-HOMBRE(WS-SUB-I)
007800            DELIMITED BY SIZE INTO WS-IMP-LINEA
007810     DISPLAY WS-IMP-LINEA.
007820
007830 7210-IMPRIMIR-UN-PAR-F. EXIT.
007840
007850*----  CUERPO - CIERRA TODOS LOS ARCHIVOS CON CHEQUEO DE ESTADO  -----
007860 9900-CERRAR-ARCHIVOS-I.
007870
007880     CLOSE ARCH-PARM
007890     IF FS-PARM NOT = '00' THEN
007900        DISPLAY '*PGMMTHG - ERROR CERRANDO DDPARM, FS=' FS-PARM
007910     END-IF
007920
007930     CLOSE ARCH-MUJPREF
007940     IF FS-MUJPREF NOT = '00' THEN
007950        DISPLAY '*PGMMTHG - ERROR CERRANDO DDMUJPRF, FS=' FS-MUJPREF
007960     END-IF
007970
007980     CLOSE ARCH-HOMPREF
007990     IF FS-HOMPREF NOT = '00' THEN
008000        DISPLAY '*PGMMTHG - ERROR CERRANDO DDHOMPRF, FS=' FS-HOMPREF
008010     END-IF
008020
008030     IF WS-PARM-CON-BLACK THEN
008040        CLOSE ARCH-BLACK
008050        IF FS-BLACK NOT = '00' THEN
008060           DISPLAY '*PGMMTHG - ERROR CERRANDO DDBLACK, FS=' FS-BLACK
008070        END-IF
008080     END-IF.
008090
008100 9900-CERRAR-ARCHIVOS-F. EXIT.
