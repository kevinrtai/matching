000010*////////////////// (ARCVREG) //////////////////////////////////////
000020***********************************************************
000030*     LAYOUT DEL ARCHIVO RESULTS-ARCHIVE (METODO SMP)         *
000040*     LARGO REGISTRO = 108 BYTES                              *
000050***********************************************************
000060*     TRES TIPOS DE LINEA CONVIVEN EN EL MISMO ARCHIVO, SEGUN
000070*     ARC-TIPO-REG:
000080*       'CB' CABECERA CON LOS PARAMETROS DE LA CORRIDA (1 VEZ)
000090*       'TR' UN RENGLON POR CADA PAR DE UN INTENTO CONSERVADO
000100*       'MJ' UN RENGLON POR CADA PAR DE LA MEJOR SOLUCION
000110 01  WS-REG-ARCHIVO.
000120*     POSICION RELATIVA (1:2) TIPO DE RENGLON (CB/TR/MJ)
000130     03  ARC-TIPO-REG          PIC X(02)    VALUE SPACES.
000140*     POSICION RELATIVA (3:5) NUMERO DE INTENTO (SOLO EN 'TR')
000150     03  ARC-NRO-INTENTO       PIC 9(05)    VALUE ZEROS.
000160*     POSICION RELATIVA (8:10) SCORE DEL INTENTO O DE LA MEJOR
000170*     SOLUCION (SOLO EN 'TR' Y 'MJ')
000180     03  ARC-SCORE             PIC S9(03)V9(06) VALUE ZEROS.
000190*     POSICION RELATIVA (18:20) MUJER DEL PAR (EN 'TR' Y 'MJ')
000200     03  ARC-MUJER             PIC X(20)    VALUE SPACES.
000210*     POSICION RELATIVA (38:20) HOMBRE DEL PAR (EN 'TR' Y 'MJ')
000220     03  ARC-HOMBRE            PIC X(20)    VALUE SPACES.
000230*     POSICION RELATIVA (58:9) METODO DE LA CORRIDA (SOLO 'CB')
000240     03  ARC-METODO            PIC X(09)    VALUE SPACES.
000250*     POSICION RELATIVA (67:8) SCORER BASE (SOLO 'CB')
000260     03  ARC-SCORER            PIC X(08)    VALUE SPACES.
000270*     POSICION RELATIVA (75:11) DEFORMADOR (WARPER) (SOLO 'CB')
000280     03  ARC-WARPER            PIC X(11)    VALUE SPACES.
000290*     POSICION RELATIVA (86:6) REFUERZO (BOOST) (SOLO 'CB')
000300     03  ARC-REFUERZO          PIC S9V9(04) VALUE ZEROS.
000310*     POSICION RELATIVA (92:5) PESO W (SOLO 'CB')
000320     03  ARC-PESO              PIC 9V9(04)  VALUE ZEROS.
000330*     POSICION RELATIVA (97:2) TAMANO DEL PROBLEMA (SOLO 'CB')
000340     03  ARC-TAMANO            PIC 9(02)    VALUE ZEROS.
000350*     POSICION RELATIVA (99:10) PARA USO FUTURO
000360     03  FILLER                PIC X(10)    VALUE SPACES.
