000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMMTHS.
000030 AUTHOR. L-FIGUEROA.
000040 INSTALLATION. DEPTO DESARROLLO BATCH.
000050 DATE-WRITTEN. 06/24/1994.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - SIN RESTRICCIONES.
000080
000090******************************************************************
000100*    PGMMTHS - SOLVER DE ASIGNACION OPTIMA (METODO HUNGARO)      *
000110*    =======================================================      *
000120*  RECIBE LA MATRIZ CUADRADA DE COSTOS (N X N, N <= 50) Y         *
000130*  DEVUELVE LA ASIGNACION DE FILA A COLUMNA QUE MINIMIZA EL       *
000140*  COSTO TOTAL - ES DECIR, QUE MAXIMIZA EL PUNTAJE COMBINADO      *
000150*  CUANDO EL INVOCANTE ARMA EL COSTO COMO (MAXIMO - PUNTAJE).     *
000160*                                                                  *
000170*  SE IMPLEMENTA EL METODO DE POTENCIALES (KUHN-MUNKRES) EN       *
000180*  O(N AL CUBO), CON UNA COLUMNA FICTICIA 0 QUE HACE DE ANCLA     *
000190*  DEL CAMINO AUMENTANTE DE CADA FILA. FILAS Y COLUMNAS SE         *
000200*  NUMERAN DE 1 A N; LA POSICION 0 DE LOS VECTORES ES SIEMPRE      *
000210*  LA FICTICIA.                                                    *
000220******************************************************************
000230*    HISTORIAL DE CAMBIOS
000240*    -------------------
000250*    06/24/1994 LMF TKT-0156 ALTA DEL PROGRAMA, JUNTO CON EL
000260*               WARPER EXPONENTIAL DE PGMMTSC QUE ALIMENTA LA
000270*               MATRIZ DE COSTOS DEL METODO HUNGARO.
000280*    11/30/1998 JQP TKT-0209 AJUSTE Y2K: DATE-COMPILED EN BLANCO.
000290*    02/14/2002 MHG TKT-0252 SE AGREGA EL CORTE DEFENSIVO CUANDO
000300*               LK-HS-CANT LLEGA EN CERO.
000310*    09/20/2008 DTO TKT-0336 REVISION GENERAL DE COMENTARIOS Y
000320*               SE AGREGAN LAS VISTAS DE VOLCADO PARA DIAGNOSTICO.
000330*    04/02/2014 RVG TKT-0418 LOS PARRAFOS NUMERADOS PASAN A LLEVAR
000340*               EL SUFIJO '-I' EN LA ENTRADA (YA LO TENIAN EN LA
000350*               SALIDA CON '-F'), PARA SEGUIR LA NORMA DEL AREA
000360*               DE PERFORM ... THRU ... USADA EN EL RESTO DE LOS
000370*               PROGRAMAS DEL SISTEMA (AUDITORIA DE ESTANDARES).
000380
000390*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470
000480*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000490 DATA DIVISION.
000500 FILE SECTION.
000510
000520 WORKING-STORAGE SECTION.
000530*=======================*
000540
000550 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000560
000570*----  CONSTANTE DE "INFINITO" PARA EL METODO DE POTENCIALES  -----
000580 77  WS-INFINITO         PIC S9(05)V9(06) COMP-3 VALUE 99999.000000.
000590
000600*----  POTENCIALES DE FILA (U) Y DE COLUMNA (V)  -------------------
000610*    POSICION 0 = COLUMNA/FILA FICTICIA; 1..50 = REALES
000620 01  WS-AREA-POTENCIALES.
000630     03  WS-U OCCURS 51 TIMES
000640                              PIC S9(05)V9(06) COMP-3 VALUE ZEROS.
000650     03  WS-V OCCURS 51 TIMES
000660                              PIC S9(05)V9(06) COMP-3 VALUE ZEROS.
000670     03  FILLER               PIC X(05)    VALUE SPACES.
000680
000690*    09/20/2008 DTO TKT-0336 - VISTA DE VOLCADO PARA DIAGNOSTICO
000700 01  WS-AREA-POTENCIALES-ALFA REDEFINES WS-AREA-POTENCIALES
000710                              PIC X(821).
000720
000730*----  ASIGNACION PARCIAL (P) Y CAMINO DE MEJORA (WAY)  ------------
000740 01  WS-AREA-ASIGNACION.
000750     03  WS-P OCCURS 51 TIMES
000760                              PIC 9(02) COMP VALUE ZEROS.
000770     03  WS-WAY OCCURS 51 TIMES
000780                              PIC 9(02) COMP VALUE ZEROS.
000790     03  FILLER               PIC X(05)    VALUE SPACES.
000800
000810*    09/20/2008 DTO TKT-0336 - VISTA DE VOLCADO PARA DIAGNOSTICO
000820 01  WS-AREA-ASIGNACION-ALFA REDEFINES WS-AREA-ASIGNACION
000830                              PIC X(209).
000840
000850*----  AREA DE UNA VUELTA DEL CAMINO AUMENTANTE  -------------------
000860 01  WS-AREA-ITERACION.
000870     03  WS-MINV OCCURS 51 TIMES
000880                              PIC S9(05)V9(06) COMP-3 VALUE ZEROS.
000890     03  WS-USADO OCCURS 51 TIMES PIC X(01) VALUE 'N'.
000900         88  WS-COL-USADA                VALUE 'S'.
000910         88  WS-COL-LIBRE                 VALUE 'N'.
000920     03  FILLER               PIC X(05)    VALUE SPACES.
000930
000940*    09/20/2008 DTO TKT-0336 - VISTA DE VOLCADO PARA DIAGNOSTICO
000950 01  WS-AREA-ITERACION-ALFA REDEFINES WS-AREA-ITERACION
000960                              PIC X(464).
000970
000980*----  SUBINDICES Y VARIABLES DE TRABAJO  --------------------------
000990 01  WS-AREA-INDICES.
001000     03  WS-FILA              PIC 9(02)    COMP VALUE ZEROS.
001010     03  WS-COL               PIC 9(02)    COMP VALUE ZEROS.
001020     03  WS-J0                PIC 9(02)    COMP VALUE ZEROS.
001030     03  WS-J1                PIC 9(02)    COMP VALUE ZEROS.
001040     03  WS-I0                PIC 9(02)    COMP VALUE ZEROS.
001050     03  WS-DELTA             PIC S9(05)V9(06) COMP-3 VALUE ZEROS.
001060     03  WS-ACTUAL            PIC S9(05)V9(06) COMP-3 VALUE ZEROS.
001070     03  FILLER               PIC X(05)    VALUE SPACES.
001080
001090 77  FILLER              PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001100
001110*------------------------------------------------------------------
001120 LINKAGE SECTION.
001130*==================*
001140 01  LK-SOLVER-HUN.
001150     03  LK-HS-CANT              PIC 9(02) COMP.
001160     03  LK-HS-COSTO OCCURS 50 TIMES.
001170         05  LK-HS-COSTO-N OCCURS 50 TIMES
001180                              PIC S9(05)V9(06) COMP-3.
001190     03  LK-HS-ASIG-COL OCCURS 50 TIMES
001200                              PIC 9(02) COMP.
001210     03  FILLER               PIC X(05).
001220
001230*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001240 PROCEDURE DIVISION USING LK-SOLVER-HUN.
001250
001260 MAIN-PROGRAM.
001270
001280     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
001290     PERFORM 2000-PROCESO-I      THRU 2000-PROCESO-F
001300     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
001310
001320 MAIN-PROGRAM-F. GOBACK.
001330
001340*----  CUERPO INICIO - LIMPIA POTENCIALES Y ASIGNACION  -----------
001350*    02/14/2002 MHG TKT-0252 - CORTE DEFENSIVO SI CANT = CERO
001360 1000-INICIO-I.
001370
001380     IF LK-HS-CANT = ZEROS THEN
001390        GO TO 1000-INICIO-F
001400     END-IF
001410
001420     PERFORM 1010-LIMPIAR-VECTORES-I THRU 1010-LIMPIAR-VECTORES-F
001430               VARYING WS-COL FROM 0 BY 1
001440               UNTIL WS-COL > LK-HS-CANT.
001450
001460 1000-INICIO-F. EXIT.
001470
001480 1010-LIMPIAR-VECTORES-I.
001490
001500     MOVE ZEROS TO WS-U(WS-COL)   WS-V(WS-COL)
001510                   WS-P(WS-COL)   WS-WAY(WS-COL).
001520
001530 1010-LIMPIAR-VECTORES-F. EXIT.
001540
001550*----  CUERPO PRINCIPAL - UNA FILA NUEVA POR VUELTA  ---------------
001560 2000-PROCESO-I.
001570
001580     IF LK-HS-CANT = ZEROS THEN
001590        GO TO 2000-PROCESO-F
001600     END-IF
001610
001620     PERFORM 2100-ASIGNAR-FILA-I THRU 2100-ASIGNAR-FILA-F
001630               VARYING WS-FILA FROM 1 BY 1
001640               UNTIL WS-FILA > LK-HS-CANT.
001650
001660 2000-PROCESO-F. EXIT.
001670
001680*----  BUSCA EL CAMINO AUMENTANTE PARA UNA FILA Y LO APLICA  -------
001690 2100-ASIGNAR-FILA-I.
001700
001710     MOVE WS-FILA TO WS-P(0)
001720     MOVE ZEROS   TO WS-J0
001730
001740     PERFORM 2110-INICIALIZAR-VUELTA-I
001750               THRU 2110-INICIALIZAR-VUELTA-F
001760               VARYING WS-COL FROM 0 BY 1
001770               UNTIL WS-COL > LK-HS-CANT
001780
001790     PERFORM 2200-BUCLE-AUMENTO-I THRU 2200-BUCLE-AUMENTO-F
001800               UNTIL WS-P(WS-J0) = ZEROS
001810
001820     PERFORM 2300-AUMENTAR-I THRU 2300-AUMENTAR-F
001830               UNTIL WS-J0 = ZEROS.
001840
001850 2100-ASIGNAR-FILA-F. EXIT.
001860
001870 2110-INICIALIZAR-VUELTA-I.
001880
001890     MOVE WS-INFINITO TO WS-MINV(WS-COL)
001900     MOVE 'N'         TO WS-USADO(WS-COL).
001910
001920 2110-INICIALIZAR-VUELTA-F. EXIT.
001930
001940*----  UNA VUELTA DEL CAMINO AUMENTANTE (METODO DE POTENCIALES)  ---
001950 2200-BUCLE-AUMENTO-I.
001960
001970     MOVE 'S'            TO WS-USADO(WS-J0)
001980     MOVE WS-P(WS-J0)    TO WS-I0
001990     MOVE WS-INFINITO    TO WS-DELTA
002000
002010     PERFORM 2210-EXAMINAR-COLUMNA-I THRU 2210-EXAMINAR-COLUMNA-F
002020               VARYING WS-COL FROM 1 BY 1
002030               UNTIL WS-COL > LK-HS-CANT
002040
002050     PERFORM 2250-ACTUALIZAR-POTENCIAL-I
002060               THRU 2250-ACTUALIZAR-POTENCIAL-F
002070               VARYING WS-COL FROM 0 BY 1
002080               UNTIL WS-COL > LK-HS-CANT
002090
002100     MOVE WS-J1 TO WS-J0.
002110
002120 2200-BUCLE-AUMENTO-F. EXIT.
002130
002140*----  COMPARA UNA COLUMNA LIBRE CONTRA EL MINIMO ACTUAL  ---------
002150 2210-EXAMINAR-COLUMNA-I.
002160
002170     IF WS-COL-LIBRE(WS-COL) THEN
002180
002190        COMPUTE WS-ACTUAL =
002200           LK-HS-COSTO-N(WS-I0 WS-COL) - WS-U(WS-I0) - WS-V(WS-COL)
002210
002220        IF WS-ACTUAL < WS-MINV(WS-COL) THEN
002230           MOVE WS-ACTUAL TO WS-MINV(WS-COL)
002240           MOVE WS-J0     TO WS-WAY(WS-COL)
002250        END-IF
002260
002270        IF WS-MINV(WS-COL) < WS-DELTA THEN
002280           MOVE WS-MINV(WS-COL) TO WS-DELTA
002290           MOVE WS-COL          TO WS-J1
002300        END-IF
002310
002320     END-IF.
002330
002340 2210-EXAMINAR-COLUMNA-F. EXIT.
002350
002360*----  REAJUSTA LOS POTENCIALES CON EL DELTA DE ESTA VUELTA  ------
002370 2250-ACTUALIZAR-POTENCIAL-I.
002380
002390     IF WS-COL-USADA(WS-COL) THEN
002400        ADD      WS-DELTA TO WS-U(WS-P(WS-COL))
002410        SUBTRACT WS-DELTA FROM WS-V(WS-COL)
002420     ELSE
002430        SUBTRACT WS-DELTA FROM WS-MINV(WS-COL)
002440     END-IF.
002450
002460 2250-ACTUALIZAR-POTENCIAL-F. EXIT.
002470
002480*----  RECORRE WAY HACIA ATRAS Y REASIGNA LA CADENA  ---------------
002490 2300-AUMENTAR-I.
002500
002510     MOVE WS-WAY(WS-J0) TO WS-J1
002520     MOVE WS-P(WS-J1)   TO WS-P(WS-J0)
002530     MOVE WS-J1         TO WS-J0.
002540
002550 2300-AUMENTAR-F. EXIT.
002560
002570*----  CUERPO FINAL - ARMA EL RESULTADO PARA EL INVOCANTE  ---------
002580 9999-FINAL-I.
002590
002600     IF LK-HS-CANT = ZEROS THEN
002610        GO TO 9999-FINAL-F
002620     END-IF
002630
002640     PERFORM 9910-ARMAR-RESULTADO-I THRU 9910-ARMAR-RESULTADO-F
002650               VARYING WS-COL FROM 1 BY 1
002660               UNTIL WS-COL > LK-HS-CANT.
002670
002680 9999-FINAL-F. EXIT.
002690
002700 9910-ARMAR-RESULTADO-I.
002710
002720     MOVE WS-P(WS-COL) TO LK-HS-ASIG-COL(WS-COL).
002730
002740 9910-ARMAR-RESULTADO-F. EXIT.
