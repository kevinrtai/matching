000010*////////////////// (BLKREG) //////////////////////////////////////
000020***********************************************************
000030*     LAYOUT PAR PROHIBIDO DE LA LISTA NEGRA                  *
000040*     LARGO REGISTRO = 40 BYTES                               *
000050***********************************************************
000060*     UNA LINEA DEL ARCHIVO BLACKLIST: "MUJER,HOMBRE"
000070 01  WS-REG-BLACK.
000080*     POSICION RELATIVA (1:20) NOMBRE DE LA MUJER
000090     03  BLACK-MUJER           PIC X(20)    VALUE SPACES.
000100*     POSICION RELATIVA (21:20) NOMBRE DEL HOMBRE PROHIBIDO
000110*     PARA ESA MUJER (SIN ESPACIOS AL FINAL)
000120     03  BLACK-HOMBRE          PIC X(20)    VALUE SPACES.
