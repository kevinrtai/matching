000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PGMMTSC.
000030 AUTHOR. R-CAAMANO.
000040 INSTALLATION. DEPTO DESARROLLO BATCH.
000050 DATE-WRITTEN. 04/18/1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - SIN RESTRICCIONES.
000080
000090******************************************************************
000100*    PGMMTSC - MOTOR DE PUNTAJE DEL EMPAREJAMIENTO               *
000110*    ===============================================             *
000120*  DADA UNA LISTA DE PREFERENCIA Y UN NOMBRE BUSCADO, DEVUELVE   *
000130*  EL PUNTAJE DE ESE PAR SEGUN EL SCORER BASE, EL DEFORMADOR     *
000140*  (WARPER) Y EL REFUERZO (BOOST) CONFIGURADOS PARA LA CORRIDA.  *
000150*                                                                 *
000160*  MODO 'P' (POR PARAMETRO)                                       *
000170*    SCORER BASE:                                                 *
000180*      ONE_ZERO -> 1 SI EL BUSCADO APARECE EN LA LISTA, 0 SI NO  *
000190*      FRAC     -> (N - POSICION) / N  (0 SI NO APARECE)         *
000200*    WARPER:                                                      *
000210*      IDENTITY    -> NO MODIFICA EL PUNTAJE BASE                *
000220*      EXPONENTIAL -> (E**S - 1) / (E - 1), CONVEXO EN [0,1]      *
000230*    REFUERZO (BOOST):                                            *
000240*      SI EL PUNTAJE DEFORMADO ES > 0 SE LE SUMA EL REFUERZO;    *
000250*      SI ES 0 QUEDA EN 0.                                        *
000260*                                                                 *
000270*  MODO 'X' (SCORE-EXPONENTIAL, PARA LA MATRIZ DEL HUNGARO)      *
000280*    FIJA SCORER=FRAC, WARPER=EXPONENTIAL, REFUERZO=1 SIN MIRAR  *
000290*    LOS CAMPOS DE PARAMETRO QUE TRAIGA EL LINKAGE.               *
000300*                                                                 *
000310*  LA FUNCION EXPONENCIAL NO USA NINGUNA FUNCION INTRINSECA DEL  *
000320*  COMPILADOR; SE CALCULA A MANO CON UNA SERIE DE TAYLOR DE      *
000330*  15 TERMINOS, SOBRADA PARA UN ARGUMENTO ENTRE 0 Y 1.           *
000340******************************************************************
000350*    HISTORIAL DE CAMBIOS
000360*    -------------------
000370*    04/18/1989 RCA TKT-0000 ALTA DEL PROGRAMA.
000380*    02/11/1992 LMF TKT-0131 SE AGREGA EL SCORER FRAC, SOLO
000390*               EXISTIA ONE_ZERO EN LA VERSION ORIGINAL.
000400*    06/22/1994 LMF TKT-0155 SE AGREGA EL WARPER EXPONENTIAL
000410*               (SERIE DE TAYLOR) Y EL MODO 'X' PARA EL HUNGARO.
000420*    11/30/1998 JQP TKT-0205 AJUSTE Y2K: DATE-COMPILED EN BLANCO.
000430*    09/09/2001 MHG TKT-0244 CORRECCION: EL REFUERZO NO DEBE
000440*               APLICARSE CUANDO EL PUNTAJE DEFORMADO ES CERO.
000450*    04/30/2007 DTO TKT-0322 SE DOCUMENTA EL MODO 'X' EN EL
000460*               ENCABEZADO Y SE AGREGAN COMENTARIOS DE BANNER.
000470*    04/02/2014 RVG TKT-0418 LOS PARRAFOS NUMERADOS PASAN A LLEVAR
000480*               EL SUFIJO '-I' EN LA ENTRADA (YA LO TENIAN EN LA
000490*               SALIDA CON '-F'), PARA SEGUIR LA NORMA DEL AREA
000500*               DE PERFORM ... THRU ... USADA EN EL RESTO DE LOS
000510*               PROGRAMAS DEL SISTEMA (AUDITORIA DE ESTANDARES).
000520
000530*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610
000620*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000630 DATA DIVISION.
000640 FILE SECTION.
000650
000660 WORKING-STORAGE SECTION.
000670*=======================*
000680
000690 77  FILLER              PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000700
000710*----  CONSTANTES  ------------------------------------------------
000720 77  WS-E-MENOS-UNO       PIC 9V9(09)  COMP-3 VALUE 1.718281828.
000730
000740*----  BUSQUEDA DE LA POSICION DEL NOMBRE EN LA LISTA  ------------
000750 01  WS-AREA-BUSQUEDA.
000760     03  WS-SUB-BUSQ          PIC 9(02)    COMP VALUE ZEROS.
000770     03  WS-POSICION-0        PIC 9(02)    COMP VALUE ZEROS.
000780     03  WS-ENCONTRADO        PIC X(01)        VALUE 'N'.
000790         88  WS-SI-ENCONTRADO             VALUE 'S'.
000800         88  WS-NO-ENCONTRADO             VALUE 'N'.
000810     03  FILLER               PIC X(05)    VALUE SPACES.
000820
000830*    04/30/2007 DTO TKT-0322 - VISTA DE VOLCADO PARA DIAGNOSTICO
000840 01  WS-AREA-BUSQUEDA-ALFA REDEFINES WS-AREA-BUSQUEDA
000850                              PIC X(10).
000860
000870*----  AREA DE CALCULO DEL PUNTAJE  --------------------------------
000880 01  WS-AREA-CALCULO.
000890     03  WS-SCORER-EFECT      PIC X(08)        VALUE SPACES.
000900     03  WS-WARPER-EFECT      PIC X(11)        VALUE SPACES.
000910     03  WS-REFUERZO-EFECT    PIC S9V9(04) COMP-3 VALUE ZEROS.
000920     03  WS-BASE              PIC S9(03)V9(09) COMP-3 VALUE ZEROS.
000930     03  WS-DEFORMADO         PIC S9(03)V9(09) COMP-3 VALUE ZEROS.
000940     03  FILLER               PIC X(05)        VALUE SPACES.
000950
000960*    04/30/2007 DTO TKT-0322 - VISTA DE VOLCADO PARA DIAGNOSTICO
000970 01  WS-AREA-CALCULO-ALFA REDEFINES WS-AREA-CALCULO
000980                              PIC X(41).
000990
001000*----  SERIE DE TAYLOR PARA LA EXPONENCIAL  ------------------------
001010 01  WS-AREA-SERIE.
001020     03  WS-SERIE-K           PIC 9(02)    COMP VALUE ZEROS.
001030     03  WS-SERIE-TERMINO     PIC S9(03)V9(12) COMP-3 VALUE ZEROS.
001040     03  WS-SERIE-SUMA        PIC S9(03)V9(12) COMP-3 VALUE ZEROS.
001050     03  WS-SERIE-RESULTADO   PIC S9(03)V9(09) COMP-3 VALUE ZEROS.
001060     03  FILLER               PIC X(05)        VALUE SPACES.
001070
001080*    04/30/2007 DTO TKT-0322 - VISTA DE VOLCADO PARA DIAGNOSTICO
001090 01  WS-AREA-SERIE-ALFA REDEFINES WS-AREA-SERIE
001100                              PIC X(30).
001110
001120 77  FILLER              PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001130
001140*------------------------------------------------------------------
001150 LINKAGE SECTION.
001160*==================*
001170 01  LK-SCORE-AREA.
001180     03  LK-SC-MODO           PIC X(01).
001190     03  LK-SC-SCORER         PIC X(08).
001200     03  LK-SC-WARPER         PIC X(11).
001210     03  LK-SC-REFUERZO       PIC S9V9(04).
001220     03  LK-SC-BUSCADO        PIC X(20).
001230     03  LK-SC-CANT-PREF      PIC 9(02) COMP.
001240     03  LK-SC-LISTA OCCURS 50 TIMES
001250                              PIC X(20).
001260     03  LK-SC-RESULTADO      PIC S9(03)V9(06) COMP-3.
001270     03  FILLER               PIC X(05).
001280
001290*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001300 PROCEDURE DIVISION USING LK-SCORE-AREA.
001310
001320 MAIN-PROGRAM.
001330
001340     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
001350     PERFORM 2000-BASE-I         THRU 2000-BASE-F
001360     PERFORM 3000-DEFORMAR-I     THRU 3000-DEFORMAR-F
001370     PERFORM 4000-REFORZAR-I     THRU 4000-REFORZAR-F
001380     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
001390
001400 MAIN-PROGRAM-F. GOBACK.
001410
001420*----  CUERPO INICIO - FIJA LOS PARAMETROS EFECTIVOS  ------------
001430 1000-INICIO-I.
001440
001450     IF LK-SC-MODO = 'X' THEN
001460*       06/22/1994 LMF TKT-0155 - SCORE-EXPONENTIAL FIJO
001470        MOVE 'FRAC    '      TO WS-SCORER-EFECT
001480        MOVE 'EXPONENTIAL'   TO WS-WARPER-EFECT
001490        MOVE 1.0000          TO WS-REFUERZO-EFECT
001500     ELSE
001510        MOVE LK-SC-SCORER    TO WS-SCORER-EFECT
001520        MOVE LK-SC-WARPER    TO WS-WARPER-EFECT
001530        MOVE LK-SC-REFUERZO  TO WS-REFUERZO-EFECT
001540     END-IF
001550
001560     MOVE ZEROS               TO WS-SUB-BUSQ WS-POSICION-0
001570     SET WS-NO-ENCONTRADO     TO TRUE
001580
001590*    RECORRER LA LISTA ORIGINAL BUSCANDO EL NOMBRE DEL CONTRARIO
001600     PERFORM 1100-BUSCAR-NOMBRE-I THRU 1100-BUSCAR-NOMBRE-F
001610               VARYING WS-SUB-BUSQ FROM 1 BY 1
001620               UNTIL WS-SUB-BUSQ > LK-SC-CANT-PREF
001630                  OR WS-SI-ENCONTRADO.
001640
001650 1000-INICIO-F. EXIT.
001660
001670*----  CUERPO - COMPARA UNA POSICION DE LA LISTA CON EL BUSCADO  ---
001680 1100-BUSCAR-NOMBRE-I.
001690
001700     IF LK-SC-LISTA(WS-SUB-BUSQ) = LK-SC-BUSCADO THEN
001710        SET WS-SI-ENCONTRADO  TO TRUE
001720*       POSICION CERO-BASADA, COMO EXIGE LA REGLA DEL SPEC
001730        COMPUTE WS-POSICION-0 = WS-SUB-BUSQ - 1
001740     END-IF.
001750
001760 1100-BUSCAR-NOMBRE-F. EXIT.
001770
001780*----  CUERPO - SCORER BASE (ONE_ZERO O FRAC)  -------------------
001790 2000-BASE-I.
001800
001810     MOVE ZEROS  TO WS-BASE
001820
001830     IF WS-NO-ENCONTRADO THEN
001840        GO TO 2000-BASE-F
001850     END-IF
001860
001870     IF WS-SCORER-EFECT = 'ONE_ZERO' THEN
001880        MOVE 1 TO WS-BASE
001890     ELSE
001900*       FRAC: (N - POSICION) / N, POSICION CERO-BASADA
001910        COMPUTE WS-BASE =
001920           (LK-SC-CANT-PREF - WS-POSICION-0) / LK-SC-CANT-PREF
001930     END-IF.
001940
001950 2000-BASE-F. EXIT.
001960
001970*----  CUERPO - WARPER (IDENTITY O EXPONENTIAL)  -----------------
001980 3000-DEFORMAR-I.
001990
002000     IF WS-WARPER-EFECT(1:8) = 'IDENTITY' THEN
002010        MOVE WS-BASE TO WS-DEFORMADO
002020     ELSE
002030        PERFORM 3100-SERIE-EXP-I THRU 3100-SERIE-EXP-F
002040        COMPUTE WS-DEFORMADO =
002050           (WS-SERIE-RESULTADO - 1) / WS-E-MENOS-UNO
002060     END-IF.
002070
002080 3000-DEFORMAR-F. EXIT.
002090
002100*----  SERIE DE TAYLOR: E ELEVADO A WS-BASE, 15 TERMINOS  --------
002110*    09/09/2001 MHG TKT-0244 - SOLO SE LLAMA CUANDO HACE FALTA
002120 3100-SERIE-EXP-I.
002130
002140     MOVE 1.000000000000  TO WS-SERIE-TERMINO
002150     MOVE 1.000000000000  TO WS-SERIE-SUMA
002160     MOVE ZEROS           TO WS-SERIE-K
002170
002180     PERFORM 3110-TERMINO-SERIE-I THRU 3110-TERMINO-SERIE-F
002190               UNTIL WS-SERIE-K > 15
002200
002210     MOVE WS-SERIE-SUMA TO WS-SERIE-RESULTADO.
002220
002230 3100-SERIE-EXP-F. EXIT.
002240
002250*----  CUERPO - UN TERMINO MAS DE LA SERIE DE TAYLOR  --------------
002260 3110-TERMINO-SERIE-I.
002270
002280     ADD 1 TO WS-SERIE-K
002290     COMPUTE WS-SERIE-TERMINO ROUNDED =
002300        WS-SERIE-TERMINO * WS-BASE / WS-SERIE-K
002310     ADD WS-SERIE-TERMINO TO WS-SERIE-SUMA.
002320
002330 3110-TERMINO-SERIE-F. EXIT.
002340
002350*----  CUERPO - REFUERZO (BOOST)  --------------------------------
002360 4000-REFORZAR-I.
002370
002380     IF WS-DEFORMADO > ZEROS THEN
002390        COMPUTE LK-SC-RESULTADO ROUNDED =
002400           WS-DEFORMADO + WS-REFUERZO-EFECT
002410     ELSE
002420        MOVE ZEROS TO LK-SC-RESULTADO
002430     END-IF.
002440
002450 4000-REFORZAR-F. EXIT.
002460
002470*----  CUERPO FINAL  ----------------------------------------------
002480 9999-FINAL-I.
002490
002500     CONTINUE.
002510
002520 9999-FINAL-F. EXIT.
